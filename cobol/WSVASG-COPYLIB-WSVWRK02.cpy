000100*================================================================*
000200*                 C O P Y   L I B R A R Y   M E M B E R          *
000300*================================================================*
000400*    MEMBER......: WSVWRK02                                     *
000500*    PROJECT.....: WORKER SERVICE ASSIGNMENT - WSVASG           *
000600*    DESCRIPTION.: ONE WORKER MASTER RECORD - LOCALITY, GENDER, *
000700*                  CAPABLE-WORK LIST, AVAILABILITY FLAG AND     *
000800*                  BOOKING-ID LIST.  USED AS THE WORKER FILE    *
000900*                  I/O BUFFER AND REPEATED UNDER THE IN-MEMORY  *
001000*                  WORKER TABLE IN WSV0001 AND WSV0002.         *
001100*----------------------------------------------------------------*
001200*    CHANGE LOG:                                                *
001300*    DATE       INIT  REQ/TKT     DESCRIPTION                   *
001400*    ---------- ----  ----------  -----------------------------*
001500*    1984-02-14 JRA   WSV-0001    ORIGINAL MEMBER                *
001600*    1989-11-02 LFS   WSV-0064    ADDED WORKER-MATCHING-COUNT    *
001700*                                 FOR SCHEDULED-REQUEST SCORING  *
001800*    1995-06-20 MCS   WSV-0203    WIDENED BOOKING-ID TABLE TO 50 *
001900*                                 ENTRIES (WAS 25) - GARDEN CREW *
002000*                                 OUTGREW ORIGINAL LIMIT         *
002100*----------------------------------------------------------------*
002200    03  WSVWRK02-WORKER-ID                PIC X(10).
002300    03  WSVWRK02-WORKER-PASS              PIC X(10).
002400    03  WSVWRK02-WORKER-NAME              PIC X(30).
002500    03  WSVWRK02-WORKER-GENDER            PIC X(01).
002600        88  WSVWRK02-GENDER-MALE              VALUE 'M'.
002700        88  WSVWRK02-GENDER-FEMALE            VALUE 'F'.
002800    03  WSVWRK02-WORKER-AREA              PIC X(20).
002900    03  WSVWRK02-CAPABLE-COUNT            PIC 9(02).
003000    03  WSVWRK02-CAPABLE-WORKS.
003100        05  WSVWRK02-CAPABLE-WORK-ID OCCURS 10 TIMES
003200                                       PIC 9(03).
003300    03  WSVWRK02-CAPABLE-WORKS-ALPHA REDEFINES
003400        WSVWRK02-CAPABLE-WORKS         PIC X(30).
003500    03  WSVWRK02-WORKER-AVAILABLE         PIC X(01).
003600        88  WSVWRK02-AVAILABLE-YES            VALUE 'Y'.
003700        88  WSVWRK02-AVAILABLE-NO             VALUE 'N'.
003800*    TRANSIENT - SCHEDULED-REQUEST SCORING ONLY, NOT MEANINGFULLY
003900*    PERSISTED BETWEEN ASSIGNMENT RUNS.
004000    03  WSVWRK02-MATCHING-COUNT           PIC 9(02).
004100    03  WSVWRK02-BOOKING-COUNT            PIC 9(03).
004200    03  WSVWRK02-BOOKINGS.
004300        05  WSVWRK02-BOOKING-ID OCCURS 50 TIMES
004400                                       PIC 9(06).
004500    03  WSVWRK02-BOOKINGS-ALPHA REDEFINES
004600        WSVWRK02-BOOKINGS              PIC X(300).
004700    03  FILLER                            PIC X(11).
