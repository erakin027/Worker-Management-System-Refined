000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     ABENDPGM.
000600 AUTHOR.         J R ALVES.
000700 INSTALLATION.   DATA PROCESSING - HOUSEHOLD SERVICES DIVISION.
000800 DATE-WRITTEN.   01/03/1984.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001100*----------------------------------------------------------------*
001200*                WORKER SERVICE ASSIGNMENT - WSVASG              *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: ABENDPGM.                                     *
001500*    ANALYST.....: J R ALVES                                     *
001600*    PROGRAMMER..: J R ALVES                                     *
001700*    DATE........: 01/03/1984                                    *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: WORKER SERVICE ASSIGNMENT - WSVASG            *
002000*----------------------------------------------------------------*
002100*    GOAL........: ABNORMAL END PROGRAM - SHARED BY EVERY        *
002200*                  WSVASG BATCH STEP.  DISPLAYS THE CALLING      *
002300*                  PROGRAM'S WRK-ERROR-LOG AND HALTS THE RUN.    *
002400*----------------------------------------------------------------*
002500*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002600*                   NONE - CALLED SUBPROGRAM, NO FILES OF ITS    *
002700*                   OWN.                                         *
002800*----------------------------------------------------------------*
002900*    TABLE DB2...:  NONE.                                        *
003000*----------------------------------------------------------------*
003100*    CHANGE LOG:                                                 *
003200*    DATE       INIT  REQ/TKT     DESCRIPTION                    *
003300*    ---------- ----  ----------  -----------------------------*
003400*    1984-03-01 JRA   WSV-0003    ORIGINAL PROGRAM               *
003500*    1992-01-09 LFS   WSV-0142    NO CHANGE REQUIRED - REVIEWED  *
003600*                                 AGAINST WRK-ERROR-LOG WIDENING *
003700*    1999-03-02 MCS   WSV-0261    Y2K SIGN-OFF - NO DATE FIELDS  *
003800*                                 OF ITS OWN, NO CHANGE NEEDED   *
003900*----------------------------------------------------------------*
004000*================================================================*
004100*           E N V I R O N M E N T      D I V I S I O N           *
004200*================================================================*
004300 ENVIRONMENT DIVISION.
004400 CONFIGURATION SECTION.
004500 SPECIAL-NAMES.
004600     C01 IS TOP-OF-FORM.
004700
004800 INPUT-OUTPUT SECTION.
004900 FILE-CONTROL.
005000
005100*================================================================*
005200*                  D A T A      D I V I S I O N                  *
005300*================================================================*
005400 DATA DIVISION.
005500 FILE SECTION.
005600*
005700*----------------------------------------------------------------*
005800*                    WORKING-STORAGE SECTION                     *
005900*----------------------------------------------------------------*
006000 WORKING-STORAGE SECTION.
006100
006200*----------------------------------------------------------------*
006300*                      LINKAGE SECTION                           *
006400*----------------------------------------------------------------*
006500 LINKAGE SECTION.
006600 01  WRK-ERROR-LOG.
006700     03  WRK-PROGRAM                 PIC X(08).
006800     03  WRK-ERROR-MSG               PIC X(30).
006900     03  WRK-ERROR-CODE              PIC X(30).
007000     03  WRK-ERROR-DATE              PIC X(10).
007100     03  WRK-ERROR-TIME              PIC X(08).
007200*================================================================*
007300 PROCEDURE                       DIVISION  USING WRK-ERROR-LOG.
007400*================================================================*
007500*----------------------------------------------------------------*
007600 0000-MAIN-PROCESS               SECTION.
007700*----------------------------------------------------------------*
007800     DISPLAY '**********************************'.
007900     DISPLAY '*    WSVASG BATCH STEP ABENDED   *'.
008000     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
008100     DISPLAY '*RUN DATE: 'WRK-ERROR-DATE'            *'.
008200     DISPLAY '*RUN TIME: 'WRK-ERROR-TIME'              *'.
008300     DISPLAY '*!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!*'.
008400     DISPLAY '*FAILING STEP.......:'WRK-PROGRAM'    *'.
008500     DISPLAY '*ABEND CODE:                     *'.
008600     DISPLAY '* 'WRK-ERROR-CODE' *'.
008700     DISPLAY '*ABEND MESSAGE:                  *'.
008800     DISPLAY '* 'WRK-ERROR-MSG' *'.
008900     DISPLAY '*  NOTIFY ON-CALL OPERATIONS NOW *'.
009000     DISPLAY '**********************************'.
009100
009200     STOP RUN.
009300*----------------------------------------------------------------*
009400 0000-99-EXIT.                   EXIT.
009500*----------------------------------------------------------------*
