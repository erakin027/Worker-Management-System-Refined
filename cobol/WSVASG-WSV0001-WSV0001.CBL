000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     WSV0001.
000600 AUTHOR.         J R ALVES.
000700 INSTALLATION.   DATA PROCESSING - HOUSEHOLD SERVICES DIVISION.
000800 DATE-WRITTEN.   14/02/1984.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001100*----------------------------------------------------------------*
001200*                WORKER SERVICE ASSIGNMENT - WSVASG              *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: WSV0001.                                      *
001500*    ANALYST.....: J R ALVES                                     *
001600*    PROGRAMMER..: J R ALVES                                     *
001700*    DATE........: 14/02/1984                                    *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: WORKER SERVICE ASSIGNMENT - WSVASG            *
002000*----------------------------------------------------------------*
002100*    GOAL........: NIGHTLY ASSIGNMENT RUN.  READS EVERY PENDING  *
002200*                  SERVICE REQUEST AND MATCHES IT AGAINST THE    *
002300*                  WORKER POOL BY LOCALITY, GENDER PREFERENCE,   *
002400*                  SKILL AND AVAILABILITY; WRITES BACK THE       *
002500*                  ASSIGNMENT RESULT AND UPDATED WORKER STATUS.  *
002600*----------------------------------------------------------------*
002700*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002800*                   CATLGFIL        00040       WSVWRK01         *
002900*                   WORKRFIL        00420       WSVWRK02         *
003000*                   SVCREFIL        00418       WSVSVC01         *
003100*                   SELCTFIL        00108       NONE             *
003200*----------------------------------------------------------------*
003300*    TABLE DB2...:  NONE - SEQUENTIAL FILES / IN-MEMORY TABLES   *
003400*                   ONLY (NO INDEXED OR KEYED ACCESS REQUIRED).  *
003500*----------------------------------------------------------------*
003600*    CHANGE LOG:                                                 *
003700*    DATE       INIT  REQ/TKT     DESCRIPTION                    *
003800*    ---------- ----  ----------  -----------------------------*
003900*    1984-02-14 JRA   WSV-0001    ORIGINAL PROGRAM - IMMEDIATE   *
004000*                                 AND SCHEDULED ASSIGNMENT RUN   *
004100*    1986-09-03 JRA   WSV-0022    ADDED GENDER-PREFERENCE FILTER *
004200*    1989-11-02 LFS   WSV-0064    ADDED SCHEDULED-REQUEST MATCH- *
004300*                                 ING-COUNT SORT (ADMIN SELECTS  *
004400*                                 FROM RANKED LIST VIA SELCTFIL) *
004500*    1991-08-09 MCS   WSV-0118    CATALOG WIDENED TO 10 WORKS    *
004600*    1995-06-20 MCS   WSV-0203    WORKER TABLE WIDENED TO 500    *
004700*                                 ENTRIES, BOOKING LIST TO 50    *
004800*    1998-12-01 MCS   WSV-0255    Y2K REMEDIATION - ALL DATE     *
004900*                                 FIELDS FULL CCYY-MM-DD TEXT    *
005000*                                 NO WINDOWING LOGIC USED        *
005100*    1999-03-02 MCS   WSV-0260    Y2K SIGN-OFF - REGRESSION RUN  *
005200*                                 COMPLETE, NO CHANGES NEEDED    *
005300*    2002-05-14 LFS   WSV-0301    ADDED UPSI-0 HOLD-SCHEDULED    *
005400*                                 SWITCH FOR OPERATOR-REQUESTED  *
005500*                                 IMMEDIATE-ONLY RERUNS          *
005600*    2003-10-22 LFS   WSV-0318    7430-RECORD-BOOKING WAS NOT    *
005700*                                 CLEARING WORKER-AVAILABLE ON   *
005800*                                 AN IMMEDIATE ASSIGNMENT - ADDED*
005900*                                 THE SWITCH TEST (TIES TO THE   *
006000*                                 WSV0002 ASSIGNED-LIST CHECK)   *
006100*    2004-04-19 LFS   WSV-0322    7320-CHECK-ALL-SKILLS WAS      *
006200*                                 REJECTING POOL WORKERS CAPABLE *
006300*                                 OF ONLY SOME OF THE REQUESTED  *
006400*                                 WORKS - SHOULD ONLY REQUIRE ONE*
006500*                                 MATCH, 7400 ALREADY SPREADS THE*
006600*                                 REST ACROSS OTHER WORKERS      *
006700*    2004-04-19 LFS   WSV-0323    7430 WAS POSTING BOOKING-COUNT,*
006800*                                 BOOKING-ID, AVAILABLE AND THE  *
006900*                                 SVC ASSIGNED LIST AS SOON AS A *
007000*                                 WORK ITEM MATCHED, AHEAD OF THE*
007100*                                 WHOLE-REQUEST REJECT TEST - A  *
007200*                                 REJECTED REQUEST COULD STILL   *
007300*                                 LEAVE PARTIAL BOOKINGS ON THE  *
007400*                                 WORKER RECORD.  SPLIT INTO A   *
007500*                                 STAGE STEP (7430) AND A COMMIT *
007600*                                 STEP (7440/7441), RUN ONLY     *
007700*                                 AFTER THE UNASSIGNED-COUNT TEST*
007800*                                 PASSES                         *
007900*    2004-04-20 LFS   WSV-0325    BACKED OUT THE WSV-0301 UPSI-0*
008000*                                 HOLD-SCHEDULED SWITCH - NO    *
008100*                                 OTHER WSVASG PROGRAM EVER     *
008200*                                 ADOPTED THE CONVENTION AND    *
008300*                                 OPERATIONS NO LONGER RUNS     *
008400*                                 IMMEDIATE-ONLY RERUNS.        *
008500*                                 SCHEDULED REQUESTS ARE        *
008600*                                 PROCESSED UNCONDITIONALLY     *
008700*                                 AGAIN                         *
008800*    2004-04-20 LFS   WSV-0326    MOVED THE WORKRFIL REWRITE   *
008900*                                 OUT OF 3000-FINALIZE - IT WAS*
009000*                                 ONE FULL-TABLE DUMP AT END OF*
009100*                                 RUN FOR EVERY WORKER TOUCHED *
009200*                                 BY ANY REQUEST.              *
009300*                                 6000-REWRITE-WORKERS NOW RUNS*
009400*                                 FROM 4100/5300 RIGHT AFTER   *
009500*                                 EACH REQUEST'S BOOKINGS      *
009600*                                 COMMIT, SO WORKER UPDATES ARE*
009700*                                 NO LONGER BATCHED TO THE END *
009800*                                 OF THE RUN                   *
009900*    2004-05-03 LFS   WSV-0327    SPLIT 4000 THRU 7441 AND THE*
010000*                                 TABLES/SCRATCH FIELDS THEY   *
010100*                                 USE OUT TO COPY MEMBERS      *
010200*                                 WSVRUL01/WSVTBL01 SO THE NEW *
010300*                                 WSVTST01 SELF-TEST DRIVER    *
010400*                                 RUNS THE SAME ASSIGNMENT     *
010500*                                 RULES THIS PROGRAM DOES      *
010600*    2004-05-17 LFS   WSV-0328    WSV-WRK-DIRTY (SET HERE AT   *
010700*                                 LOAD TIME, NEVER READ BY ANY *
010800*                                 PARAGRAPH) DROPPED - SEE     *
010900*                                 WSVTBL01/WSVRUL01 FOR THE    *
011000*                                 REST OF THIS CHANGE          *
011100*----------------------------------------------------------------*
011200*================================================================*
011300*           E N V I R O N M E N T      D I V I S I O N           *
011400*================================================================*
011500 ENVIRONMENT DIVISION.
011600 CONFIGURATION SECTION.
011700 SPECIAL-NAMES.
011800     C01 IS TOP-OF-FORM
011900     CLASS WORK-ID-CLASS   IS "0" THRU "9".
012000
012100 INPUT-OUTPUT SECTION.
012200 FILE-CONTROL.
012300
012400     SELECT CATLGFIL      ASSIGN TO UTS-S-CATLGFIL
012500      ORGANIZATION IS     SEQUENTIAL
012600      ACCESS MODE  IS     SEQUENTIAL
012700      FILE STATUS  IS     WRK-FS-CATLGFIL.
012800
012900     SELECT WORKRFIL      ASSIGN TO UTS-S-WORKRFIL
013000      ORGANIZATION IS     SEQUENTIAL
013100      ACCESS MODE  IS     SEQUENTIAL
013200      FILE STATUS  IS     WRK-FS-WORKRFIL.
013300
013400     SELECT SVCREFIL      ASSIGN TO UTS-S-SVCREFIL
013500      ORGANIZATION IS     SEQUENTIAL
013600      ACCESS MODE  IS     SEQUENTIAL
013700      FILE STATUS  IS     WRK-FS-SVCREFIL.
013800
013900     SELECT SELCTFIL      ASSIGN TO UTS-S-SELCTFIL
014000      ORGANIZATION IS     SEQUENTIAL
014100      ACCESS MODE  IS     SEQUENTIAL
014200      FILE STATUS  IS     WRK-FS-SELCTFIL.
014300
014400*================================================================*
014500*                  D A T A      D I V I S I O N                  *
014600*================================================================*
014700 DATA DIVISION.
014800 FILE SECTION.
014900*
015000 FD  CATLGFIL
015100     RECORDING MODE IS F
015200     LABEL RECORD   IS STANDARD
015300     BLOCK CONTAINS 00 RECORDS.
015400 01  FD-REG-CATLGFIL      PIC X(40).
015500
015600 FD  WORKRFIL
015700     RECORDING MODE IS F
015800     LABEL RECORD   IS STANDARD
015900     BLOCK CONTAINS 00 RECORDS.
016000 01  FD-REG-WORKRFIL      PIC X(420).
016100
016200 FD  SVCREFIL
016300     RECORDING MODE IS F
016400     LABEL RECORD   IS STANDARD
016500     BLOCK CONTAINS 00 RECORDS.
016600 01  FD-REG-SVCREFIL      PIC X(418).
016700
016800 FD  SELCTFIL
016900     RECORDING MODE IS F
017000     LABEL RECORD   IS STANDARD
017100     BLOCK CONTAINS 00 RECORDS.
017200 01  FD-REG-SELCTFIL      PIC X(108).
017300
017400*----------------------------------------------------------------*
017500*                    WORKING-STORAGE SECTION                     *
017600*----------------------------------------------------------------*
017700 WORKING-STORAGE SECTION.
017800
017900 77  WRK-SERVICE-COUNT               PIC 9(04) COMP VALUE ZERO.
018000 77  WRK-PENDING-PROCESSED           PIC 9(04) COMP VALUE ZERO.
018100
018200 77  WRK-CATLGFIL-EOF                PIC X(03) VALUE SPACES.
018300 77  WRK-WORKRFIL-EOF                PIC X(03) VALUE SPACES.
018400 77  WRK-SVCREFIL-EOF                PIC X(03) VALUE SPACES.
018500 77  WRK-SELCTFIL-EOF                PIC X(03) VALUE SPACES.
018600
018700*DATA FOR ERROR LOG:
018800 01  WRK-ERROR-LOG.
018900     03  WRK-PROGRAM                 PIC X(08) VALUE 'WSV0001'.
019000     03  WRK-ERROR-MSG               PIC X(30) VALUE SPACES.
019100     03  WRK-ERROR-CODE              PIC X(30) VALUE SPACES.
019200     03  WRK-ERROR-DATE              PIC X(10) VALUE SPACES.
019300     03  WRK-ERROR-TIME              PIC X(08) VALUE SPACES.
019400
019500*ABENDING PROGRAM:
019600 77  WRK-ABEND-PGM                   PIC X(08) VALUE 'ABENDPGM'.
019700
019800 01  WRK-FILE-STATUS.
019900     03  WRK-FS-CATLGFIL             PIC 9(02) VALUE ZEROS.
020000     03  WRK-FS-WORKRFIL             PIC 9(02) VALUE ZEROS.
020100     03  WRK-FS-SVCREFIL             PIC 9(02) VALUE ZEROS.
020200     03  WRK-FS-SELCTFIL             PIC 9(02) VALUE ZEROS.
020300
020400*FD I/O BUFFERS (COPY MEMBER SHAPED):
020500 01  WSV-CATALOG-REC.
020600     COPY WSVWRK01.
020700
020800 01  WSV-WORKER-REC.
020900     COPY WSVWRK02.
021000
021100 01  WSV-SERVICE-REC.
021200     COPY WSVSVC01.
021300
021400*SELECTION-FILE BUFFER - ADMIN WORKER-SELECTION CONTROL INPUT FOR
021500*SCHEDULED REQUESTS.  ONE RECORD PER SCHEDULED SVC-ID, HOLDING THE
021600*SPACE-FREE LIST OF WORKER-IDS THE ADMIN CHOSE FROM THE RANKED
021700*ELIGIBLE LIST (SEE 5000-SCHEDULED-ASSIGN).
021800 01  WSV-SELECTION-REC.
021900     03  SEL-SVC-ID                 PIC 9(06).
022000     03  SEL-WORKER-COUNT           PIC 9(02).
022100     03  SEL-WORKER-ID OCCURS 10 TIMES
022200                                     PIC X(10).
022300
022400*IN-MEMORY TABLES, SUBSCRIPTS AND BUSINESS-RULE WORK FIELDS THE
022500*ASSIGNMENT RULE PARAGRAPHS (COPY WSVRUL01, BELOW IN PROCEDURE
022600*DIVISION) RUN AGAINST - SHARED WITH WSVTST01 SO BOTH PROGRAMS
022700*COPY THE SAME LAYOUT (REQ WSV-0327):
022800     COPY WSVTBL01.
022900
023000*ADDITIONAL SUBSCRIPTS USED ONLY BY THIS PROGRAM'S OWN FILE-
023100*REWRITE PARAGRAPHS (6000-6140), NOT BY WSVRUL01 ITSELF:
023200 77  WRK-SVC-IX                      PIC 9(04) COMP VALUE ZERO.
023300 77  WRK-ASN-IX                      PIC 9(02) COMP VALUE ZERO.
023400 77  WRK-ANY-UNASSIGNED-SW           PIC X(01) VALUE 'N'.
023500 77  WRK-MAX-LOAD-MINUTES            PIC 9(05) COMP VALUE ZERO.
023600 77  WRK-WORKER-LOAD-MINUTES         PIC 9(05) COMP VALUE ZERO.
023700
023800*REJECTION-REASON ASSEMBLY:
023900 01  WRK-REASON-BUILD.
024000     03  WRK-REASON-TEXT             PIC X(80) VALUE SPACES.
024100     03  WRK-REASON-PTR              PIC 9(03) COMP VALUE 1.
024200
024300*WORKING DATA FOR THE SYSTEM DATE AND TIME.
024400 01  WRK-SYSTEM-DATE.
024500     03  YY                          PIC 9(02) VALUE ZEROS.
024600     03  MM                          PIC 9(02) VALUE ZEROS.
024700     03  DD                          PIC 9(02) VALUE ZEROS.
024800*
024900 01  WRK-DATE-FORMATTED.
025000     03  DD-FORMATTED                PIC 9(02) VALUE ZEROS.
025100     03  FILLER                      PIC X(01) VALUE '-'.
025200     03  MM-FORMATTED                PIC 9(02) VALUE ZEROS.
025300     03  FILLER                      PIC X(01) VALUE '-'.
025400     03  YYYY-FORMATTED              PIC 9(04) VALUE ZEROS.
025500*
025600 01  WRK-SYSTEM-TIME.
025700     03  HOUR                        PIC 9(02) VALUE ZEROS.
025800     03  MINUTE                      PIC 9(02) VALUE ZEROS.
025900     03  SECOND                      PIC 9(02) VALUE ZEROS.
026000     03  HUNDREDTH                   PIC 9(02) VALUE ZEROS.
026100*
026200 01  WRK-TIME-FORMATTED.
026300     03  HOUR-FORMATTED              PIC 9(02) VALUE ZEROS.
026400     03  FILLER                      PIC X(01) VALUE ':'.
026500     03  MINUTE-FORMATTED            PIC 9(02) VALUE ZEROS.
026600     03  FILLER                      PIC X(01) VALUE ':'.
026700     03  SECOND-FORMATTED            PIC 9(02) VALUE ZEROS.
026800
026900 01  WRK-WHEN-COMPILED.
027000     03  MM-COMPILED                 PIC X(02) VALUE SPACES.
027100     03  FILLER                      PIC X(01) VALUE '/'.
027200     03  DD-COMPILED                 PIC X(02) VALUE SPACES.
027300     03  FILLER                      PIC X(01) VALUE '/'.
027400     03  YY-COMPILED                 PIC X(02) VALUE SPACES.
027500     03  HOUR-COMPILED               PIC X(02) VALUE SPACES.
027600     03  FILLER                      PIC X(01) VALUE '-'.
027700     03  MINUTE-COMPILED             PIC X(02) VALUE SPACES.
027800     03  FILLER                      PIC X(01) VALUE '-'.
027900     03  SECOND-COMPILED             PIC X(02) VALUE SPACES.
028000
028100*================================================================*
028200 PROCEDURE                       DIVISION.
028300*================================================================*
028400*----------------------------------------------------------------*
028500 0000-MAIN-PROCESS               SECTION.
028600*----------------------------------------------------------------*
028700     MOVE WHEN-COMPILED          TO WRK-WHEN-COMPILED.
028800
028900     PERFORM 1000-INITIALIZE THRU 1000-99-EXIT.
029000
029100     PERFORM 2000-PROCESS-REQUESTS THRU 2000-99-EXIT
029200             VARYING WRK-SVC-IX FROM 1 BY 1
029300             UNTIL WRK-SVC-IX GREATER WRK-SERVICE-COUNT.
029400
029500     PERFORM 3000-FINALIZE THRU 3000-99-EXIT.
029600*----------------------------------------------------------------*
029700 0000-99-EXIT.                   EXIT.
029800*----------------------------------------------------------------*
029900*----------------------------------------------------------------*
030000 1000-INITIALIZE                 SECTION.
030100*----------------------------------------------------------------*
030200     PERFORM 9000-GET-DATE-TIME THRU 9000-99-EXIT.
030300
030400     INITIALIZE WSV-CATALOG-TABLE
030500                WSV-WORKER-TABLE
030600                WSV-SERVICE-TABLE
030700                WSV-SELECTION-TABLE.
030800
030900     OPEN INPUT  CATLGFIL
031000                 WORKRFIL
031100                 SVCREFIL
031200                 SELCTFIL.
031300
031400     MOVE 'OPEN FILE CATLGFIL'    TO WRK-ERROR-MSG.
031500     PERFORM 8100-TEST-FS-CATLGFIL THRU 8100-99-EXIT.
031600
031700     MOVE 'OPEN FILE WORKRFIL'    TO WRK-ERROR-MSG.
031800     PERFORM 8200-TEST-FS-WORKRFIL THRU 8200-99-EXIT.
031900
032000     MOVE 'OPEN FILE SVCREFIL'    TO WRK-ERROR-MSG.
032100     PERFORM 8300-TEST-FS-SVCREFIL THRU 8300-99-EXIT.
032200
032300     MOVE 'OPEN FILE SELCTFIL'    TO WRK-ERROR-MSG.
032400     PERFORM 8400-TEST-FS-SELCTFIL THRU 8400-99-EXIT.
032500
032600     PERFORM 1100-LOAD-CATALOG THRU 1100-99-EXIT
032700             UNTIL WRK-CATLGFIL-EOF EQUAL 'END'.
032800
032900     PERFORM 1200-LOAD-WORKERS THRU 1200-99-EXIT
033000             UNTIL WRK-WORKRFIL-EOF EQUAL 'END'.
033100
033200     PERFORM 1300-LOAD-SERVICES THRU 1300-99-EXIT
033300             UNTIL WRK-SVCREFIL-EOF EQUAL 'END'.
033400
033500     PERFORM 1400-LOAD-SELECTIONS THRU 1400-99-EXIT
033600             UNTIL WRK-SELCTFIL-EOF EQUAL 'END'.
033700
033800     CLOSE CATLGFIL WORKRFIL SVCREFIL SELCTFIL.
033900*----------------------------------------------------------------*
034000 1000-99-EXIT.                   EXIT.
034100*----------------------------------------------------------------*
034200*----------------------------------------------------------------*
034300 1100-LOAD-CATALOG               SECTION.
034400*----------------------------------------------------------------*
034500     MOVE 'READING CATLGFIL'     TO WRK-ERROR-MSG.
034600
034700     READ CATLGFIL                INTO WSV-CATALOG-REC.
034800
034900     PERFORM 8100-TEST-FS-CATLGFIL THRU 8100-99-EXIT.
035000
035100     IF WRK-FS-CATLGFIL          EQUAL 10
035200        MOVE 'END'                TO WRK-CATLGFIL-EOF
035300     ELSE
035400        ADD 1                     TO WRK-CATALOG-COUNT
035500        MOVE WSVWRK01-WORK-ID     TO
035600             WSV-CAT-WORK-ID (WRK-CATALOG-COUNT)
035700        MOVE WSVWRK01-WORK-NAME   TO
035800             WSV-CAT-WORK-NAME (WRK-CATALOG-COUNT)
035900        MOVE WSVWRK01-WORK-TIME-MINUTES TO
036000             WSV-CAT-WORK-TIME (WRK-CATALOG-COUNT)
036100        MOVE WSVWRK01-WORK-PRICE  TO
036200             WSV-CAT-WORK-PRICE (WRK-CATALOG-COUNT)
036300     END-IF.
036400*----------------------------------------------------------------*
036500 1100-99-EXIT.                   EXIT.
036600*----------------------------------------------------------------*
036700*----------------------------------------------------------------*
036800 1200-LOAD-WORKERS               SECTION.
036900*----------------------------------------------------------------*
037000     MOVE 'READING WORKRFIL'     TO WRK-ERROR-MSG.
037100
037200     READ WORKRFIL                 INTO WSV-WORKER-REC.
037300
037400     PERFORM 8200-TEST-FS-WORKRFIL THRU 8200-99-EXIT.
037500
037600     IF WRK-FS-WORKRFIL          EQUAL 10
037700        MOVE 'END'                TO WRK-WORKRFIL-EOF
037800     ELSE
037900        ADD 1                     TO WRK-WORKER-COUNT
038000        PERFORM 1210-MOVE-WORKER-TO-TABLE THRU 1210-99-EXIT
038100     END-IF.
038200*----------------------------------------------------------------*
038300 1200-99-EXIT.                   EXIT.
038400*----------------------------------------------------------------*
038500*----------------------------------------------------------------*
038600 1210-MOVE-WORKER-TO-TABLE       SECTION.
038700*----------------------------------------------------------------*
038800     MOVE WSVWRK02-WORKER-ID      TO
038900          WSV-WRK-ID (WRK-WORKER-COUNT).
039000     MOVE WSVWRK02-WORKER-PASS    TO
039100          WSV-WRK-PASS (WRK-WORKER-COUNT).
039200     MOVE WSVWRK02-WORKER-NAME    TO
039300          WSV-WRK-NAME (WRK-WORKER-COUNT).
039400     MOVE WSVWRK02-WORKER-GENDER  TO
039500          WSV-WRK-GENDER (WRK-WORKER-COUNT).
039600     MOVE WSVWRK02-WORKER-AREA    TO
039700          WSV-WRK-AREA (WRK-WORKER-COUNT).
039800     MOVE WSVWRK02-CAPABLE-COUNT  TO
039900          WSV-WRK-CAPABLE-COUNT (WRK-WORKER-COUNT).
040000     MOVE WSVWRK02-WORKER-AVAILABLE TO
040100          WSV-WRK-AVAILABLE (WRK-WORKER-COUNT).
040200     MOVE WSVWRK02-MATCHING-COUNT TO
040300          WSV-WRK-MATCHING-COUNT (WRK-WORKER-COUNT).
040400     MOVE WSVWRK02-BOOKING-COUNT  TO
040500          WSV-WRK-BOOKING-COUNT (WRK-WORKER-COUNT).
040600     MOVE ZERO                    TO
040700          WSV-WRK-LOAD-COUNT (WRK-WORKER-COUNT).
040800
040900     PERFORM 1211-MOVE-CAPABLE-WORKS THRU 1211-99-EXIT
041000             VARYING WRK-CAP-IX FROM 1 BY 1
041100             UNTIL WRK-CAP-IX GREATER 10.
041200
041300     PERFORM 1212-MOVE-BOOKING-IDS THRU 1212-99-EXIT
041400             VARYING WRK-CAP-IX FROM 1 BY 1
041500             UNTIL WRK-CAP-IX GREATER 50.
041600*----------------------------------------------------------------*
041700 1210-99-EXIT.                   EXIT.
041800*----------------------------------------------------------------*
041900*----------------------------------------------------------------*
042000 1211-MOVE-CAPABLE-WORKS         SECTION.
042100*----------------------------------------------------------------*
042200     MOVE WSVWRK02-CAPABLE-WORK-ID (WRK-CAP-IX) TO
042300          WSV-WRK-CAPABLE-WORK-ID (WRK-WORKER-COUNT WRK-CAP-IX).
042400*----------------------------------------------------------------*
042500 1211-99-EXIT.                   EXIT.
042600*----------------------------------------------------------------*
042700*----------------------------------------------------------------*
042800 1212-MOVE-BOOKING-IDS           SECTION.
042900*----------------------------------------------------------------*
043000     MOVE WSVWRK02-BOOKING-ID (WRK-CAP-IX) TO
043100          WSV-WRK-BOOKING-ID (WRK-WORKER-COUNT WRK-CAP-IX).
043200*----------------------------------------------------------------*
043300 1212-99-EXIT.                   EXIT.
043400*----------------------------------------------------------------*
043500*----------------------------------------------------------------*
043600 1300-LOAD-SERVICES              SECTION.
043700*----------------------------------------------------------------*
043800     MOVE 'READING SVCREFIL'     TO WRK-ERROR-MSG.
043900
044000     READ SVCREFIL                 INTO WSV-SERVICE-REC.
044100
044200     PERFORM 8300-TEST-FS-SVCREFIL THRU 8300-99-EXIT.
044300
044400     IF WRK-FS-SVCREFIL          EQUAL 10
044500        MOVE 'END'                TO WRK-SVCREFIL-EOF
044600     ELSE
044700        ADD 1                     TO WRK-SERVICE-COUNT
044800        PERFORM 1310-MOVE-SERVICE-TO-TABLE THRU 1310-99-EXIT
044900     END-IF.
045000*----------------------------------------------------------------*
045100 1300-99-EXIT.                   EXIT.
045200*----------------------------------------------------------------*
045300*----------------------------------------------------------------*
045400 1310-MOVE-SERVICE-TO-TABLE      SECTION.
045500*----------------------------------------------------------------*
045600     MOVE WSVSVC01-SVC-ID         TO
045700          WSV-SVC-ID (WRK-SERVICE-COUNT).
045800     MOVE WSVSVC01-SVC-STATUS     TO
045900          WSV-SVC-STATUS (WRK-SERVICE-COUNT).
046000     MOVE WSVSVC01-SVC-TYPE       TO
046100          WSV-SVC-TYPE (WRK-SERVICE-COUNT).
046200     MOVE WSVSVC01-SVC-PLAN       TO
046300          WSV-SVC-PLAN (WRK-SERVICE-COUNT).
046400     MOVE WSVSVC01-BOOKING-DATE   TO
046500          WSV-SVC-BOOKING-DATE (WRK-SERVICE-COUNT).
046600     MOVE WSVSVC01-BOOKING-TIME   TO
046700          WSV-SVC-BOOKING-TIME (WRK-SERVICE-COUNT).
046800     MOVE WSVSVC01-LOCALITY       TO
046900          WSV-SVC-LOCALITY (WRK-SERVICE-COUNT).
047000     MOVE WSVSVC01-CUSTOMER-ID    TO
047100          WSV-SVC-CUSTOMER-ID (WRK-SERVICE-COUNT).
047200     MOVE WSVSVC01-CUSTOMER-GENDER TO
047300          WSV-SVC-CUSTOMER-GENDER (WRK-SERVICE-COUNT).
047400     MOVE WSVSVC01-ADDRESS        TO
047500          WSV-SVC-ADDRESS (WRK-SERVICE-COUNT).
047600     MOVE WSVSVC01-REQ-WORK-COUNT TO
047700          WSV-SVC-REQ-WORK-COUNT (WRK-SERVICE-COUNT).
047800     MOVE WSVSVC01-GENDER-PREF    TO
047900          WSV-SVC-GENDER-PREF (WRK-SERVICE-COUNT).
048000     MOVE WSVSVC01-SCHEDULED-DATE TO
048100          WSV-SVC-SCHEDULED-DATE (WRK-SERVICE-COUNT).
048200     MOVE WSVSVC01-SCHEDULED-TIME TO
048300          WSV-SVC-SCHEDULED-TIME (WRK-SERVICE-COUNT).
048400     MOVE WSVSVC01-WORK-DATE      TO
048500          WSV-SVC-WORK-DATE (WRK-SERVICE-COUNT).
048600     MOVE WSVSVC01-WORK-START-TIME TO
048700          WSV-SVC-WORK-START (WRK-SERVICE-COUNT).
048800     MOVE WSVSVC01-WORK-END-TIME  TO
048900          WSV-SVC-WORK-END (WRK-SERVICE-COUNT).
049000     MOVE WSVSVC01-PRICE          TO
049100          WSV-SVC-PRICE (WRK-SERVICE-COUNT).
049200     MOVE WSVSVC01-ASSIGNED-COUNT TO
049300          WSV-SVC-ASSIGNED-COUNT (WRK-SERVICE-COUNT).
049400     MOVE WSVSVC01-REASON         TO
049500          WSV-SVC-REASON (WRK-SERVICE-COUNT).
049600
049700     PERFORM 1311-MOVE-REQ-AND-ASSIGNED THRU 1311-99-EXIT
049800             VARYING WRK-REQ-IX FROM 1 BY 1
049900             UNTIL WRK-REQ-IX GREATER 10.
050000*----------------------------------------------------------------*
050100 1310-99-EXIT.                   EXIT.
050200*----------------------------------------------------------------*
050300*----------------------------------------------------------------*
050400 1311-MOVE-REQ-AND-ASSIGNED      SECTION.
050500*----------------------------------------------------------------*
050600     MOVE WSVSVC01-REQ-WORK-ID (WRK-REQ-IX) TO
050700          WSV-SVC-REQ-WORK-ID (WRK-SERVICE-COUNT WRK-REQ-IX).
050800     MOVE WSVSVC01-ASSIGNED-WORKER-ID (WRK-REQ-IX) TO
050900          WSV-SVC-ASSIGNED-ID (WRK-SERVICE-COUNT WRK-REQ-IX).
051000*----------------------------------------------------------------*
051100 1311-99-EXIT.                   EXIT.
051200*----------------------------------------------------------------*
051300*----------------------------------------------------------------*
051400 1400-LOAD-SELECTIONS            SECTION.
051500*----------------------------------------------------------------*
051600     MOVE 'READING SELCTFIL'     TO WRK-ERROR-MSG.
051700
051800     READ SELCTFIL                 INTO WSV-SELECTION-REC.
051900
052000     PERFORM 8400-TEST-FS-SELCTFIL THRU 8400-99-EXIT.
052100
052200     IF WRK-FS-SELCTFIL          EQUAL 10
052300        MOVE 'END'                TO WRK-SELCTFIL-EOF
052400     ELSE
052500        ADD 1                     TO WRK-SELECTION-COUNT
052600        PERFORM 1410-MOVE-SELECTION-TO-TABLE THRU 1410-99-EXIT
052700     END-IF.
052800*----------------------------------------------------------------*
052900 1400-99-EXIT.                   EXIT.
053000*----------------------------------------------------------------*
053100*----------------------------------------------------------------*
053200 1410-MOVE-SELECTION-TO-TABLE    SECTION.
053300*----------------------------------------------------------------*
053400     MOVE SEL-SVC-ID              TO
053500          WSV-SEL-SVC-ID (WRK-SELECTION-COUNT).
053600     MOVE SEL-WORKER-COUNT        TO
053700          WSV-SEL-WORKER-COUNT (WRK-SELECTION-COUNT).
053800
053900     PERFORM 1411-MOVE-SELECTED-WORKER THRU 1411-99-EXIT
054000             VARYING WRK-SEL-CAND-IX FROM 1 BY 1
054100             UNTIL WRK-SEL-CAND-IX GREATER 10.
054200*----------------------------------------------------------------*
054300 1410-99-EXIT.                   EXIT.
054400*----------------------------------------------------------------*
054500*----------------------------------------------------------------*
054600 1411-MOVE-SELECTED-WORKER       SECTION.
054700*----------------------------------------------------------------*
054800     MOVE SEL-WORKER-ID (WRK-SEL-CAND-IX) TO
054900          WSV-SEL-WORKER-ID (WRK-SELECTION-COUNT WRK-SEL-CAND-IX).
055000*----------------------------------------------------------------*
055100 1411-99-EXIT.                   EXIT.
055200*----------------------------------------------------------------*
055300*----------------------------------------------------------------*
055400 2000-PROCESS-REQUESTS           SECTION.
055500*----------------------------------------------------------------*
055600     IF WSV-SVC-STATUS (WRK-SVC-IX) NOT EQUAL ZERO
055700        GO TO 2000-99-EXIT
055800     END-IF.
055900
056000     MOVE WRK-SVC-IX              TO WRK-CURRENT-SVC-IX.
056100
056200     IF WSV-SVC-TYPE (WRK-CURRENT-SVC-IX) EQUAL 'Immediate '
056300        PERFORM 4000-IMMEDIATE-ASSIGN THRU 4000-99-EXIT
056400     ELSE
056500        PERFORM 5000-SCHEDULED-ASSIGN THRU 5000-99-EXIT
056600     END-IF.
056700
056800     ADD 1                        TO WRK-PENDING-PROCESSED.
056900*----------------------------------------------------------------*
057000 2000-99-EXIT.                   EXIT.
057100*----------------------------------------------------------------*
057200*----------------------------------------------------------------*
057300 3000-FINALIZE                   SECTION.
057400*WORKRFIL IS NOT TOUCHED HERE - EACH ASSIGNED REQUEST ALREADY
057500*REWROTE IT INCREMENTALLY AT 4100/5300 AS SOON AS ITS WORKERS WERE
057600*COMMITTED.  SVCREFIL IS THE ONE FILE STILL BATCHED TO END OF RUN.
057700*----------------------------------------------------------------*
057800     IF WRK-SERVICE-COUNT         GREATER ZERO
057900        PERFORM 6100-REWRITE-SERVICES THRU 6100-99-EXIT
058000     END-IF.
058100
058200     DISPLAY '***************************'.
058300     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
058400     DISPLAY '***************************'.
058500     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
058600     DISPLAY '*-------------------------*'.
058700     DISPLAY '*WORKERS LOADED......:' WRK-WORKER-COUNT '*'.
058800     DISPLAY '*SERVICES LOADED.....:' WRK-SERVICE-COUNT '*'.
058900     DISPLAY '*REQUESTS PROCESSED..:' WRK-PENDING-PROCESSED '*'.
059000     DISPLAY '*REQUESTS ASSIGNED...:' WRK-ASSIGNED-TOTAL '*'.
059100     DISPLAY '*REQUESTS REJECTED...:' WRK-REJECTED-TOTAL '*'.
059200     DISPLAY '*-------------------------*'.
059300     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
059400     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
059500     DISPLAY '***************************'.
059600
059700     STOP RUN.
059800*----------------------------------------------------------------*
059900 3000-99-EXIT.                   EXIT.
060000*----------------------------------------------------------------*
060100*----------------------------------------------------------------*
060200*----------------------------------------------------------------*
060300*IMMEDIATE AND SCHEDULED ASSIGNMENT RULE PARAGRAPHS (4000 THRU
060400*7444) NOW LIVE IN WSVRUL01 - SHARED WITH WSVTST01 SO THE SELF-
060500*TEST DRIVER EXERCISES THE SAME CODE THIS PROGRAM RUNS IN
060600*PRODUCTION RATHER THAN A SEPARATE COPY OF THE RULES.
060700*----------------------------------------------------------------*
060800     COPY WSVRUL01.
060900*----------------------------------------------------------------*
061000*----------------------------------------------------------------*
061100 6000-REWRITE-WORKERS            SECTION.
061200*REWRITE WORKRFIL FROM THE UPDATED IN-MEMORY WORKER TABLE.  CALLED
061300*ONCE PER ASSIGNED REQUEST FROM 4100/5300, RIGHT AFTER THAT
061400*REQUEST'S BOOKINGS ARE COMMITTED - NOT DEFERRED TO 3000-FINALIZE
061500*- SO A WORKER WHOSE AVAILABILITY JUST FLIPPED IS PERSISTED BEFORE
061600*THE NEXT REQUEST IS EVEN READ.
061700*----------------------------------------------------------------*
061800     CLOSE WORKRFIL.
061900     OPEN OUTPUT WORKRFIL.
062000     PERFORM 8200-TEST-FS-WORKRFIL THRU 8200-99-EXIT.
062100
062200     PERFORM 6010-REWRITE-ONE-WORKER THRU 6010-99-EXIT
062300        VARYING WRK-WRK-IX FROM 1 BY 1
062400        UNTIL WRK-WRK-IX GREATER WRK-WORKER-COUNT.
062500
062600     CLOSE WORKRFIL.
062700*----------------------------------------------------------------*
062800 6000-99-EXIT.                   EXIT.
062900*----------------------------------------------------------------*
063000*----------------------------------------------------------------*
063100 6010-REWRITE-ONE-WORKER         SECTION.
063200*----------------------------------------------------------------*
063300     MOVE WSV-WRK-ID (WRK-WRK-IX)      TO WSVWRK02-WORKER-ID.
063400     MOVE WSV-WRK-PASS (WRK-WRK-IX)    TO WSVWRK02-WORKER-PASS.
063500     MOVE WSV-WRK-NAME (WRK-WRK-IX)    TO WSVWRK02-WORKER-NAME.
063600     MOVE WSV-WRK-GENDER (WRK-WRK-IX)  TO WSVWRK02-WORKER-GENDER.
063700     MOVE WSV-WRK-AREA (WRK-WRK-IX)    TO WSVWRK02-WORKER-AREA.
063800     MOVE WSV-WRK-CAPABLE-COUNT (WRK-WRK-IX) TO
063900          WSVWRK02-CAPABLE-COUNT.
064000     MOVE WSV-WRK-AVAILABLE (WRK-WRK-IX) TO
064100          WSVWRK02-WORKER-AVAILABLE.
064200     MOVE WSV-WRK-MATCHING-COUNT (WRK-WRK-IX) TO
064300          WSVWRK02-MATCHING-COUNT.
064400     MOVE WSV-WRK-BOOKING-COUNT (WRK-WRK-IX) TO
064500          WSVWRK02-BOOKING-COUNT.
064600
064700     PERFORM 6020-REWRITE-CAPABLE-WORKS THRU 6020-99-EXIT
064800        VARYING WRK-CAP-IX FROM 1 BY 1
064900        UNTIL WRK-CAP-IX GREATER 10.
065000
065100     PERFORM 6030-REWRITE-BOOKING-IDS THRU 6030-99-EXIT
065200        VARYING WRK-ASN-IX FROM 1 BY 1
065300        UNTIL WRK-ASN-IX GREATER 50.
065400
065500     WRITE WSV-WORKER-REC.
065600     PERFORM 6040-TEST-FS-WORKRFIL-WRT THRU 6040-99-EXIT.
065700*----------------------------------------------------------------*
065800 6010-99-EXIT.                   EXIT.
065900*----------------------------------------------------------------*
066000*----------------------------------------------------------------*
066100 6020-REWRITE-CAPABLE-WORKS      SECTION.
066200*----------------------------------------------------------------*
066300     MOVE WSV-WRK-CAPABLE-WORK-ID (WRK-WRK-IX WRK-CAP-IX) TO
066400          WSVWRK02-CAPABLE-WORK-ID (WRK-CAP-IX).
066500*----------------------------------------------------------------*
066600 6020-99-EXIT.                   EXIT.
066700*----------------------------------------------------------------*
066800*----------------------------------------------------------------*
066900 6030-REWRITE-BOOKING-IDS        SECTION.
067000*----------------------------------------------------------------*
067100     MOVE WSV-WRK-BOOKING-ID (WRK-WRK-IX WRK-ASN-IX) TO
067200          WSVWRK02-BOOKING-ID (WRK-ASN-IX).
067300*----------------------------------------------------------------*
067400 6030-99-EXIT.                   EXIT.
067500*----------------------------------------------------------------*
067600*----------------------------------------------------------------*
067700 6040-TEST-FS-WORKRFIL-WRT       SECTION.
067800*----------------------------------------------------------------*
067900     IF WRK-FS-WORKRFIL            EQUAL ZERO
068000        NEXT SENTENCE
068100     ELSE
068200        MOVE 'WORKRFIL WRITE ERROR'  TO WRK-ERROR-MSG
068300        MOVE WRK-FS-WORKRFIL        TO WRK-ERROR-CODE
068400        PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
068500     END-IF.
068600*----------------------------------------------------------------*
068700 6040-99-EXIT.                   EXIT.
068800*----------------------------------------------------------------*
068900*----------------------------------------------------------------*
069000 6100-REWRITE-SERVICES           SECTION.
069100*REWRITE SVCREFIL FROM THE UPDATED IN-MEMORY SERVICE TABLE SO
069200*THIS RUN'S ASSIGNMENT RESULTS ARE PERSISTED.
069300*----------------------------------------------------------------*
069400     CLOSE SVCREFIL.
069500     OPEN OUTPUT SVCREFIL.
069600     PERFORM 8300-TEST-FS-SVCREFIL THRU 8300-99-EXIT.
069700
069800     PERFORM 6110-REWRITE-ONE-SERVICE THRU 6110-99-EXIT
069900        VARYING WRK-SVC-IX FROM 1 BY 1
070000        UNTIL WRK-SVC-IX GREATER WRK-SERVICE-COUNT.
070100
070200     CLOSE SVCREFIL.
070300*----------------------------------------------------------------*
070400 6100-99-EXIT.                   EXIT.
070500*----------------------------------------------------------------*
070600*----------------------------------------------------------------*
070700 6110-REWRITE-ONE-SERVICE        SECTION.
070800*----------------------------------------------------------------*
070900     MOVE WSV-SVC-ID (WRK-SVC-IX)        TO WSVSVC01-SVC-ID.
071000     MOVE WSV-SVC-STATUS (WRK-SVC-IX)    TO WSVSVC01-SVC-STATUS.
071100     MOVE WSV-SVC-TYPE (WRK-SVC-IX)      TO WSVSVC01-SVC-TYPE.
071200     MOVE WSV-SVC-PLAN (WRK-SVC-IX)      TO WSVSVC01-SVC-PLAN.
071300     MOVE WSV-SVC-BOOKING-DATE (WRK-SVC-IX) TO
071400          WSVSVC01-BOOKING-DATE.
071500     MOVE WSV-SVC-BOOKING-TIME (WRK-SVC-IX) TO
071600          WSVSVC01-BOOKING-TIME.
071700     MOVE WSV-SVC-LOCALITY (WRK-SVC-IX)  TO WSVSVC01-LOCALITY.
071800     MOVE WSV-SVC-CUSTOMER-ID (WRK-SVC-IX) TO
071900          WSVSVC01-CUSTOMER-ID.
072000     MOVE WSV-SVC-CUSTOMER-GENDER (WRK-SVC-IX) TO
072100          WSVSVC01-CUSTOMER-GENDER.
072200     MOVE WSV-SVC-ADDRESS (WRK-SVC-IX)   TO WSVSVC01-ADDRESS.
072300     MOVE WSV-SVC-REQ-WORK-COUNT (WRK-SVC-IX) TO
072400          WSVSVC01-REQ-WORK-COUNT.
072500     MOVE WSV-SVC-GENDER-PREF (WRK-SVC-IX) TO
072600          WSVSVC01-GENDER-PREF.
072700     MOVE WSV-SVC-SCHEDULED-DATE (WRK-SVC-IX) TO
072800          WSVSVC01-SCHEDULED-DATE.
072900     MOVE WSV-SVC-SCHEDULED-TIME (WRK-SVC-IX) TO
073000          WSVSVC01-SCHEDULED-TIME.
073100     MOVE WSV-SVC-WORK-DATE (WRK-SVC-IX) TO WSVSVC01-WORK-DATE.
073200     MOVE WSV-SVC-WORK-START (WRK-SVC-IX) TO
073300          WSVSVC01-WORK-START-TIME.
073400     MOVE WSV-SVC-WORK-END (WRK-SVC-IX) TO
073500          WSVSVC01-WORK-END-TIME.
073600     MOVE WSV-SVC-PRICE (WRK-SVC-IX)     TO WSVSVC01-PRICE.
073700     MOVE WSV-SVC-ASSIGNED-COUNT (WRK-SVC-IX) TO
073800          WSVSVC01-ASSIGNED-COUNT.
073900     MOVE WSV-SVC-REASON (WRK-SVC-IX)    TO WSVSVC01-REASON.
074000
074100     PERFORM 6120-REWRITE-REQ-WORKS THRU 6120-99-EXIT
074200        VARYING WRK-REQ-IX FROM 1 BY 1
074300        UNTIL WRK-REQ-IX GREATER 10.
074400
074500     PERFORM 6130-REWRITE-ASSIGNED THRU 6130-99-EXIT
074600        VARYING WRK-ASN-IX FROM 1 BY 1
074700        UNTIL WRK-ASN-IX GREATER 10.
074800
074900     WRITE WSV-SERVICE-REC.
075000     PERFORM 6140-TEST-FS-SVCREFIL-WRT THRU 6140-99-EXIT.
075100*----------------------------------------------------------------*
075200 6110-99-EXIT.                   EXIT.
075300*----------------------------------------------------------------*
075400*----------------------------------------------------------------*
075500 6120-REWRITE-REQ-WORKS          SECTION.
075600*----------------------------------------------------------------*
075700     MOVE WSV-SVC-REQ-WORK-ID (WRK-SVC-IX WRK-REQ-IX) TO
075800          WSVSVC01-REQ-WORK-ID (WRK-REQ-IX).
075900*----------------------------------------------------------------*
076000 6120-99-EXIT.                   EXIT.
076100*----------------------------------------------------------------*
076200*----------------------------------------------------------------*
076300 6130-REWRITE-ASSIGNED           SECTION.
076400*----------------------------------------------------------------*
076500     MOVE WSV-SVC-ASSIGNED-ID (WRK-SVC-IX WRK-ASN-IX) TO
076600          WSVSVC01-ASSIGNED-WORKER-ID (WRK-ASN-IX).
076700*----------------------------------------------------------------*
076800 6130-99-EXIT.                   EXIT.
076900*----------------------------------------------------------------*
077000*----------------------------------------------------------------*
077100 6140-TEST-FS-SVCREFIL-WRT       SECTION.
077200*----------------------------------------------------------------*
077300     IF WRK-FS-SVCREFIL            EQUAL ZERO
077400        NEXT SENTENCE
077500     ELSE
077600        MOVE 'SVCREFIL WRITE ERROR'  TO WRK-ERROR-MSG
077700        MOVE WRK-FS-SVCREFIL        TO WRK-ERROR-CODE
077800        PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
077900     END-IF.
078000*----------------------------------------------------------------*
078100 6140-99-EXIT.                   EXIT.
078200*----------------------------------------------------------------*
078300*----------------------------------------------------------------*
078400 8100-TEST-FS-CATLGFIL           SECTION.
078500*----------------------------------------------------------------*
078600     IF WRK-FS-CATLGFIL           NOT EQUAL ZEROS AND 10
078700        MOVE WRK-FS-CATLGFIL      TO  WRK-ERROR-CODE
078800        PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
078900     END-IF.
079000*----------------------------------------------------------------*
079100 8100-99-EXIT.                   EXIT.
079200*----------------------------------------------------------------*
079300*----------------------------------------------------------------*
079400 8200-TEST-FS-WORKRFIL           SECTION.
079500*----------------------------------------------------------------*
079600     IF WRK-FS-WORKRFIL           NOT EQUAL ZEROS AND 10
079700        MOVE WRK-FS-WORKRFIL      TO  WRK-ERROR-CODE
079800        PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
079900     END-IF.
080000*----------------------------------------------------------------*
080100 8200-99-EXIT.                   EXIT.
080200*----------------------------------------------------------------*
080300*----------------------------------------------------------------*
080400 8300-TEST-FS-SVCREFIL           SECTION.
080500*----------------------------------------------------------------*
080600     IF WRK-FS-SVCREFIL           NOT EQUAL ZEROS AND 10
080700        MOVE WRK-FS-SVCREFIL      TO  WRK-ERROR-CODE
080800        PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
080900     END-IF.
081000*----------------------------------------------------------------*
081100 8300-99-EXIT.                   EXIT.
081200*----------------------------------------------------------------*
081300*----------------------------------------------------------------*
081400 8400-TEST-FS-SELCTFIL           SECTION.
081500*----------------------------------------------------------------*
081600     IF WRK-FS-SELCTFIL           NOT EQUAL ZEROS AND 10
081700        MOVE WRK-FS-SELCTFIL      TO  WRK-ERROR-CODE
081800        PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
081900     END-IF.
082000*----------------------------------------------------------------*
082100 8400-99-EXIT.                   EXIT.
082200*----------------------------------------------------------------*
082300*----------------------------------------------------------------*
082400 9000-GET-DATE-TIME              SECTION.
082500*----------------------------------------------------------------*
082600     ACCEPT WRK-SYSTEM-DATE        FROM DATE.
082700     MOVE YY                      TO YYYY-FORMATTED.
082800     MOVE MM                      TO MM-FORMATTED.
082900     MOVE DD                      TO DD-FORMATTED.
083000     ADD  2000                    TO YYYY-FORMATTED.
083100
083200     ACCEPT WRK-SYSTEM-TIME        FROM TIME.
083300     MOVE HOUR                    TO HOUR-FORMATTED.
083400     MOVE MINUTE                  TO MINUTE-FORMATTED.
083500     MOVE SECOND                  TO SECOND-FORMATTED.
083600*----------------------------------------------------------------*
083700 9000-99-EXIT.                   EXIT.
083800*----------------------------------------------------------------*
083900*----------------------------------------------------------------*
084000 9999-CALL-ABEND-PGM             SECTION.
084100*----------------------------------------------------------------*
084200     MOVE WRK-DATE-FORMATTED      TO WRK-ERROR-DATE.
084300     MOVE WRK-TIME-FORMATTED      TO WRK-ERROR-TIME.
084400     CALL WRK-ABEND-PGM           USING WRK-ERROR-LOG.
084500*----------------------------------------------------------------*
084600 9999-99-EXIT.                   EXIT.
084700*----------------------------------------------------------------*
