000100*================================================================*
000200*                 C O P Y   L I B R A R Y   M E M B E R          *
000300*================================================================*
000400*    MEMBER......: WSVRUL01                                     *
000500*    PROJECT.....: WORKER SERVICE ASSIGNMENT - WSVASG           *
000600*    DESCRIPTION.: IMMEDIATE AND SCHEDULED ASSIGNMENT RULE       *
000700*                  PARAGRAPHS (4000 THRU 7444) - ELIGIBILITY    *
000800*                  FILTERING, GREEDY LEAST-LOADED ASSIGNMENT,   *
000900*                  SCHEDULED POOL SCORING/SORT AGAINST THE ADMIN*
001000*                  SELECTION LIST, DISCOUNT/PRICE/END-TIME CALC,*
001100*                  AND BOOKING STAGE/COMMIT.  DOES NOT OPEN,    *
001200*                  READ OR WRITE A FILE - CALLERS SUPPLY THE    *
001300*                  WSVTBL01 TABLES ALREADY LOADED AND PERSIST   *
001400*                  THE RESULT THEMSELVES (SEE 6000-REWRITE-     *
001500*                  WORKERS, WHICH EACH COPYING PROGRAM MUST     *
001600*                  SUPPLY LOCALLY - A REAL REWRITE IN WSV0001,  *
001700*                  A NO-OP STUB IN WSVTST01).                   *
001800*----------------------------------------------------------------*
001900*    CHANGE LOG:                                                *
002000*    DATE       INIT  REQ/TKT     DESCRIPTION                   *
002100*    ---------- ----  ----------  -----------------------------*
002200*    2004-05-03 LFS   WSV-0327    ORIGINAL MEMBER - SPLIT OUT   *
002300*                                 OF WSV0001'S PROCEDURE DIVISION*
002400*                                 SO WSVTST01 (SELF-TEST DRIVER) *
002500*                                 COULD EXERCISE THE SAME RULE   *
002600*                                 PARAGRAPHS WSV0001 RUNS IN     *
002700*                                 PRODUCTION INSTEAD OF A SECOND,*
002800*                                 HAND-MAINTAINED COPY OF THE    *
002900*                                 LOGIC                          *
003000*    2004-05-17 LFS   WSV-0328    7440 WAS COMMITTING ONE BOOKING*
003100*                                 PER REQUESTED WORK ITEM INSTEAD*
003200*                                 OF ONE PER DISTINCT WINNING    *
003300*                                 WORKER - A WORKER LEAST-LOADED *
003400*                                 FOR TWO WORK ITEMS IN THE SAME *
003500*                                 REQUEST WAS BEING DOUBLE-BOOKED*
003600*                                 AND DOUBLE-COUNTED INTO        *
003700*                                 SVC-ASSIGNED-COUNT.  ALSO, THE *
003800*                                 SCHEDULED PATH WAS SKIPPING ANY*
003900*                                 SELECTED WORKER THAT NEVER WON *
004000*                                 A WORK ITEM INSTEAD OF         *
004100*                                 BOOKING THE WHOLE SELECTED POOL*
004200*                                 SPLIT 7440 ON WRK-COMMIT-FULL- *
004300*                                 POOL-SW - IMMEDIATE NOW DEDUPES*
004400*                                 THE STAGED WINNERS (7441/7443),*
004500*                                 SCHEDULED NOW WALKS THE FULL   *
004600*                                 SELECTED POOL (7442).  COMMON  *
004700*                                 COMMIT LOGIC FACTORED INTO 7444*
004800*----------------------------------------------------------------*
004900 4000-IMMEDIATE-ASSIGN           SECTION.
005000*FIND ELIGIBLE WORKERS FOR AN IMMEDIATE REQUEST AND GREEDILY
005100*ASSIGN THE LEAST-LOADED CAPABLE WORKER TO EACH REQUESTED WORK.
005200*AVAILABILITY IS REQUIRED FOR IMMEDIATE REQUESTS (RULE 5).
005300*----------------------------------------------------------------*
005400     MOVE 'Y'                     TO WRK-REQUIRE-AVAIL-SW.
005500     MOVE 'N'                     TO WRK-COMMIT-FULL-POOL-SW.
005600     PERFORM 7300-FILTER-ELIGIBLE THRU 7300-99-EXIT.
005700
005800     IF WRK-POOL-COUNT             EQUAL ZERO
005900        MOVE -1                   TO
006000             WSV-SVC-STATUS (WRK-CURRENT-SVC-IX)
006100        MOVE 'NO ELIGIBLE AVAILABLE WORKER FOUND' TO
006200             WSV-SVC-REASON (WRK-CURRENT-SVC-IX)
006300        ADD 1                     TO WRK-REJECTED-TOTAL
006400        GO TO 4000-99-EXIT
006500     END-IF.
006600
006700     PERFORM 7400-ASSIGN-WORK-ITEMS THRU 7400-99-EXIT.
006800     PERFORM 4100-FINISH-IMMEDIATE THRU 4100-99-EXIT.
006900*----------------------------------------------------------------*
007000 4000-99-EXIT.                   EXIT.
007100*----------------------------------------------------------------*
007200*----------------------------------------------------------------*
007300 4100-FINISH-IMMEDIATE           SECTION.
007400*ALL REQUESTED WORKS FILLED - PRICE, SCHEDULE AND MARK ASSIGNED.
007500*----------------------------------------------------------------*
007600     IF WRK-UNASSIGNED-COUNT       GREATER ZERO
007700        MOVE -1                   TO
007800             WSV-SVC-STATUS (WRK-CURRENT-SVC-IX)
007900        MOVE 'NOT ENOUGH CAPABLE WORKERS FOR ALL WORK ITEMS' TO
008000             WSV-SVC-REASON (WRK-CURRENT-SVC-IX)
008100        ADD 1                     TO WRK-REJECTED-TOTAL
008200        GO TO 4100-99-EXIT
008300     END-IF.
008400
008500     PERFORM 7440-COMMIT-BOOKINGS THRU 7440-99-EXIT.
008600
008700*WORKER-FILE IS REWRITTEN NOW, NOT BATCHED TO 3000-FINALIZE, SO
008800*THIS REQUEST'S BOOKING/AVAILABILITY CHANGES SURVIVE AN ABEND.
008900     IF WRK-WORKER-COUNT           GREATER ZERO
009000        PERFORM 6000-REWRITE-WORKERS THRU 6000-99-EXIT
009100     END-IF.
009200
009300     PERFORM 7000-GET-DISCOUNT-RATE THRU 7000-99-EXIT.
009400     PERFORM 7100-CALC-PRICE THRU 7100-99-EXIT.
009500     PERFORM 7200-CALC-END-TIME THRU 7200-99-EXIT.
009600
009700     MOVE WSV-SVC-BOOKING-DATE (WRK-CURRENT-SVC-IX) TO
009800          WSV-SVC-WORK-DATE (WRK-CURRENT-SVC-IX).
009900     MOVE WSV-SVC-BOOKING-TIME (WRK-CURRENT-SVC-IX) TO
010000          WSV-SVC-WORK-START (WRK-CURRENT-SVC-IX).
010100     MOVE WRK-HHMMSS-FORMATTED    TO
010200          WSV-SVC-WORK-END (WRK-CURRENT-SVC-IX).
010300     MOVE WRK-WORK-TOTAL          TO
010400          WSV-SVC-PRICE (WRK-CURRENT-SVC-IX).
010500     MOVE 1                       TO
010600          WSV-SVC-STATUS (WRK-CURRENT-SVC-IX).
010700     ADD 1                        TO WRK-ASSIGNED-TOTAL.
010800*----------------------------------------------------------------*
010900 4100-99-EXIT.                   EXIT.
011000*----------------------------------------------------------------*
011100*----------------------------------------------------------------*
011200 5000-SCHEDULED-ASSIGN           SECTION.
011300*SCHEDULED REQUEST - AVAILABILITY IS NOT REQUIRED (RULE 5), BUT
011400*THE ELIGIBLE POOL IS SCORED, SORTED BY MATCHING-COUNT (RULE 7)
011500*AND THEN NARROWED TO THE ADMIN'S SELECTION FROM SELCTFIL.
011600*----------------------------------------------------------------*
011700     MOVE 'N'                     TO WRK-REQUIRE-AVAIL-SW.
011800     MOVE 'Y'                     TO WRK-COMMIT-FULL-POOL-SW.
011900     PERFORM 7300-FILTER-ELIGIBLE THRU 7300-99-EXIT.
012000
012100     IF WRK-POOL-COUNT             EQUAL ZERO
012200        MOVE -1                   TO
012300             WSV-SVC-STATUS (WRK-CURRENT-SVC-IX)
012400        MOVE 'NO ELIGIBLE WORKER FOUND FOR SCHEDULING' TO
012500             WSV-SVC-REASON (WRK-CURRENT-SVC-IX)
012600        ADD 1                     TO WRK-REJECTED-TOTAL
012700        GO TO 5000-99-EXIT
012800     END-IF.
012900
013000     PERFORM 5100-SCORE-POOL THRU 5100-99-EXIT.
013100     PERFORM 5130-SORT-BY-MATCHING-COUNT THRU 5130-99-EXIT.
013200     PERFORM 5200-BUILD-SELECTED-POOL THRU 5200-99-EXIT.
013300
013400     IF WRK-POOL-COUNT             EQUAL ZERO
013500        MOVE -1                   TO
013600             WSV-SVC-STATUS (WRK-CURRENT-SVC-IX)
013700        MOVE 'ADMIN SELECTION LIST EMPTIED THE ELIGIBLE POOL' TO
013800             WSV-SVC-REASON (WRK-CURRENT-SVC-IX)
013900        ADD 1                     TO WRK-REJECTED-TOTAL
014000        GO TO 5000-99-EXIT
014100     END-IF.
014200
014300     PERFORM 7400-ASSIGN-WORK-ITEMS THRU 7400-99-EXIT.
014400     PERFORM 5300-FINISH-SCHEDULED THRU 5300-99-EXIT.
014500*----------------------------------------------------------------*
014600 5000-99-EXIT.                   EXIT.
014700*----------------------------------------------------------------*
014800*----------------------------------------------------------------*
014900 5100-SCORE-POOL                 SECTION.
015000*MATCHING-COUNT FOR EACH POOL WORKER = NUMBER OF THE REQUEST'S
015100*WORK ITEMS THE WORKER IS CAPABLE OF (OVERLAP SCORE).
015200*----------------------------------------------------------------*
015300     PERFORM 5110-SCORE-ONE-POOL-WORKER THRU 5110-99-EXIT
015400        VARYING WRK-POOL-IX FROM 1 BY 1
015500        UNTIL WRK-POOL-IX GREATER WRK-POOL-COUNT.
015600*----------------------------------------------------------------*
015700 5100-99-EXIT.                   EXIT.
015800*----------------------------------------------------------------*
015900*----------------------------------------------------------------*
016000 5110-SCORE-ONE-POOL-WORKER      SECTION.
016100*----------------------------------------------------------------*
016200     MOVE WSV-POOL-WRK-IX (WRK-POOL-IX) TO WRK-WRK-IX.
016300     MOVE ZERO                    TO
016400          WSV-WRK-MATCHING-COUNT (WRK-WRK-IX).
016500
016600     PERFORM 5120-SCORE-ONE-REQ-WORK THRU 5120-99-EXIT
016700        VARYING WRK-REQ-IX FROM 1 BY 1
016800        UNTIL WRK-REQ-IX GREATER
016900              WSV-SVC-REQ-WORK-COUNT (WRK-CURRENT-SVC-IX).
017000*----------------------------------------------------------------*
017100 5110-99-EXIT.                   EXIT.
017200*----------------------------------------------------------------*
017300*----------------------------------------------------------------*
017400 5120-SCORE-ONE-REQ-WORK         SECTION.
017500*----------------------------------------------------------------*
017600     PERFORM 7322-SEARCH-CAPABLE THRU 7322-99-EXIT.
017700
017800     IF WRK-FOUND-SW               EQUAL 'Y'
017900        ADD 1                     TO
018000            WSV-WRK-MATCHING-COUNT (WRK-WRK-IX)
018100     END-IF.
018200*----------------------------------------------------------------*
018300 5120-99-EXIT.                   EXIT.
018400*----------------------------------------------------------------*
018500*----------------------------------------------------------------*
018600 5130-SORT-BY-MATCHING-COUNT     SECTION.
018700*OUT-OF-LINE BUBBLE SORT, DESCENDING MATCHING-COUNT, STABLE.
018800*----------------------------------------------------------------*
018900     MOVE 'Y'                     TO WRK-SORT-SWAPPED-SW.
019000
019100     PERFORM 5131-BUBBLE-PASS THRU 5131-99-EXIT
019200        UNTIL WRK-SORT-SWAPPED-SW EQUAL 'N'.
019300*----------------------------------------------------------------*
019400 5130-99-EXIT.                   EXIT.
019500*----------------------------------------------------------------*
019600*----------------------------------------------------------------*
019700 5131-BUBBLE-PASS                SECTION.
019800*----------------------------------------------------------------*
019900     MOVE 'N'                     TO WRK-SORT-SWAPPED-SW.
020000
020100     IF WRK-POOL-COUNT             LESS 2
020200        GO TO 5131-99-EXIT
020300     END-IF.
020400
020500     COMPUTE WRK-POOL-NEXT-IX    = WRK-POOL-COUNT - 1.
020600
020700     PERFORM 5132-COMPARE-ADJACENT THRU 5132-99-EXIT
020800        VARYING WRK-POOL-IX FROM 1 BY 1
020900        UNTIL WRK-POOL-IX GREATER WRK-POOL-NEXT-IX.
021000*----------------------------------------------------------------*
021100 5131-99-EXIT.                   EXIT.
021200*----------------------------------------------------------------*
021300*----------------------------------------------------------------*
021400 5132-COMPARE-ADJACENT           SECTION.
021500*----------------------------------------------------------------*
021600     COMPUTE WRK-POOL-NEXT-IX    = WRK-POOL-IX + 1.
021700
021800     IF WSV-WRK-MATCHING-COUNT (WSV-POOL-WRK-IX (WRK-POOL-IX))
021900        LESS WSV-WRK-MATCHING-COUNT
022000             (WSV-POOL-WRK-IX (WRK-POOL-NEXT-IX))
022100        MOVE WSV-POOL-WRK-IX (WRK-POOL-IX)   TO WRK-SWAP-IX
022200        MOVE WSV-POOL-WRK-IX (WRK-POOL-NEXT-IX) TO
022300             WSV-POOL-WRK-IX (WRK-POOL-IX)
022400        MOVE WRK-SWAP-IX                     TO
022500             WSV-POOL-WRK-IX (WRK-POOL-NEXT-IX)
022600        MOVE 'Y'                             TO
022700             WRK-SORT-SWAPPED-SW
022800     END-IF.
022900*----------------------------------------------------------------*
023000 5132-99-EXIT.                   EXIT.
023100*----------------------------------------------------------------*
023200*----------------------------------------------------------------*
023300 5200-BUILD-SELECTED-POOL        SECTION.
023400*NARROW THE SORTED ELIGIBLE POOL TO THE ADMIN'S WORKER SELECTION
023500*FOR THIS SVC-ID (SEE SELCTFIL/WSV-SELECTION-TABLE), KEEPING THE
023600*SORTED (HIGH MATCHING-COUNT FIRST) ORDER INTACT.
023700*----------------------------------------------------------------*
023800     MOVE 'N'                     TO WRK-SELECTION-FOUND-SW.
023900     PERFORM 5210-FIND-SELECTION THRU 5210-99-EXIT
024000        VARYING WRK-SEL-IX FROM 1 BY 1
024100        UNTIL WRK-SEL-IX GREATER WRK-SELECTION-COUNT
024200           OR WRK-SELECTION-FOUND-SW EQUAL 'Y'.
024300
024400     IF WRK-SELECTION-FOUND-SW     NOT EQUAL 'Y'
024500        GO TO 5200-99-EXIT
024600     END-IF.
024700
024800     PERFORM 5221-COPY-TO-SCRATCH THRU 5221-99-EXIT
024900        VARYING WRK-POOL-IX FROM 1 BY 1
025000        UNTIL WRK-POOL-IX GREATER WRK-POOL-COUNT.
025100
025200     MOVE WRK-POOL-COUNT           TO WRK-OLD-POOL-COUNT.
025300     MOVE ZERO                     TO WRK-POOL-COUNT.
025400
025500     PERFORM 5220-FILTER-POOL-BY-SELECTION THRU 5220-99-EXIT
025600        VARYING WRK-POOL-IX FROM 1 BY 1
025700        UNTIL WRK-POOL-IX GREATER WRK-OLD-POOL-COUNT.
025800*----------------------------------------------------------------*
025900 5200-99-EXIT.                   EXIT.
026000*----------------------------------------------------------------*
026100*----------------------------------------------------------------*
026200 5210-FIND-SELECTION              SECTION.
026300*----------------------------------------------------------------*
026400     IF WSV-SEL-SVC-ID (WRK-SEL-IX) EQUAL
026500        WSV-SVC-ID (WRK-CURRENT-SVC-IX)
026600        MOVE 'Y'                  TO WRK-SELECTION-FOUND-SW
026700        MOVE WRK-SEL-IX           TO WRK-SEL-MATCH-IX
026800     END-IF.
026900*----------------------------------------------------------------*
027000 5210-99-EXIT.                   EXIT.
027100*----------------------------------------------------------------*
027200*----------------------------------------------------------------*
027300 5221-COPY-TO-SCRATCH             SECTION.
027400*----------------------------------------------------------------*
027500     MOVE WSV-POOL-WRK-IX (WRK-POOL-IX) TO
027600          WSV-POOL-SCRATCH-IX (WRK-POOL-IX).
027700*----------------------------------------------------------------*
027800 5221-99-EXIT.                   EXIT.
027900*----------------------------------------------------------------*
028000*----------------------------------------------------------------*
028100 5220-FILTER-POOL-BY-SELECTION    SECTION.
028200*KEEP SCRATCH-POOL ENTRIES WHOSE WORKER-ID APPEARS IN THE ADMIN'S
028300*SELECTED-WORKER LIST FOR THE MATCHED SELECTION RECORD.
028400*----------------------------------------------------------------*
028500     MOVE 'N'                     TO WRK-FOUND-SW.
028600
028700     PERFORM 5240-SEARCH-SELECTED-LIST THRU 5240-99-EXIT
028800        VARYING WRK-SEL-CAND-IX FROM 1 BY 1
028900        UNTIL WRK-SEL-CAND-IX GREATER
029000              WSV-SEL-WORKER-COUNT (WRK-SEL-MATCH-IX)
029100           OR WRK-FOUND-SW EQUAL 'Y'.
029200
029300     IF WRK-FOUND-SW               EQUAL 'Y'
029400        PERFORM 5230-CHECK-POOL-ENTRY THRU 5230-99-EXIT
029500     END-IF.
029600*----------------------------------------------------------------*
029700 5220-99-EXIT.                   EXIT.
029800*----------------------------------------------------------------*
029900*----------------------------------------------------------------*
030000 5230-CHECK-POOL-ENTRY            SECTION.
030100*APPEND THE SURVIVING SCRATCH ENTRY TO THE REBUILT POOL TABLE.
030200*----------------------------------------------------------------*
030300     ADD 1                         TO WRK-POOL-COUNT.
030400     MOVE WSV-POOL-SCRATCH-IX (WRK-POOL-IX) TO
030500          WSV-POOL-WRK-IX (WRK-POOL-COUNT).
030600*----------------------------------------------------------------*
030700 5230-99-EXIT.                   EXIT.
030800*----------------------------------------------------------------*
030900*----------------------------------------------------------------*
031000 5240-SEARCH-SELECTED-LIST        SECTION.
031100*----------------------------------------------------------------*
031200     IF WSV-WRK-ID
031300          (WSV-POOL-SCRATCH-IX (WRK-POOL-IX)) EQUAL
031400        WSV-SEL-WORKER-ID (WRK-SEL-MATCH-IX WRK-SEL-CAND-IX)
031500        MOVE 'Y'                  TO WRK-FOUND-SW
031600     END-IF.
031700*----------------------------------------------------------------*
031800 5240-99-EXIT.                   EXIT.
031900*----------------------------------------------------------------*
032000*----------------------------------------------------------------*
032100 5300-FINISH-SCHEDULED           SECTION.
032200*ALL REQUESTED WORKS FILLED FROM THE SELECTED POOL - PRICE,
032300*SCHEDULE WINDOW AND ASSIGNED STATUS.
032400*----------------------------------------------------------------*
032500     IF WRK-UNASSIGNED-COUNT       GREATER ZERO
032600        MOVE -1                   TO
032700             WSV-SVC-STATUS (WRK-CURRENT-SVC-IX)
032800        MOVE 'NOT ENOUGH SELECTED WORKERS FOR ALL WORK ITEMS' TO
032900             WSV-SVC-REASON (WRK-CURRENT-SVC-IX)
033000        ADD 1                     TO WRK-REJECTED-TOTAL
033100        GO TO 5300-99-EXIT
033200     END-IF.
033300
033400     PERFORM 7440-COMMIT-BOOKINGS THRU 7440-99-EXIT.
033500
033600*WORKER-FILE IS REWRITTEN NOW, NOT BATCHED TO 3000-FINALIZE, SO
033700*THIS REQUEST'S BOOKING CHANGES SURVIVE A MID-RUN ABEND.
033800     IF WRK-WORKER-COUNT           GREATER ZERO
033900        PERFORM 6000-REWRITE-WORKERS THRU 6000-99-EXIT
034000     END-IF.
034100
034200     PERFORM 7000-GET-DISCOUNT-RATE THRU 7000-99-EXIT.
034300     PERFORM 7100-CALC-PRICE THRU 7100-99-EXIT.
034400     PERFORM 7200-CALC-END-TIME THRU 7200-99-EXIT.
034500
034600     MOVE WSV-SVC-SCHEDULED-DATE (WRK-CURRENT-SVC-IX) TO
034700          WSV-SVC-WORK-DATE (WRK-CURRENT-SVC-IX).
034800     MOVE WSV-SVC-SCHEDULED-TIME (WRK-CURRENT-SVC-IX) TO
034900          WSV-SVC-WORK-START (WRK-CURRENT-SVC-IX).
035000     MOVE WRK-HHMMSS-FORMATTED    TO
035100          WSV-SVC-WORK-END (WRK-CURRENT-SVC-IX).
035200     MOVE WRK-WORK-TOTAL          TO
035300          WSV-SVC-PRICE (WRK-CURRENT-SVC-IX).
035400     MOVE 1                       TO
035500          WSV-SVC-STATUS (WRK-CURRENT-SVC-IX).
035600     ADD 1                        TO WRK-ASSIGNED-TOTAL.
035700*----------------------------------------------------------------*
035800 5300-99-EXIT.                   EXIT.
035900*----------------------------------------------------------------*
036000*----------------------------------------------------------------*
036100 7000-GET-DISCOUNT-RATE          SECTION.
036200*PLAN DISCOUNT - BASIC 0%, INTERMEDIATE 10%, PREMIUM 20% (RULE 1).
036300*----------------------------------------------------------------*
036400     IF WSV-SVC-PLAN (WRK-CURRENT-SVC-IX) EQUAL 'Intermediate'
036500        MOVE .100                 TO WRK-DISCOUNT-RATE
036600     ELSE
036700        IF WSV-SVC-PLAN (WRK-CURRENT-SVC-IX) EQUAL 'Premium     '
036800           MOVE .200              TO WRK-DISCOUNT-RATE
036900        ELSE
037000           MOVE ZERO              TO WRK-DISCOUNT-RATE
037100        END-IF
037200     END-IF.
037300*----------------------------------------------------------------*
037400 7000-99-EXIT.                   EXIT.
037500*----------------------------------------------------------------*
037600*----------------------------------------------------------------*
037700 7100-CALC-PRICE                 SECTION.
037800*SUM THE CATALOG PRICE OF EVERY REQUESTED WORK ITEM, LESS THE
037900*PLAN DISCOUNT, ROUNDED (RULE 2).
038000*----------------------------------------------------------------*
038100     MOVE ZERO                    TO WRK-WORK-TOTAL.
038200
038300     PERFORM 7110-ADD-ONE-WORK-PRICE THRU 7110-99-EXIT
038400        VARYING WRK-REQ-IX FROM 1 BY 1
038500        UNTIL WRK-REQ-IX GREATER
038600              WSV-SVC-REQ-WORK-COUNT (WRK-CURRENT-SVC-IX).
038700
038800     COMPUTE WRK-WORK-TOTAL ROUNDED =
038900        WRK-WORK-TOTAL - (WRK-WORK-TOTAL * WRK-DISCOUNT-RATE).
039000*----------------------------------------------------------------*
039100 7100-99-EXIT.                   EXIT.
039200*----------------------------------------------------------------*
039300*----------------------------------------------------------------*
039400 7110-ADD-ONE-WORK-PRICE         SECTION.
039500*----------------------------------------------------------------*
039600     PERFORM 7120-FIND-CATALOG-ENTRY THRU 7120-99-EXIT.
039700
039800     ADD WRK-WORK-ITEM-PRICE      TO WRK-WORK-TOTAL.
039900*----------------------------------------------------------------*
040000 7110-99-EXIT.                   EXIT.
040100*----------------------------------------------------------------*
040200*----------------------------------------------------------------*
040300 7120-FIND-CATALOG-ENTRY         SECTION.
040400*LOOK UP THE CATALOG ROW FOR THE CURRENT REQUESTED WORK-ID AND
040500*CAPTURE ITS PRICE AND SERVICE-TIME (THE CATALOG IS SMALL - A
040600*DIRECT SEARCH IS ADEQUATE, NO SEARCH VERB REQUIRED).
040700*----------------------------------------------------------------*
040800     MOVE 'N'                     TO WRK-FOUND-SW.
040900
041000     PERFORM 7121-SEARCH-CATALOG THRU 7121-99-EXIT
041100        VARYING WRK-CAT-IX FROM 1 BY 1
041200        UNTIL WRK-CAT-IX GREATER WRK-CATALOG-COUNT
041300           OR WRK-FOUND-SW EQUAL 'Y'.
041400*----------------------------------------------------------------*
041500 7120-99-EXIT.                   EXIT.
041600*----------------------------------------------------------------*
041700*----------------------------------------------------------------*
041800 7121-SEARCH-CATALOG             SECTION.
041900*----------------------------------------------------------------*
042000     IF WSV-CAT-WORK-ID (WRK-CAT-IX) EQUAL
042100        WSV-SVC-REQ-WORK-ID (WRK-CURRENT-SVC-IX WRK-REQ-IX)
042200        MOVE 'Y'                  TO WRK-FOUND-SW
042300        MOVE WSV-CAT-WORK-PRICE (WRK-CAT-IX) TO
042400             WRK-WORK-ITEM-PRICE
042500        MOVE WSV-CAT-WORK-TIME (WRK-CAT-IX)  TO
042600             WRK-WORK-ITEM-TIME
042700     END-IF.
042800*----------------------------------------------------------------*
042900 7121-99-EXIT.                   EXIT.
043000*----------------------------------------------------------------*
043100*----------------------------------------------------------------*
043200 7200-CALC-END-TIME              SECTION.
043300*SUM THE CATALOG SERVICE-TIME OF EVERY REQUESTED WORK ITEM ONTO
043400*THE REQUEST'S START TIME TO GET THE WORK-END-TIME.  NO DATE
043500*ROLLOVER IS APPLIED - A JOB RUNNING PAST MIDNIGHT STAYS ON THE
043600*SAME WORK-DATE (RULE 4 - DELIBERATE SIMPLIFICATION).
043700*----------------------------------------------------------------*
043800     IF WSV-SVC-TYPE (WRK-CURRENT-SVC-IX) EQUAL 'Immediate '
043900        MOVE WSV-SVC-BOOKING-TIME (WRK-CURRENT-SVC-IX) (1:2)
044000                                  TO WRK-START-HH
044100        MOVE WSV-SVC-BOOKING-TIME (WRK-CURRENT-SVC-IX) (4:2)
044200                                  TO WRK-START-MM
044300        MOVE WSV-SVC-BOOKING-TIME (WRK-CURRENT-SVC-IX) (7:2)
044400                                  TO WRK-START-SS
044500     ELSE
044600        MOVE WSV-SVC-SCHEDULED-TIME (WRK-CURRENT-SVC-IX) (1:2)
044700                                  TO WRK-START-HH
044800        MOVE WSV-SVC-SCHEDULED-TIME (WRK-CURRENT-SVC-IX) (4:2)
044900                                  TO WRK-START-MM
045000        MOVE WSV-SVC-SCHEDULED-TIME (WRK-CURRENT-SVC-IX) (7:2)
045100                                  TO WRK-START-SS
045200     END-IF.
045300
045400     MOVE ZERO                    TO WRK-TOTAL-MINUTES.
045500
045600     PERFORM 7210-ADD-ONE-WORK-TIME THRU 7210-99-EXIT
045700        VARYING WRK-REQ-IX FROM 1 BY 1
045800        UNTIL WRK-REQ-IX GREATER
045900              WSV-SVC-REQ-WORK-COUNT (WRK-CURRENT-SVC-IX).
046000
046100     MOVE WRK-START-HH            TO WRK-END-HH.
046200     MOVE WRK-START-SS            TO WRK-END-SS.
046300     ADD WRK-START-MM             TO WRK-TOTAL-MINUTES
046400                                     GIVING WRK-END-MM.
046500
046600     PERFORM 7220-NORMALIZE-END-TIME THRU 7220-99-EXIT.
046700
046800     MOVE WRK-END-HH              TO WRK-HH-OUT.
046900     MOVE WRK-END-MM              TO WRK-MM-OUT.
047000     MOVE WRK-END-SS              TO WRK-SS-OUT.
047100*----------------------------------------------------------------*
047200 7200-99-EXIT.                   EXIT.
047300*----------------------------------------------------------------*
047400*----------------------------------------------------------------*
047500 7210-ADD-ONE-WORK-TIME          SECTION.
047600*----------------------------------------------------------------*
047700     PERFORM 7120-FIND-CATALOG-ENTRY THRU 7120-99-EXIT.
047800
047900     ADD WRK-WORK-ITEM-TIME       TO WRK-TOTAL-MINUTES.
048000*----------------------------------------------------------------*
048100 7210-99-EXIT.                   EXIT.
048200*----------------------------------------------------------------*
048300*----------------------------------------------------------------*
048400 7220-NORMALIZE-END-TIME         SECTION.
048500*CARRY SURPLUS MINUTES INTO HOURS, THEN WRAP SURPLUS HOURS AT 24.
048600*----------------------------------------------------------------*
048700     PERFORM 7230-CARRY-MINUTES THRU 7230-99-EXIT
048800        UNTIL WRK-END-MM LESS 60.
048900
049000     PERFORM 7240-WRAP-HOURS THRU 7240-99-EXIT
049100        UNTIL WRK-END-HH LESS 24.
049200*----------------------------------------------------------------*
049300 7220-99-EXIT.                   EXIT.
049400*----------------------------------------------------------------*
049500*----------------------------------------------------------------*
049600 7230-CARRY-MINUTES              SECTION.
049700*----------------------------------------------------------------*
049800     SUBTRACT 60                  FROM WRK-END-MM.
049900     ADD 1                        TO WRK-END-HH.
050000*----------------------------------------------------------------*
050100 7230-99-EXIT.                   EXIT.
050200*----------------------------------------------------------------*
050300*----------------------------------------------------------------*
050400 7240-WRAP-HOURS                 SECTION.
050500*----------------------------------------------------------------*
050600     SUBTRACT 24                  FROM WRK-END-HH.
050700*----------------------------------------------------------------*
050800 7240-99-EXIT.                   EXIT.
050900*----------------------------------------------------------------*
051000*----------------------------------------------------------------*
051100 7300-FILTER-ELIGIBLE            SECTION.
051200*BUILD WSV-POOL-TABLE WITH EVERY WORKER ELIGIBLE FOR THE CURRENT
051300*SERVICE REQUEST - LOCALITY, THEN GENDER PREFERENCE, THEN SKILL
051400*(CAPABLE OF AT LEAST ONE REQUESTED WORK - DIFFERENT POOL WORKERS
051500*CAN COVER DIFFERENT ITEMS, SEE 7400), THEN AVAILABILITY WHEN
051600*WRK-REQUIRE-AVAIL-SW IS 'Y' (RULE 5 - FILTER ORDER MATTERS ONLY
051700*FOR READABILITY HERE, ALL FOUR TESTS MUST PASS REGARDLESS).
051800*----------------------------------------------------------------*
051900     MOVE ZERO                    TO WRK-POOL-COUNT.
052000
052100     PERFORM 7310-FILTER-ONE-WORKER THRU 7310-99-EXIT
052200        VARYING WRK-WRK-IX FROM 1 BY 1
052300        UNTIL WRK-WRK-IX GREATER WRK-WORKER-COUNT.
052400*----------------------------------------------------------------*
052500 7300-99-EXIT.                   EXIT.
052600*----------------------------------------------------------------*
052700*----------------------------------------------------------------*
052800 7310-FILTER-ONE-WORKER          SECTION.
052900*----------------------------------------------------------------*
053000     IF WSV-WRK-AREA (WRK-WRK-IX) NOT EQUAL
053100        WSV-SVC-LOCALITY (WRK-CURRENT-SVC-IX)
053200        GO TO 7310-99-EXIT
053300     END-IF.
053400
053500     IF WSV-SVC-GENDER-PREF (WRK-CURRENT-SVC-IX) EQUAL 'M '
053600        IF WSV-WRK-GENDER (WRK-WRK-IX) NOT EQUAL 'M'
053700           GO TO 7310-99-EXIT
053800        END-IF
053900     END-IF.
054000
054100     IF WSV-SVC-GENDER-PREF (WRK-CURRENT-SVC-IX) EQUAL 'F '
054200        IF WSV-WRK-GENDER (WRK-WRK-IX) NOT EQUAL 'F'
054300           GO TO 7310-99-EXIT
054400        END-IF
054500     END-IF.
054600
054700     MOVE 'N'                     TO WRK-CAN-DO-SW.
054800     PERFORM 7320-CHECK-ALL-SKILLS THRU 7320-99-EXIT.
054900
055000     IF WRK-CAN-DO-SW             NOT EQUAL 'Y'
055100        GO TO 7310-99-EXIT
055200     END-IF.
055300
055400     IF WRK-REQUIRE-AVAIL-SW      EQUAL 'Y'
055500        IF WSV-WRK-AVAILABLE (WRK-WRK-IX) NOT EQUAL 'Y'
055600           GO TO 7310-99-EXIT
055700        END-IF
055800     END-IF.
055900
056000     ADD 1                        TO WRK-POOL-COUNT.
056100     MOVE WRK-WRK-IX              TO
056200          WSV-POOL-WRK-IX (WRK-POOL-COUNT).
056300*----------------------------------------------------------------*
056400 7310-99-EXIT.                   EXIT.
056500*----------------------------------------------------------------*
056600*----------------------------------------------------------------*
056700 7320-CHECK-ALL-SKILLS           SECTION.
056800*WORKER IS SKILL-ELIGIBLE IF CAPABLE OF AT LEAST ONE REQUESTED
056900*WORK ITEM (RULE 5) - NOT EVERY ONE OF THEM.  7400 SPREADS THE
057000*REQUESTED WORK ITEMS ACROSS WHICHEVER POOL WORKERS CAN COVER
057100*EACH ONE, SO A ONE-SKILL SPECIALIST MUST STILL MAKE THE POOL.
057200*----------------------------------------------------------------*
057300     MOVE 'N'                     TO WRK-CAN-DO-SW.
057400
057500     PERFORM 7321-CHECK-ONE-SKILL THRU 7321-99-EXIT
057600        VARYING WRK-REQ-IX FROM 1 BY 1
057700        UNTIL WRK-REQ-IX GREATER
057800              WSV-SVC-REQ-WORK-COUNT (WRK-CURRENT-SVC-IX)
057900           OR WRK-CAN-DO-SW EQUAL 'Y'.
058000*----------------------------------------------------------------*
058100 7320-99-EXIT.                   EXIT.
058200*----------------------------------------------------------------*
058300*----------------------------------------------------------------*
058400 7321-CHECK-ONE-SKILL            SECTION.
058500*----------------------------------------------------------------*
058600     MOVE 'N'                     TO WRK-FOUND-SW.
058700     PERFORM 7322-SEARCH-CAPABLE THRU 7322-99-EXIT.
058800
058900     IF WRK-FOUND-SW              EQUAL 'Y'
059000        MOVE 'Y'                  TO WRK-CAN-DO-SW
059100     END-IF.
059200*----------------------------------------------------------------*
059300 7321-99-EXIT.                   EXIT.
059400*----------------------------------------------------------------*
059500*----------------------------------------------------------------*
059600 7322-SEARCH-CAPABLE             SECTION.
059700*SEARCHES THE CURRENT WRK-WRK-IX WORKER'S CAPABLE-WORK LIST FOR
059800*THE CURRENT WRK-REQ-IX REQUESTED WORK-ID.  WHEN CALLED FROM THE
059900*SCHEDULED-SCORING PARAGRAPHS, WRK-WRK-IX IS SET VIA THE POOL
060000*SUBSCRIPT BEFORE THIS SEARCH IS PERFORMED.
060100*----------------------------------------------------------------*
060200     MOVE 'N'                     TO WRK-FOUND-SW.
060300
060400     PERFORM 7323-SEARCH-ONE-CAPABLE THRU 7323-99-EXIT
060500        VARYING WRK-CAP-IX FROM 1 BY 1
060600        UNTIL WRK-CAP-IX GREATER
060700              WSV-WRK-CAPABLE-COUNT (WRK-WRK-IX)
060800           OR WRK-FOUND-SW EQUAL 'Y'.
060900*----------------------------------------------------------------*
061000 7322-99-EXIT.                   EXIT.
061100*----------------------------------------------------------------*
061200*----------------------------------------------------------------*
061300 7323-SEARCH-ONE-CAPABLE         SECTION.
061400*----------------------------------------------------------------*
061500     IF WSV-WRK-CAPABLE-WORK-ID (WRK-WRK-IX WRK-CAP-IX) EQUAL
061600        WSV-SVC-REQ-WORK-ID (WRK-CURRENT-SVC-IX WRK-REQ-IX)
061700        MOVE 'Y'                  TO WRK-FOUND-SW
061800     END-IF.
061900*----------------------------------------------------------------*
062000 7323-99-EXIT.                   EXIT.
062100*----------------------------------------------------------------*
062200*----------------------------------------------------------------*
062300 7400-ASSIGN-WORK-ITEMS          SECTION.
062400*GREEDILY ASSIGN EACH REQUESTED WORK ITEM TO THE POOL WORKER
062500*CARRYING THE LIGHTEST LOAD, BUMPING THAT WORKER'S LOAD COUNTER
062600*SO THE NEXT WORK ITEM NATURALLY SPREADS TO ANOTHER WORKER
062700*(RULE 3).  A WORK ITEM WITH NO CAPABLE POOL WORKER LEFT GOES TO
062800*THE UNASSIGNED LIST AND THE REQUEST AS A WHOLE IS LATER REJECTED.
062900*----------------------------------------------------------------*
063000     MOVE ZERO                    TO WRK-UNASSIGNED-COUNT.
063100     MOVE ZERO                    TO
063200          WSV-SVC-ASSIGNED-COUNT (WRK-CURRENT-SVC-IX).
063300
063400     PERFORM 7410-ASSIGN-ONE-WORK-ITEM THRU 7410-99-EXIT
063500        VARYING WRK-REQ-IX FROM 1 BY 1
063600        UNTIL WRK-REQ-IX GREATER
063700              WSV-SVC-REQ-WORK-COUNT (WRK-CURRENT-SVC-IX).
063800*----------------------------------------------------------------*
063900 7400-99-EXIT.                   EXIT.
064000*----------------------------------------------------------------*
064100*----------------------------------------------------------------*
064200 7410-ASSIGN-ONE-WORK-ITEM       SECTION.
064300*----------------------------------------------------------------*
064400     MOVE ZERO                    TO WRK-BEST-IX.
064500     MOVE 99999                   TO WRK-BEST-LOAD.
064600
064700     PERFORM 7420-EVALUATE-POOL-WORKER THRU 7420-99-EXIT
064800        VARYING WRK-POOL-IX FROM 1 BY 1
064900        UNTIL WRK-POOL-IX GREATER WRK-POOL-COUNT.
065000
065100     IF WRK-BEST-IX                EQUAL ZERO
065200        ADD 1                     TO WRK-UNASSIGNED-COUNT
065300        MOVE WSV-SVC-REQ-WORK-ID (WRK-CURRENT-SVC-IX WRK-REQ-IX)
065400                                  TO
065500             WSV-UNASSIGNED-WORK-ID (WRK-UNASSIGNED-COUNT)
065600        GO TO 7410-99-EXIT
065700     END-IF.
065800
065900     PERFORM 7430-RECORD-BOOKING THRU 7430-99-EXIT.
066000*----------------------------------------------------------------*
066100 7410-99-EXIT.                   EXIT.
066200*----------------------------------------------------------------*
066300*----------------------------------------------------------------*
066400 7420-EVALUATE-POOL-WORKER       SECTION.
066500*----------------------------------------------------------------*
066600     MOVE WSV-POOL-WRK-IX (WRK-POOL-IX) TO WRK-WRK-IX.
066700
066800     MOVE 'N'                     TO WRK-FOUND-SW.
066900     PERFORM 7322-SEARCH-CAPABLE THRU 7322-99-EXIT.
067000
067100     IF WRK-FOUND-SW               NOT EQUAL 'Y'
067200        GO TO 7420-99-EXIT
067300     END-IF.
067400
067500     IF WSV-WRK-LOAD-COUNT (WRK-WRK-IX) LESS WRK-BEST-LOAD
067600        MOVE WRK-WRK-IX           TO WRK-BEST-IX
067700        MOVE WSV-WRK-LOAD-COUNT (WRK-WRK-IX) TO WRK-BEST-LOAD
067800     END-IF.
067900*----------------------------------------------------------------*
068000 7420-99-EXIT.                   EXIT.
068100*----------------------------------------------------------------*
068200*----------------------------------------------------------------*
068300 7430-RECORD-BOOKING             SECTION.
068400*STAGE THE WINNING WORKER FOR THIS REQUESTED WORK ITEM AND BUMP
068500*ITS LOAD COUNTER SO THE NEXT WORK ITEM IN THIS SAME REQUEST
068600*NATURALLY SPREADS TO ANOTHER WORKER (RULE 3).  LOAD-COUNT IS
068700*WORKING-STORAGE ONLY, NEVER WRITTEN TO WORKRFIL, SO IT IS SAFE TO
068800*BUMP NOW - THE SERVICE AND WORKER RECORD FIELDS THAT DO GET
068900*REWRITTEN TO THE MASTER FILES ARE NOT TOUCHED HERE.  THEY ARE
069000*COMMITTED BY 7440 ONLY AFTER THE WHOLE REQUEST IS CONFIRMED
069100*ASSIGNED (RULE 6 - NO PARTIAL FULFILLMENT IS PERSISTED).
069200*----------------------------------------------------------------*
069300     ADD 1                        TO
069400         WSV-WRK-LOAD-COUNT (WRK-BEST-IX).
069500     MOVE WRK-BEST-IX             TO
069600          WSV-STAGE-WRK-IX (WRK-REQ-IX).
069700*----------------------------------------------------------------*
069800 7430-99-EXIT.                   EXIT.
069900*----------------------------------------------------------------*
070000*----------------------------------------------------------------*
070100 7440-COMMIT-BOOKINGS            SECTION.
070200*CALLED ONLY AFTER 4100/5300 CONFIRM WRK-UNASSIGNED-COUNT IS ZERO.
070300*IMMEDIATE (WRK-COMMIT-FULL-POOL-SW = 'N') REPLAYS THE STAGED
070400*WINNER FOR EACH REQUESTED WORK ITEM, ONCE PER DISTINCT WORKER
070500*(RULE 6 - 7441 DEDUPES REPEAT WINNERS).  SCHEDULED (SWITCH 'Y')
070600*INSTEAD WALKS THE FULL ADMIN-SELECTED POOL AND BOOKS EVERY MEMBER
070700*OF IT, WHETHER OR NOT THAT MEMBER WON A WORK ITEM (RULE 8).
070800*----------------------------------------------------------------*
070900     IF WRK-COMMIT-FULL-POOL-SW    EQUAL 'Y'
071000        PERFORM 7442-COMMIT-SELECTED-WORKER THRU 7442-99-EXIT
071100           VARYING WRK-POOL-IX FROM 1 BY 1
071200           UNTIL WRK-POOL-IX GREATER WRK-POOL-COUNT
071300     ELSE
071400        PERFORM 7441-COMMIT-ONE-BOOKING THRU 7441-99-EXIT
071500           VARYING WRK-REQ-IX FROM 1 BY 1
071600           UNTIL WRK-REQ-IX GREATER
071700                 WSV-SVC-REQ-WORK-COUNT (WRK-CURRENT-SVC-IX)
071800     END-IF.
071900*----------------------------------------------------------------*
072000 7440-99-EXIT.                   EXIT.
072100*----------------------------------------------------------------*
072200*----------------------------------------------------------------*
072300 7441-COMMIT-ONE-BOOKING         SECTION.
072400*IMMEDIATE PATH ONLY.  A WORKER LEAST-LOADED FOR TWO OR MORE WORK
072500*ITEMS IN THIS SAME REQUEST IS STAGED MORE THAN ONCE IN
072600*WSV-STAGE-WRK-IX - 7443 CHECKS EARLIER SLOTS SO THAT WORKER IS
072700*BOOKED ONLY ONCE (WSV-0328, SPEC RULE 6 - THE SET OF WORKERS, NOT
072800*ONE ENTRY PER WORK ITEM).
072900*----------------------------------------------------------------*
073000     MOVE WSV-STAGE-WRK-IX (WRK-REQ-IX) TO WRK-BEST-IX.
073100     MOVE 'N'                     TO WRK-ALREADY-COMMITTED-SW.
073200
073300     IF WRK-REQ-IX                 GREATER 1
073400        PERFORM 7443-CHECK-PRIOR-STAGE THRU 7443-99-EXIT
073500           VARYING WRK-PRIOR-REQ-IX FROM 1 BY 1
073600           UNTIL WRK-PRIOR-REQ-IX NOT LESS WRK-REQ-IX
073700     END-IF.
073800
073900     IF WRK-ALREADY-COMMITTED-SW   EQUAL 'Y'
074000        GO TO 7441-99-EXIT
074100     END-IF.
074200
074300     PERFORM 7444-APPLY-WORKER-BOOKING THRU 7444-99-EXIT.
074400*----------------------------------------------------------------*
074500 7441-99-EXIT.                   EXIT.
074600*----------------------------------------------------------------*
074700*----------------------------------------------------------------*
074800 7442-COMMIT-SELECTED-WORKER     SECTION.
074900*SCHEDULED PATH ONLY.  WRK-POOL-IX WALKS WSV-POOL-WRK-IX, THE SAME
075000*ADMIN-NARROWED SELECTED POOL 5200-BUILD-SELECTED-POOL LEFT BEHIND
075100*- 7400 ONLY READS THAT TABLE, NEVER SHRINKS IT, SO IT IS STILL
075200*THE FULL SELECTION HERE.  EVERY MEMBER IS BOOKED, NOT JUST THE
075300*ONES 7430 STAGED AS A WINNER (WSV-0328, SPEC RULE 8).
075400*----------------------------------------------------------------*
075500     MOVE WSV-POOL-WRK-IX (WRK-POOL-IX) TO WRK-BEST-IX.
075600     PERFORM 7444-APPLY-WORKER-BOOKING THRU 7444-99-EXIT.
075700*----------------------------------------------------------------*
075800 7442-99-EXIT.                   EXIT.
075900*----------------------------------------------------------------*
076000*----------------------------------------------------------------*
076100 7443-CHECK-PRIOR-STAGE          SECTION.
076200*----------------------------------------------------------------*
076300     IF WSV-STAGE-WRK-IX (WRK-PRIOR-REQ-IX) EQUAL WRK-BEST-IX
076400        MOVE 'Y'                  TO WRK-ALREADY-COMMITTED-SW
076500     END-IF.
076600*----------------------------------------------------------------*
076700 7443-99-EXIT.                   EXIT.
076800*----------------------------------------------------------------*
076900*----------------------------------------------------------------*
077000 7444-APPLY-WORKER-BOOKING       SECTION.
077100*COMMON TO BOTH COMMIT PATHS - WRK-BEST-IX IS ALREADY SET TO THE
077200*WORKER TO BOOK (BY 7441 AFTER DEDUPING, OR BY 7442 FOR EACH
077300*SELECTED-POOL MEMBER) BY THE TIME THIS RUNS.
077400*----------------------------------------------------------------*
077500     ADD 1                        TO
077600         WSV-SVC-ASSIGNED-COUNT (WRK-CURRENT-SVC-IX).
077700     MOVE WSV-WRK-ID (WRK-BEST-IX) TO
077800          WSV-SVC-ASSIGNED-ID
077900          (WRK-CURRENT-SVC-IX
078000           WSV-SVC-ASSIGNED-COUNT (WRK-CURRENT-SVC-IX)).
078100
078200     ADD 1                        TO
078300         WSV-WRK-BOOKING-COUNT (WRK-BEST-IX).
078400     MOVE WSV-SVC-ID (WRK-CURRENT-SVC-IX) TO
078500          WSV-WRK-BOOKING-ID
078600          (WRK-BEST-IX WSV-WRK-BOOKING-COUNT (WRK-BEST-IX)).
078700
078800*IMMEDIATE REQUESTS TAKE THE WORKER OFF THE BOARD RIGHT AWAY (RULE
078900*8) - SCHEDULED BOOKINGS LEAVE AVAILABILITY ALONE UNTIL WORK DAY.
079000     IF WRK-REQUIRE-AVAIL-SW       EQUAL 'Y'
079100        MOVE 'N'              TO WSV-WRK-AVAILABLE (WRK-BEST-IX)
079200     END-IF.
079300*----------------------------------------------------------------*
079400 7444-99-EXIT.                   EXIT.
079500*----------------------------------------------------------------*
