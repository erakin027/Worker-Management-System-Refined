000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     WSV0002.
000600 AUTHOR.         J R ALVES.
000700 INSTALLATION.   DATA PROCESSING - HOUSEHOLD SERVICES DIVISION.
000800 DATE-WRITTEN.   01/03/1984.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001100*----------------------------------------------------------------*
001200*                WORKER SERVICE ASSIGNMENT - WSVASG              *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: WSV0002.                                      *
001500*    ANALYST.....: J R ALVES                                     *
001600*    PROGRAMMER..: J R ALVES                                     *
001700*    DATE........: 01/03/1984                                    *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: WORKER SERVICE ASSIGNMENT - WSVASG            *
002000*----------------------------------------------------------------*
002100*    GOAL........: WORKER-SIDE COMPLETION POSTING RUN.  READS    *
002200*                  EACH COMPLETION TRANSACTION (WORKER-ID, SVC-ID*
002300*                  PAIR), MARKS THE NAMED ASSIGNED BOOKING AS    *
002400*                  COMPLETE, STAMPS THE WORK-END-TIME AND RETURNS*
002500*                  THE WORKER TO AVAILABLE STATUS.               *
002600*----------------------------------------------------------------*
002700*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
002800*                   COMPLTFIL       00020       NONE             *
002900*                   WORKRFIL        00420       WSVWRK02         *
003000*                   SVCREFIL        00418       WSVSVC01         *
003100*                   CMPLTERR        00020       NONE             *
003200*----------------------------------------------------------------*
003300*    TABLE DB2...:  NONE - SEQUENTIAL FILES / IN-MEMORY TABLES   *
003400*                   ONLY (NO INDEXED OR KEYED ACCESS REQUIRED).  *
003500*----------------------------------------------------------------*
003600*    CHANGE LOG:                                                 *
003700*    DATE       INIT  REQ/TKT     DESCRIPTION                    *
003800*    ---------- ----  ----------  -----------------------------*
003900*    1984-03-01 JRA   WSV-0002    ORIGINAL PROGRAM - WORKER      *
004000*                                 COMPLETION POSTING RUN         *
004100*    1987-05-30 JRA   WSV-0031    NO CHANGE REQUIRED - REVIEWED  *
004200*                                 AGAINST SVCREFIL LAYOUT CHANGE *
004300*    1992-01-09 LFS   WSV-0141    ADDED CMPLTERR REJECT FILE FOR *
004400*                                 UNMATCHED COMPLETION           *
004500*                                 TRANSACTIONS (AUDIT REQUEST    *
004600*                                 #141 - PRIOR RUNS SILENTLY     *
004700*                                 DROPPED THESE)                 *
004800*    1995-06-20 MCS   WSV-0203    WORKER TABLE WIDENED TO 500    *
004900*                                 ENTRIES, BOOKING LIST TO 50 -  *
005000*                                 MATCHES WSV0001 LAYOUT CHANGE  *
005100*    1998-12-01 MCS   WSV-0255    Y2K REMEDIATION - ALL DATE     *
005200*                                 FIELDS FULL CCYY-MM-DD TEXT    *
005300*                                 NO WINDOWING LOGIC USED        *
005400*    1999-03-02 MCS   WSV-0260    Y2K SIGN-OFF - REGRESSION RUN  *
005500*                                 COMPLETE, NO CHANGES NEEDED    *
005600*    2003-10-22 LFS   WSV-0318    ADDED 2230-VERIFY-ASSIGNED     *
005700*                                 CHECK SO A COMPLETION          *
005800*                                 TRANSACTION CANNOT CLOSE OUT A *
005900*                                 BOOKING FOR A WORKER IT WAS    *
006000*                                 NOT ASSIGNED TO                *
006100*    2004-04-19 LFS   WSV-0324    WSV-SVC-PRICE REPACKED COMP-3  *
006200*                                 TO MATCH THE SVCREFIL LAYOUT   *
006300*                                 CHANGE IN WSVSVC01             *
006400*----------------------------------------------------------------*
006500*================================================================*
006600*           E N V I R O N M E N T      D I V I S I O N           *
006700*================================================================*
006800 ENVIRONMENT DIVISION.
006900 CONFIGURATION SECTION.
007000 SPECIAL-NAMES.
007100     C01 IS TOP-OF-FORM
007200     CLASS WORK-ID-CLASS   IS "0" THRU "9".
007300
007400 INPUT-OUTPUT SECTION.
007500 FILE-CONTROL.
007600
007700     SELECT COMPLTFIL     ASSIGN TO UTS-S-COMPLTFIL
007800      ORGANIZATION IS     SEQUENTIAL
007900      ACCESS MODE  IS     SEQUENTIAL
008000      FILE STATUS  IS     WRK-FS-COMPLTFIL.
008100
008200     SELECT WORKRFIL      ASSIGN TO UTS-S-WORKRFIL
008300      ORGANIZATION IS     SEQUENTIAL
008400      ACCESS MODE  IS     SEQUENTIAL
008500      FILE STATUS  IS     WRK-FS-WORKRFIL.
008600
008700     SELECT SVCREFIL      ASSIGN TO UTS-S-SVCREFIL
008800      ORGANIZATION IS     SEQUENTIAL
008900      ACCESS MODE  IS     SEQUENTIAL
009000      FILE STATUS  IS     WRK-FS-SVCREFIL.
009100
009200     SELECT CMPLTERR      ASSIGN TO UTS-S-CMPLTERR
009300      ORGANIZATION IS     SEQUENTIAL
009400      ACCESS MODE  IS     SEQUENTIAL
009500      FILE STATUS  IS     WRK-FS-CMPLTERR.
009600
009700*================================================================*
009800*                  D A T A      D I V I S I O N                  *
009900*================================================================*
010000 DATA DIVISION.
010100 FILE SECTION.
010200*
010300 FD  COMPLTFIL
010400     RECORDING MODE IS F
010500     LABEL RECORD   IS STANDARD
010600     BLOCK CONTAINS 00 RECORDS.
010700 01  FD-REG-COMPLTFIL     PIC X(20).
010800
010900 FD  WORKRFIL
011000     RECORDING MODE IS F
011100     LABEL RECORD   IS STANDARD
011200     BLOCK CONTAINS 00 RECORDS.
011300 01  FD-REG-WORKRFIL      PIC X(420).
011400
011500 FD  SVCREFIL
011600     RECORDING MODE IS F
011700     LABEL RECORD   IS STANDARD
011800     BLOCK CONTAINS 00 RECORDS.
011900 01  FD-REG-SVCREFIL      PIC X(418).
012000
012100 FD  CMPLTERR
012200     RECORDING MODE IS F
012300     LABEL RECORD   IS STANDARD
012400     BLOCK CONTAINS 00 RECORDS.
012500 01  FD-REG-CMPLTERR      PIC X(20).
012600
012700*----------------------------------------------------------------*
012800*                    WORKING-STORAGE SECTION                     *
012900*----------------------------------------------------------------*
013000 WORKING-STORAGE SECTION.
013100
013200 77  WRK-WORKER-COUNT                PIC 9(04) COMP VALUE ZERO.
013300 77  WRK-SERVICE-COUNT               PIC 9(04) COMP VALUE ZERO.
013400 77  WRK-COMPLTFIL-REGS-COUNTER      PIC 9(04) COMP VALUE ZERO.
013500 77  WRK-CMPLTERR-REGS-COUNTER       PIC 9(04) COMP VALUE ZERO.
013600 77  WRK-COMPLETED-TOTAL             PIC 9(04) COMP VALUE ZERO.
013700 77  WRK-REJECTED-TOTAL              PIC 9(04) COMP VALUE ZERO.
013800
013900 77  WRK-COMPLTFIL-EOF               PIC X(03) VALUE SPACES.
014000 77  WRK-WORKRFIL-EOF                PIC X(03) VALUE SPACES.
014100 77  WRK-SVCREFIL-EOF                PIC X(03) VALUE SPACES.
014200
014300*DATA FOR ERROR LOG:
014400 01  WRK-ERROR-LOG.
014500     03  WRK-PROGRAM                 PIC X(08) VALUE 'WSV0002'.
014600     03  WRK-ERROR-MSG               PIC X(30) VALUE SPACES.
014700     03  WRK-ERROR-CODE              PIC X(30) VALUE SPACES.
014800     03  WRK-ERROR-DATE              PIC X(10) VALUE SPACES.
014900     03  WRK-ERROR-TIME              PIC X(08) VALUE SPACES.
015000
015100*ABENDING PROGRAM:
015200 77  WRK-ABEND-PGM                   PIC X(08) VALUE 'ABENDPGM'.
015300
015400 01  WRK-FILE-STATUS.
015500     03  WRK-FS-COMPLTFIL            PIC 9(02) VALUE ZEROS.
015600     03  WRK-FS-WORKRFIL             PIC 9(02) VALUE ZEROS.
015700     03  WRK-FS-SVCREFIL             PIC 9(02) VALUE ZEROS.
015800     03  WRK-FS-CMPLTERR             PIC 9(02) VALUE ZEROS.
015900
016000*FD I/O BUFFERS (COPY MEMBER SHAPED):
016100 01  WSV-WORKER-REC.
016200     COPY WSVWRK02.
016300
016400 01  WSV-SERVICE-REC.
016500     COPY WSVSVC01.
016600
016700*COMPLETION-TRANSACTION BUFFER - ONE (WORKER-ID, SVC-ID) PAIR PER
016800*COMPLTFIL RECORD, POSTED BY THE WORKER-SIDE MARK-COMPLETE ACTION
016900 01  WRK-COMPLT-REG.
017000     03  CMPLT-WORKER-ID             PIC X(10).
017100     03  CMPLT-SVC-ID                PIC 9(06).
017200     03  FILLER                      PIC X(04).
017300
017400*----------------------------------------------------------------*
017500*IN-MEMORY WORKER TABLE - LOADED ONCE FROM WORKRFIL, REWRITTEN IN
017600*FULL AT 3000-FINALIZE AFTER COMPLETION UPDATES.
017700*----------------------------------------------------------------*
017800 01  WSV-WORKER-TABLE.
017900     05  WSV-WRK-ENTRY OCCURS 500 TIMES.
018000         10  WSV-WRK-ID              PIC X(10).
018100         10  WSV-WRK-PASS            PIC X(10).
018200         10  WSV-WRK-NAME            PIC X(30).
018300         10  WSV-WRK-GENDER          PIC X(01).
018400         10  WSV-WRK-AREA            PIC X(20).
018500         10  WSV-WRK-CAPABLE-COUNT   PIC 9(02).
018600         10  WSV-WRK-CAPABLE-WORK-ID OCCURS 10 TIMES
018700                                     PIC 9(03).
018800         10  WSV-WRK-AVAILABLE       PIC X(01).
018900         10  WSV-WRK-MATCHING-COUNT  PIC 9(02).
019000         10  WSV-WRK-BOOKING-COUNT   PIC 9(03).
019100         10  WSV-WRK-BOOKING-ID OCCURS 50 TIMES
019200                                     PIC 9(06).
019300
019400*----------------------------------------------------------------*
019500*IN-MEMORY SERVICE-REQUEST TABLE - LOADED ONCE FROM SVCREFIL,
019600*UPDATED IN PLACE, REWRITTEN IN FULL AT 3000-FINALIZE.
019700*----------------------------------------------------------------*
019800 01  WSV-SERVICE-TABLE.
019900     05  WSV-SVC-ENTRY OCCURS 2000 TIMES.
020000         10  WSV-SVC-ID              PIC 9(06).
020100         10  WSV-SVC-STATUS          PIC S9(02).
020200         10  WSV-SVC-TYPE            PIC X(10).
020300         10  WSV-SVC-PLAN            PIC X(12).
020400         10  WSV-SVC-BOOKING-DATE    PIC X(10).
020500         10  WSV-SVC-BOOKING-TIME    PIC X(08).
020600         10  WSV-SVC-LOCALITY        PIC X(20).
020700         10  WSV-SVC-CUSTOMER-ID     PIC X(10).
020800         10  WSV-SVC-CUSTOMER-GENDER PIC X(01).
020900         10  WSV-SVC-ADDRESS         PIC X(60).
021000         10  WSV-SVC-REQ-WORK-COUNT  PIC 9(02).
021100         10  WSV-SVC-REQ-WORK-ID OCCURS 10 TIMES
021200                                     PIC 9(03).
021300         10  WSV-SVC-GENDER-PREF     PIC X(02).
021400         10  WSV-SVC-SCHEDULED-DATE  PIC X(10).
021500         10  WSV-SVC-SCHEDULED-TIME  PIC X(08).
021600         10  WSV-SVC-WORK-DATE       PIC X(10).
021700         10  WSV-SVC-WORK-START      PIC X(08).
021800         10  WSV-SVC-WORK-END        PIC X(08).
021900         10  WSV-SVC-PRICE           PIC 9(07)V99 COMP-3.
022000         10  WSV-SVC-ASSIGNED-COUNT  PIC 9(02).
022100         10  WSV-SVC-ASSIGNED-ID OCCURS 10 TIMES
022200                                     PIC X(10).
022300         10  WSV-SVC-REASON          PIC X(80).
022400
022500*SUBSCRIPTS AND LOOP CONTROLS:
022600 77  WRK-WRK-IX                      PIC 9(04) COMP VALUE ZERO.
022700 77  WRK-SVC-IX                      PIC 9(04) COMP VALUE ZERO.
022800 77  WRK-CAP-IX                      PIC 9(02) COMP VALUE ZERO.
022900 77  WRK-REQ-IX                      PIC 9(02) COMP VALUE ZERO.
023000 77  WRK-ASN-IX                      PIC 9(02) COMP VALUE ZERO.
023100 77  WRK-MATCH-SVC-IX                PIC 9(04) COMP VALUE ZERO.
023200 77  WRK-MATCH-WRK-IX                PIC 9(04) COMP VALUE ZERO.
023300 77  WRK-FOUND-SW                    PIC X(01) VALUE 'N'.
023400
023500*WORKING DATA FOR THE SYSTEM DATE AND TIME.
023600 01  WRK-SYSTEM-DATE.
023700     03  YY                          PIC 9(02) VALUE ZEROS.
023800     03  MM                          PIC 9(02) VALUE ZEROS.
023900     03  DD                          PIC 9(02) VALUE ZEROS.
024000*
024100 01  WRK-DATE-FORMATTED.
024200     03  DD-FORMATTED                PIC 9(02) VALUE ZEROS.
024300     03  FILLER                      PIC X(01) VALUE '-'.
024400     03  MM-FORMATTED                PIC 9(02) VALUE ZEROS.
024500     03  FILLER                      PIC X(01) VALUE '-'.
024600     03  YYYY-FORMATTED              PIC 9(04) VALUE ZEROS.
024700*
024800 01  WRK-SYSTEM-TIME.
024900     03  HOUR                        PIC 9(02) VALUE ZEROS.
025000     03  MINUTE                      PIC 9(02) VALUE ZEROS.
025100     03  SECOND                      PIC 9(02) VALUE ZEROS.
025200     03  HUNDREDTH                   PIC 9(02) VALUE ZEROS.
025300*
025400 01  WRK-TIME-FORMATTED.
025500     03  HOUR-FORMATTED              PIC 9(02) VALUE ZEROS.
025600     03  FILLER                      PIC X(01) VALUE ':'.
025700     03  MINUTE-FORMATTED            PIC 9(02) VALUE ZEROS.
025800     03  FILLER                      PIC X(01) VALUE ':'.
025900     03  SECOND-FORMATTED            PIC 9(02) VALUE ZEROS.
026000
026100 01  WRK-WHEN-COMPILED.
026200     03  MM-COMPILED                 PIC X(02) VALUE SPACES.
026300     03  FILLER                      PIC X(01) VALUE '/'.
026400     03  DD-COMPILED                 PIC X(02) VALUE SPACES.
026500     03  FILLER                      PIC X(01) VALUE '/'.
026600     03  YY-COMPILED                 PIC X(02) VALUE SPACES.
026700     03  HOUR-COMPILED               PIC X(02) VALUE SPACES.
026800     03  FILLER                      PIC X(01) VALUE '-'.
026900     03  MINUTE-COMPILED             PIC X(02) VALUE SPACES.
027000     03  FILLER                      PIC X(01) VALUE '-'.
027100     03  SECOND-COMPILED             PIC X(02) VALUE SPACES.
027200
027300*================================================================*
027400 PROCEDURE                       DIVISION.
027500*================================================================*
027600*----------------------------------------------------------------*
027700 0000-MAIN-PROCESS               SECTION.
027800*----------------------------------------------------------------*
027900     MOVE WHEN-COMPILED          TO WRK-WHEN-COMPILED.
028000
028100     PERFORM 1000-INITIALIZE THRU 1000-99-EXIT.
028200
028300     PERFORM 2000-PROCESS THRU 2000-99-EXIT
028400             UNTIL WRK-COMPLTFIL-EOF EQUAL 'END'.
028500
028600     PERFORM 3000-FINALIZE THRU 3000-99-EXIT.
028700*----------------------------------------------------------------*
028800 0000-99-EXIT.                   EXIT.
028900*----------------------------------------------------------------*
029000*----------------------------------------------------------------*
029100 1000-INITIALIZE                 SECTION.
029200*----------------------------------------------------------------*
029300     PERFORM 9000-GET-DATE-TIME THRU 9000-99-EXIT.
029400
029500     INITIALIZE WSV-WORKER-TABLE
029600                WSV-SERVICE-TABLE.
029700
029800     OPEN INPUT  COMPLTFIL
029900                 WORKRFIL
030000                 SVCREFIL.
030100     OPEN OUTPUT CMPLTERR.
030200
030300     MOVE 'OPEN FILE COMPLTFIL'  TO WRK-ERROR-MSG.
030400     PERFORM 8100-TEST-FS-COMPLTFIL THRU 8100-99-EXIT.
030500
030600     MOVE 'OPEN FILE WORKRFIL'   TO WRK-ERROR-MSG.
030700     PERFORM 8200-TEST-FS-WORKRFIL THRU 8200-99-EXIT.
030800
030900     MOVE 'OPEN FILE SVCREFIL'   TO WRK-ERROR-MSG.
031000     PERFORM 8300-TEST-FS-SVCREFIL THRU 8300-99-EXIT.
031100
031200     MOVE 'OPEN FILE CMPLTERR'   TO WRK-ERROR-MSG.
031300     PERFORM 8400-TEST-FS-CMPLTERR THRU 8400-99-EXIT.
031400
031500     PERFORM 1100-LOAD-WORKERS THRU 1100-99-EXIT
031600             UNTIL WRK-WORKRFIL-EOF EQUAL 'END'.
031700
031800     PERFORM 1200-LOAD-SERVICES THRU 1200-99-EXIT
031900             UNTIL WRK-SVCREFIL-EOF EQUAL 'END'.
032000
032100     CLOSE WORKRFIL SVCREFIL.
032200
032300     PERFORM 2100-READ-COMPLTFIL THRU 2100-99-EXIT.
032400*----------------------------------------------------------------*
032500 1000-99-EXIT.                   EXIT.
032600*----------------------------------------------------------------*
032700*----------------------------------------------------------------*
032800 1100-LOAD-WORKERS               SECTION.
032900*----------------------------------------------------------------*
033000     MOVE 'READING WORKRFIL'     TO WRK-ERROR-MSG.
033100
033200     READ WORKRFIL                 INTO WSV-WORKER-REC.
033300
033400     PERFORM 8200-TEST-FS-WORKRFIL THRU 8200-99-EXIT.
033500
033600     IF WRK-FS-WORKRFIL          EQUAL 10
033700        MOVE 'END'                TO WRK-WORKRFIL-EOF
033800     ELSE
033900        ADD 1                     TO WRK-WORKER-COUNT
034000        PERFORM 1110-MOVE-WORKER-TO-TABLE THRU 1110-99-EXIT
034100     END-IF.
034200*----------------------------------------------------------------*
034300 1100-99-EXIT.                   EXIT.
034400*----------------------------------------------------------------*
034500*----------------------------------------------------------------*
034600 1110-MOVE-WORKER-TO-TABLE       SECTION.
034700*----------------------------------------------------------------*
034800     MOVE WSVWRK02-WORKER-ID      TO
034900          WSV-WRK-ID (WRK-WORKER-COUNT).
035000     MOVE WSVWRK02-WORKER-PASS    TO
035100          WSV-WRK-PASS (WRK-WORKER-COUNT).
035200     MOVE WSVWRK02-WORKER-NAME    TO
035300          WSV-WRK-NAME (WRK-WORKER-COUNT).
035400     MOVE WSVWRK02-WORKER-GENDER  TO
035500          WSV-WRK-GENDER (WRK-WORKER-COUNT).
035600     MOVE WSVWRK02-WORKER-AREA    TO
035700          WSV-WRK-AREA (WRK-WORKER-COUNT).
035800     MOVE WSVWRK02-CAPABLE-COUNT  TO
035900          WSV-WRK-CAPABLE-COUNT (WRK-WORKER-COUNT).
036000     MOVE WSVWRK02-WORKER-AVAILABLE TO
036100          WSV-WRK-AVAILABLE (WRK-WORKER-COUNT).
036200     MOVE WSVWRK02-MATCHING-COUNT TO
036300          WSV-WRK-MATCHING-COUNT (WRK-WORKER-COUNT).
036400     MOVE WSVWRK02-BOOKING-COUNT  TO
036500          WSV-WRK-BOOKING-COUNT (WRK-WORKER-COUNT).
036600
036700     PERFORM 1111-MOVE-CAPABLE-WORKS THRU 1111-99-EXIT
036800             VARYING WRK-CAP-IX FROM 1 BY 1
036900             UNTIL WRK-CAP-IX GREATER 10.
037000
037100     PERFORM 1112-MOVE-BOOKING-IDS THRU 1112-99-EXIT
037200             VARYING WRK-CAP-IX FROM 1 BY 1
037300             UNTIL WRK-CAP-IX GREATER 50.
037400*----------------------------------------------------------------*
037500 1110-99-EXIT.                   EXIT.
037600*----------------------------------------------------------------*
037700*----------------------------------------------------------------*
037800 1111-MOVE-CAPABLE-WORKS         SECTION.
037900*----------------------------------------------------------------*
038000     MOVE WSVWRK02-CAPABLE-WORK-ID (WRK-CAP-IX) TO
038100          WSV-WRK-CAPABLE-WORK-ID (WRK-WORKER-COUNT WRK-CAP-IX).
038200*----------------------------------------------------------------*
038300 1111-99-EXIT.                   EXIT.
038400*----------------------------------------------------------------*
038500*----------------------------------------------------------------*
038600 1112-MOVE-BOOKING-IDS           SECTION.
038700*----------------------------------------------------------------*
038800     MOVE WSVWRK02-BOOKING-ID (WRK-CAP-IX) TO
038900          WSV-WRK-BOOKING-ID (WRK-WORKER-COUNT WRK-CAP-IX).
039000*----------------------------------------------------------------*
039100 1112-99-EXIT.                   EXIT.
039200*----------------------------------------------------------------*
039300*----------------------------------------------------------------*
039400 1200-LOAD-SERVICES              SECTION.
039500*----------------------------------------------------------------*
039600     MOVE 'READING SVCREFIL'     TO WRK-ERROR-MSG.
039700
039800     READ SVCREFIL                 INTO WSV-SERVICE-REC.
039900
040000     PERFORM 8300-TEST-FS-SVCREFIL THRU 8300-99-EXIT.
040100
040200     IF WRK-FS-SVCREFIL          EQUAL 10
040300        MOVE 'END'                TO WRK-SVCREFIL-EOF
040400     ELSE
040500        ADD 1                     TO WRK-SERVICE-COUNT
040600        PERFORM 1210-MOVE-SERVICE-TO-TABLE THRU 1210-99-EXIT
040700     END-IF.
040800*----------------------------------------------------------------*
040900 1200-99-EXIT.                   EXIT.
041000*----------------------------------------------------------------*
041100*----------------------------------------------------------------*
041200 1210-MOVE-SERVICE-TO-TABLE      SECTION.
041300*----------------------------------------------------------------*
041400     MOVE WSVSVC01-SVC-ID         TO
041500          WSV-SVC-ID (WRK-SERVICE-COUNT).
041600     MOVE WSVSVC01-SVC-STATUS     TO
041700          WSV-SVC-STATUS (WRK-SERVICE-COUNT).
041800     MOVE WSVSVC01-SVC-TYPE       TO
041900          WSV-SVC-TYPE (WRK-SERVICE-COUNT).
042000     MOVE WSVSVC01-SVC-PLAN       TO
042100          WSV-SVC-PLAN (WRK-SERVICE-COUNT).
042200     MOVE WSVSVC01-BOOKING-DATE   TO
042300          WSV-SVC-BOOKING-DATE (WRK-SERVICE-COUNT).
042400     MOVE WSVSVC01-BOOKING-TIME   TO
042500          WSV-SVC-BOOKING-TIME (WRK-SERVICE-COUNT).
042600     MOVE WSVSVC01-LOCALITY       TO
042700          WSV-SVC-LOCALITY (WRK-SERVICE-COUNT).
042800     MOVE WSVSVC01-CUSTOMER-ID    TO
042900          WSV-SVC-CUSTOMER-ID (WRK-SERVICE-COUNT).
043000     MOVE WSVSVC01-CUSTOMER-GENDER TO
043100          WSV-SVC-CUSTOMER-GENDER (WRK-SERVICE-COUNT).
043200     MOVE WSVSVC01-ADDRESS        TO
043300          WSV-SVC-ADDRESS (WRK-SERVICE-COUNT).
043400     MOVE WSVSVC01-REQ-WORK-COUNT TO
043500          WSV-SVC-REQ-WORK-COUNT (WRK-SERVICE-COUNT).
043600     MOVE WSVSVC01-GENDER-PREF    TO
043700          WSV-SVC-GENDER-PREF (WRK-SERVICE-COUNT).
043800     MOVE WSVSVC01-SCHEDULED-DATE TO
043900          WSV-SVC-SCHEDULED-DATE (WRK-SERVICE-COUNT).
044000     MOVE WSVSVC01-SCHEDULED-TIME TO
044100          WSV-SVC-SCHEDULED-TIME (WRK-SERVICE-COUNT).
044200     MOVE WSVSVC01-WORK-DATE      TO WSV-SVC-WORK-DATE
044300          (WRK-SERVICE-COUNT).
044400     MOVE WSVSVC01-WORK-START-TIME TO
044500          WSV-SVC-WORK-START (WRK-SERVICE-COUNT).
044600     MOVE WSVSVC01-WORK-END-TIME  TO
044700          WSV-SVC-WORK-END (WRK-SERVICE-COUNT).
044800     MOVE WSVSVC01-PRICE          TO
044900          WSV-SVC-PRICE (WRK-SERVICE-COUNT).
045000     MOVE WSVSVC01-ASSIGNED-COUNT TO
045100          WSV-SVC-ASSIGNED-COUNT (WRK-SERVICE-COUNT).
045200     MOVE WSVSVC01-REASON         TO
045300          WSV-SVC-REASON (WRK-SERVICE-COUNT).
045400
045500     PERFORM 1211-MOVE-REQ-AND-ASSIGNED THRU 1211-99-EXIT
045600             VARYING WRK-REQ-IX FROM 1 BY 1
045700             UNTIL WRK-REQ-IX GREATER 10.
045800*----------------------------------------------------------------*
045900 1210-99-EXIT.                   EXIT.
046000*----------------------------------------------------------------*
046100*----------------------------------------------------------------*
046200 1211-MOVE-REQ-AND-ASSIGNED      SECTION.
046300*----------------------------------------------------------------*
046400     MOVE WSVSVC01-REQ-WORK-ID (WRK-REQ-IX) TO
046500          WSV-SVC-REQ-WORK-ID (WRK-SERVICE-COUNT WRK-REQ-IX).
046600     MOVE WSVSVC01-ASSIGNED-WORKER-ID (WRK-REQ-IX) TO
046700          WSV-SVC-ASSIGNED-ID (WRK-SERVICE-COUNT WRK-REQ-IX).
046800*----------------------------------------------------------------*
046900 1211-99-EXIT.                   EXIT.
047000*----------------------------------------------------------------*
047100*----------------------------------------------------------------*
047200 2000-PROCESS                    SECTION.
047300*----------------------------------------------------------------*
047400     PERFORM 2200-FIND-MATCH THRU 2200-99-EXIT.
047500
047600     IF WRK-MATCH-SVC-IX GREATER ZERO
047700        PERFORM 2300-COMPLETE-BOOKING THRU 2300-99-EXIT
047800        ADD 1                     TO WRK-COMPLETED-TOTAL
047900     ELSE
048000        PERFORM 2400-WRITE-REJECT THRU 2400-99-EXIT
048100        ADD 1                     TO WRK-REJECTED-TOTAL
048200     END-IF.
048300
048400     PERFORM 2100-READ-COMPLTFIL THRU 2100-99-EXIT.
048500*----------------------------------------------------------------*
048600 2000-99-EXIT.                   EXIT.
048700*----------------------------------------------------------------*
048800*----------------------------------------------------------------*
048900 2100-READ-COMPLTFIL             SECTION.
049000*----------------------------------------------------------------*
049100     MOVE 'READING COMPLTFIL'    TO WRK-ERROR-MSG.
049200
049300     READ COMPLTFIL                INTO WRK-COMPLT-REG.
049400
049500     PERFORM 8100-TEST-FS-COMPLTFIL THRU 8100-99-EXIT.
049600
049700     IF WRK-FS-COMPLTFIL         EQUAL 10
049800        MOVE 'END'                TO WRK-COMPLTFIL-EOF
049900     ELSE
050000        ADD 1                     TO WRK-COMPLTFIL-REGS-COUNTER
050100     END-IF.
050200*----------------------------------------------------------------*
050300 2100-99-EXIT.                   EXIT.
050400*----------------------------------------------------------------*
050500*----------------------------------------------------------------*
050600 2200-FIND-MATCH                 SECTION.
050700*LOCATES THE SERVICE-TABLE ENTRY NAMED BY THE TRANSACTION SVC-ID,
050800*CONFIRMS IT IS AN ASSIGNED BOOKING (STATUS 1), THEN LOCATES THE
050900*NAMED WORKER.  WRK-MATCH-SVC-IX STAYS ZERO UNTIL BOTH CHECKS AND
051000*THE 2230-VERIFY-ASSIGNED OWNERSHIP TEST ALL SUCCEED.
051100*----------------------------------------------------------------*
051200     MOVE ZERO                    TO WRK-MATCH-SVC-IX.
051300     MOVE ZERO                    TO WRK-MATCH-WRK-IX.
051400
051500     PERFORM 2210-SEARCH-ONE-SERVICE THRU 2210-99-EXIT
051600        VARYING WRK-SVC-IX FROM 1 BY 1
051700        UNTIL WRK-SVC-IX GREATER WRK-SERVICE-COUNT
051800           OR WRK-MATCH-SVC-IX GREATER ZERO.
051900
052000     IF WRK-MATCH-SVC-IX          GREATER ZERO
052100        PERFORM 2220-SEARCH-ONE-WORKER THRU 2220-99-EXIT
052200           VARYING WRK-WRK-IX FROM 1 BY 1
052300           UNTIL WRK-WRK-IX GREATER WRK-WORKER-COUNT
052400              OR WRK-MATCH-WRK-IX GREATER ZERO
052500     END-IF.
052600
052700     IF WRK-MATCH-SVC-IX GREATER ZERO AND
052800        WRK-MATCH-WRK-IX GREATER ZERO
052900        PERFORM 2230-VERIFY-ASSIGNED THRU 2230-99-EXIT
053000     ELSE
053100        MOVE ZERO                 TO WRK-MATCH-SVC-IX
053200     END-IF.
053300*----------------------------------------------------------------*
053400 2200-99-EXIT.                   EXIT.
053500*----------------------------------------------------------------*
053600*----------------------------------------------------------------*
053700 2210-SEARCH-ONE-SERVICE         SECTION.
053800*----------------------------------------------------------------*
053900     IF WSV-SVC-ID (WRK-SVC-IX) EQUAL CMPLT-SVC-ID AND
054000        WSV-SVC-STATUS (WRK-SVC-IX) EQUAL 1
054100        MOVE WRK-SVC-IX           TO WRK-MATCH-SVC-IX
054200     END-IF.
054300*----------------------------------------------------------------*
054400 2210-99-EXIT.                   EXIT.
054500*----------------------------------------------------------------*
054600*----------------------------------------------------------------*
054700 2220-SEARCH-ONE-WORKER          SECTION.
054800*----------------------------------------------------------------*
054900     IF WSV-WRK-ID (WRK-WRK-IX) EQUAL CMPLT-WORKER-ID
055000        MOVE WRK-WRK-IX           TO WRK-MATCH-WRK-IX
055100     END-IF.
055200*----------------------------------------------------------------*
055300 2220-99-EXIT.                   EXIT.
055400*----------------------------------------------------------------*
055500*----------------------------------------------------------------*
055600 2230-VERIFY-ASSIGNED            SECTION.
055700*CONFIRMS THE NAMED WORKER ACTUALLY APPEARS IN THIS SERVICE'S
055800*ASSIGNED-WORKER LIST BEFORE THE COMPLETION IS ACCEPTED (WSV-0318)
055900*----------------------------------------------------------------*
056000     MOVE 'N'                     TO WRK-FOUND-SW.
056100
056200     PERFORM 2231-CHECK-ONE-ASSIGNED THRU 2231-99-EXIT
056300        VARYING WRK-ASN-IX FROM 1 BY 1
056400        UNTIL WRK-ASN-IX GREATER
056500              WSV-SVC-ASSIGNED-COUNT (WRK-MATCH-SVC-IX)
056600           OR WRK-FOUND-SW EQUAL 'Y'.
056700
056800     IF WRK-FOUND-SW              NOT EQUAL 'Y'
056900        MOVE ZERO                 TO WRK-MATCH-SVC-IX
057000     END-IF.
057100*----------------------------------------------------------------*
057200 2230-99-EXIT.                   EXIT.
057300*----------------------------------------------------------------*
057400*----------------------------------------------------------------*
057500 2231-CHECK-ONE-ASSIGNED         SECTION.
057600*----------------------------------------------------------------*
057700     IF WSV-SVC-ASSIGNED-ID (WRK-MATCH-SVC-IX WRK-ASN-IX) EQUAL
057800        CMPLT-WORKER-ID
057900        MOVE 'Y'                  TO WRK-FOUND-SW
058000     END-IF.
058100*----------------------------------------------------------------*
058200 2231-99-EXIT.                   EXIT.
058300*----------------------------------------------------------------*
058400*----------------------------------------------------------------*
058500 2300-COMPLETE-BOOKING           SECTION.
058600*RULE: MARK THE SERVICE COMPLETED, STAMP THE WORK-END-TIME, AND
058700*FREE THE WORKER FOR FURTHER IMMEDIATE BOOKINGS (BUSINESS RULE 8).
058800*----------------------------------------------------------------*
058900     MOVE 2                       TO
059000          WSV-SVC-STATUS (WRK-MATCH-SVC-IX).
059100     MOVE WRK-TIME-FORMATTED      TO
059200          WSV-SVC-WORK-END (WRK-MATCH-SVC-IX).
059300     MOVE 'Y'                     TO
059400          WSV-WRK-AVAILABLE (WRK-MATCH-WRK-IX).
059500*----------------------------------------------------------------*
059600 2300-99-EXIT.                   EXIT.
059700*----------------------------------------------------------------*
059800*----------------------------------------------------------------*
059900 2400-WRITE-REJECT               SECTION.
060000*TRANSACTION DID NOT MATCH AN ASSIGNED BOOKING OWNED BY THE NAMED
060100*WORKER - LOGGED TO CMPLTERR FOR OPERATOR REVIEW.
060200*----------------------------------------------------------------*
060300     MOVE 'RECORDING ERROR FILE'  TO WRK-ERROR-MSG.
060400
060500     IF WRK-CMPLTERR-REGS-COUNTER EQUAL ZEROS
060600        MOVE 'NO MATCHING ASSIGNED BOOKING:' TO FD-REG-CMPLTERR
060700        WRITE FD-REG-CMPLTERR
060800        PERFORM 8400-TEST-FS-CMPLTERR THRU 8400-99-EXIT
060900     END-IF.
061000
061100     MOVE WRK-COMPLT-REG          TO FD-REG-CMPLTERR.
061200
061300     WRITE FD-REG-CMPLTERR.
061400
061500     PERFORM 8400-TEST-FS-CMPLTERR THRU 8400-99-EXIT.
061600
061700     IF WRK-FS-CMPLTERR           EQUAL ZEROS
061800        ADD 1                     TO WRK-CMPLTERR-REGS-COUNTER
061900     END-IF.
062000*----------------------------------------------------------------*
062100 2400-99-EXIT.                   EXIT.
062200*----------------------------------------------------------------*
062300*----------------------------------------------------------------*
062400 3000-FINALIZE                   SECTION.
062500*----------------------------------------------------------------*
062600     IF WRK-WORKER-COUNT          GREATER ZERO
062700        PERFORM 6000-REWRITE-WORKERS THRU 6000-99-EXIT
062800     END-IF.
062900
063000     IF WRK-SERVICE-COUNT         GREATER ZERO
063100        PERFORM 6100-REWRITE-SERVICES THRU 6100-99-EXIT
063200     END-IF.
063300
063400     CLOSE COMPLTFIL CMPLTERR.
063500
063600     DISPLAY '***************************'.
063700     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
063800     DISPLAY '***************************'.
063900     DISPLAY '*MODULE..........:' WRK-PROGRAM '*'.
064000     DISPLAY '*-------------------------*'.
064100     DISPLAY '*TRANS READ....:' WRK-COMPLTFIL-REGS-COUNTER '*'.
064200     DISPLAY '*COMPLETED...........:' WRK-COMPLETED-TOTAL '*'.
064300     DISPLAY '*REJECTED............:' WRK-REJECTED-TOTAL '*'.
064400     DISPLAY '*-------------------------*'.
064500     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
064600     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
064700     DISPLAY '***************************'.
064800
064900     STOP RUN.
065000*----------------------------------------------------------------*
065100 3000-99-EXIT.                   EXIT.
065200*----------------------------------------------------------------*
065300*----------------------------------------------------------------*
065400 6000-REWRITE-WORKERS            SECTION.
065500*REWRITE WORKRFIL FROM THE UPDATED IN-MEMORY WORKER TABLE SO
065600*COMPLETED WORKERS' RESTORED AVAILABILITY IS PERSISTED.
065700*----------------------------------------------------------------*
065800     OPEN OUTPUT WORKRFIL.
065900     PERFORM 8200-TEST-FS-WORKRFIL THRU 8200-99-EXIT.
066000
066100     PERFORM 6010-REWRITE-ONE-WORKER THRU 6010-99-EXIT
066200        VARYING WRK-WRK-IX FROM 1 BY 1
066300        UNTIL WRK-WRK-IX GREATER WRK-WORKER-COUNT.
066400
066500     CLOSE WORKRFIL.
066600*----------------------------------------------------------------*
066700 6000-99-EXIT.                   EXIT.
066800*----------------------------------------------------------------*
066900*----------------------------------------------------------------*
067000 6010-REWRITE-ONE-WORKER         SECTION.
067100*----------------------------------------------------------------*
067200     MOVE WSV-WRK-ID (WRK-WRK-IX)      TO WSVWRK02-WORKER-ID.
067300     MOVE WSV-WRK-PASS (WRK-WRK-IX)    TO WSVWRK02-WORKER-PASS.
067400     MOVE WSV-WRK-NAME (WRK-WRK-IX)    TO WSVWRK02-WORKER-NAME.
067500     MOVE WSV-WRK-GENDER (WRK-WRK-IX)  TO WSVWRK02-WORKER-GENDER.
067600     MOVE WSV-WRK-AREA (WRK-WRK-IX)    TO WSVWRK02-WORKER-AREA.
067700     MOVE WSV-WRK-CAPABLE-COUNT (WRK-WRK-IX) TO
067800          WSVWRK02-CAPABLE-COUNT.
067900     MOVE WSV-WRK-AVAILABLE (WRK-WRK-IX) TO
068000          WSVWRK02-WORKER-AVAILABLE.
068100     MOVE WSV-WRK-MATCHING-COUNT (WRK-WRK-IX) TO
068200          WSVWRK02-MATCHING-COUNT.
068300     MOVE WSV-WRK-BOOKING-COUNT (WRK-WRK-IX) TO
068400          WSVWRK02-BOOKING-COUNT.
068500
068600     PERFORM 6020-REWRITE-CAPABLE-WORKS THRU 6020-99-EXIT
068700        VARYING WRK-CAP-IX FROM 1 BY 1
068800        UNTIL WRK-CAP-IX GREATER 10.
068900
069000     PERFORM 6030-REWRITE-BOOKING-IDS THRU 6030-99-EXIT
069100        VARYING WRK-ASN-IX FROM 1 BY 1
069200        UNTIL WRK-ASN-IX GREATER 50.
069300
069400     WRITE WSV-WORKER-REC.
069500     PERFORM 6040-TEST-FS-WORKRFIL-WRT THRU 6040-99-EXIT.
069600*----------------------------------------------------------------*
069700 6010-99-EXIT.                   EXIT.
069800*----------------------------------------------------------------*
069900*----------------------------------------------------------------*
070000 6020-REWRITE-CAPABLE-WORKS      SECTION.
070100*----------------------------------------------------------------*
070200     MOVE WSV-WRK-CAPABLE-WORK-ID (WRK-WRK-IX WRK-CAP-IX) TO
070300          WSVWRK02-CAPABLE-WORK-ID (WRK-CAP-IX).
070400*----------------------------------------------------------------*
070500 6020-99-EXIT.                   EXIT.
070600*----------------------------------------------------------------*
070700*----------------------------------------------------------------*
070800 6030-REWRITE-BOOKING-IDS        SECTION.
070900*----------------------------------------------------------------*
071000     MOVE WSV-WRK-BOOKING-ID (WRK-WRK-IX WRK-ASN-IX) TO
071100          WSVWRK02-BOOKING-ID (WRK-ASN-IX).
071200*----------------------------------------------------------------*
071300 6030-99-EXIT.                   EXIT.
071400*----------------------------------------------------------------*
071500*----------------------------------------------------------------*
071600 6040-TEST-FS-WORKRFIL-WRT       SECTION.
071700*----------------------------------------------------------------*
071800     IF WRK-FS-WORKRFIL            EQUAL ZERO
071900        NEXT SENTENCE
072000     ELSE
072100        MOVE 'WORKRFIL WRITE ERROR'  TO WRK-ERROR-MSG
072200        MOVE WRK-FS-WORKRFIL        TO WRK-ERROR-CODE
072300        PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
072400     END-IF.
072500*----------------------------------------------------------------*
072600 6040-99-EXIT.                   EXIT.
072700*----------------------------------------------------------------*
072800*----------------------------------------------------------------*
072900 6100-REWRITE-SERVICES           SECTION.
073000*REWRITE SVCREFIL FROM THE UPDATED IN-MEMORY SERVICE TABLE SO THE
073100*COMPLETION STATUS AND WORK-END-TIME ARE PERSISTED.
073200*----------------------------------------------------------------*
073300     OPEN OUTPUT SVCREFIL.
073400     PERFORM 8300-TEST-FS-SVCREFIL THRU 8300-99-EXIT.
073500
073600     PERFORM 6110-REWRITE-ONE-SERVICE THRU 6110-99-EXIT
073700        VARYING WRK-SVC-IX FROM 1 BY 1
073800        UNTIL WRK-SVC-IX GREATER WRK-SERVICE-COUNT.
073900
074000     CLOSE SVCREFIL.
074100*----------------------------------------------------------------*
074200 6100-99-EXIT.                   EXIT.
074300*----------------------------------------------------------------*
074400*----------------------------------------------------------------*
074500 6110-REWRITE-ONE-SERVICE        SECTION.
074600*----------------------------------------------------------------*
074700     MOVE WSV-SVC-ID (WRK-SVC-IX)        TO WSVSVC01-SVC-ID.
074800     MOVE WSV-SVC-STATUS (WRK-SVC-IX)    TO WSVSVC01-SVC-STATUS.
074900     MOVE WSV-SVC-TYPE (WRK-SVC-IX)      TO WSVSVC01-SVC-TYPE.
075000     MOVE WSV-SVC-PLAN (WRK-SVC-IX)      TO WSVSVC01-SVC-PLAN.
075100     MOVE WSV-SVC-BOOKING-DATE (WRK-SVC-IX) TO
075200          WSVSVC01-BOOKING-DATE.
075300     MOVE WSV-SVC-BOOKING-TIME (WRK-SVC-IX) TO
075400          WSVSVC01-BOOKING-TIME.
075500     MOVE WSV-SVC-LOCALITY (WRK-SVC-IX)  TO WSVSVC01-LOCALITY.
075600     MOVE WSV-SVC-CUSTOMER-ID (WRK-SVC-IX) TO
075700          WSVSVC01-CUSTOMER-ID.
075800     MOVE WSV-SVC-CUSTOMER-GENDER (WRK-SVC-IX) TO
075900          WSVSVC01-CUSTOMER-GENDER.
076000     MOVE WSV-SVC-ADDRESS (WRK-SVC-IX)   TO WSVSVC01-ADDRESS.
076100     MOVE WSV-SVC-REQ-WORK-COUNT (WRK-SVC-IX) TO
076200          WSVSVC01-REQ-WORK-COUNT.
076300     MOVE WSV-SVC-GENDER-PREF (WRK-SVC-IX) TO
076400          WSVSVC01-GENDER-PREF.
076500     MOVE WSV-SVC-SCHEDULED-DATE (WRK-SVC-IX) TO
076600          WSVSVC01-SCHEDULED-DATE.
076700     MOVE WSV-SVC-SCHEDULED-TIME (WRK-SVC-IX) TO
076800          WSVSVC01-SCHEDULED-TIME.
076900     MOVE WSV-SVC-WORK-DATE (WRK-SVC-IX) TO WSVSVC01-WORK-DATE.
077000     MOVE WSV-SVC-WORK-START (WRK-SVC-IX) TO
077100          WSVSVC01-WORK-START-TIME.
077200     MOVE WSV-SVC-WORK-END (WRK-SVC-IX) TO
077300          WSVSVC01-WORK-END-TIME.
077400     MOVE WSV-SVC-PRICE (WRK-SVC-IX)     TO WSVSVC01-PRICE.
077500     MOVE WSV-SVC-ASSIGNED-COUNT (WRK-SVC-IX) TO
077600          WSVSVC01-ASSIGNED-COUNT.
077700     MOVE WSV-SVC-REASON (WRK-SVC-IX)    TO WSVSVC01-REASON.
077800
077900     PERFORM 6120-REWRITE-REQ-WORKS THRU 6120-99-EXIT
078000        VARYING WRK-REQ-IX FROM 1 BY 1
078100        UNTIL WRK-REQ-IX GREATER 10.
078200
078300     PERFORM 6130-REWRITE-ASSIGNED THRU 6130-99-EXIT
078400        VARYING WRK-ASN-IX FROM 1 BY 1
078500        UNTIL WRK-ASN-IX GREATER 10.
078600
078700     WRITE WSV-SERVICE-REC.
078800     PERFORM 6140-TEST-FS-SVCREFIL-WRT THRU 6140-99-EXIT.
078900*----------------------------------------------------------------*
079000 6110-99-EXIT.                   EXIT.
079100*----------------------------------------------------------------*
079200*----------------------------------------------------------------*
079300 6120-REWRITE-REQ-WORKS          SECTION.
079400*----------------------------------------------------------------*
079500     MOVE WSV-SVC-REQ-WORK-ID (WRK-SVC-IX WRK-REQ-IX) TO
079600          WSVSVC01-REQ-WORK-ID (WRK-REQ-IX).
079700*----------------------------------------------------------------*
079800 6120-99-EXIT.                   EXIT.
079900*----------------------------------------------------------------*
080000*----------------------------------------------------------------*
080100 6130-REWRITE-ASSIGNED           SECTION.
080200*----------------------------------------------------------------*
080300     MOVE WSV-SVC-ASSIGNED-ID (WRK-SVC-IX WRK-ASN-IX) TO
080400          WSVSVC01-ASSIGNED-WORKER-ID (WRK-ASN-IX).
080500*----------------------------------------------------------------*
080600 6130-99-EXIT.                   EXIT.
080700*----------------------------------------------------------------*
080800*----------------------------------------------------------------*
080900 6140-TEST-FS-SVCREFIL-WRT       SECTION.
081000*----------------------------------------------------------------*
081100     IF WRK-FS-SVCREFIL            EQUAL ZERO
081200        NEXT SENTENCE
081300     ELSE
081400        MOVE 'SVCREFIL WRITE ERROR'  TO WRK-ERROR-MSG
081500        MOVE WRK-FS-SVCREFIL        TO WRK-ERROR-CODE
081600        PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
081700     END-IF.
081800*----------------------------------------------------------------*
081900 6140-99-EXIT.                   EXIT.
082000*----------------------------------------------------------------*
082100*----------------------------------------------------------------*
082200 8100-TEST-FS-COMPLTFIL          SECTION.
082300*----------------------------------------------------------------*
082400     IF WRK-FS-COMPLTFIL          NOT EQUAL ZEROS AND 10
082500        MOVE WRK-FS-COMPLTFIL     TO  WRK-ERROR-CODE
082600        PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
082700     END-IF.
082800*----------------------------------------------------------------*
082900 8100-99-EXIT.                   EXIT.
083000*----------------------------------------------------------------*
083100*----------------------------------------------------------------*
083200 8200-TEST-FS-WORKRFIL           SECTION.
083300*----------------------------------------------------------------*
083400     IF WRK-FS-WORKRFIL           NOT EQUAL ZEROS AND 10
083500        MOVE WRK-FS-WORKRFIL      TO  WRK-ERROR-CODE
083600        PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
083700     END-IF.
083800*----------------------------------------------------------------*
083900 8200-99-EXIT.                   EXIT.
084000*----------------------------------------------------------------*
084100*----------------------------------------------------------------*
084200 8300-TEST-FS-SVCREFIL           SECTION.
084300*----------------------------------------------------------------*
084400     IF WRK-FS-SVCREFIL           NOT EQUAL ZEROS AND 10
084500        MOVE WRK-FS-SVCREFIL      TO  WRK-ERROR-CODE
084600        PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
084700     END-IF.
084800*----------------------------------------------------------------*
084900 8300-99-EXIT.                   EXIT.
085000*----------------------------------------------------------------*
085100*----------------------------------------------------------------*
085200 8400-TEST-FS-CMPLTERR           SECTION.
085300*----------------------------------------------------------------*
085400     IF WRK-FS-CMPLTERR           NOT EQUAL ZEROS
085500        MOVE WRK-FS-CMPLTERR      TO  WRK-ERROR-CODE
085600        PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
085700     END-IF.
085800*----------------------------------------------------------------*
085900 8400-99-EXIT.                   EXIT.
086000*----------------------------------------------------------------*
086100*----------------------------------------------------------------*
086200 9000-GET-DATE-TIME              SECTION.
086300*----------------------------------------------------------------*
086400     ACCEPT WRK-SYSTEM-DATE        FROM DATE.
086500     MOVE YY                      TO YYYY-FORMATTED.
086600     MOVE MM                      TO MM-FORMATTED.
086700     MOVE DD                      TO DD-FORMATTED.
086800     ADD  2000                    TO YYYY-FORMATTED.
086900
087000     ACCEPT WRK-SYSTEM-TIME        FROM TIME.
087100     MOVE HOUR                    TO HOUR-FORMATTED.
087200     MOVE MINUTE                  TO MINUTE-FORMATTED.
087300     MOVE SECOND                  TO SECOND-FORMATTED.
087400*----------------------------------------------------------------*
087500 9000-99-EXIT.                   EXIT.
087600*----------------------------------------------------------------*
087700*----------------------------------------------------------------*
087800 9999-CALL-ABEND-PGM             SECTION.
087900*----------------------------------------------------------------*
088000     MOVE WRK-DATE-FORMATTED      TO WRK-ERROR-DATE.
088100     MOVE WRK-TIME-FORMATTED      TO WRK-ERROR-TIME.
088200     CALL WRK-ABEND-PGM           USING WRK-ERROR-LOG.
088300*----------------------------------------------------------------*
088400 9999-99-EXIT.                   EXIT.
088500*----------------------------------------------------------------*
