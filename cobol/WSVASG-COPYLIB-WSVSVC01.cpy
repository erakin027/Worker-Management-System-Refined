000100*================================================================*
000200*                 C O P Y   L I B R A R Y   M E M B E R          *
000300*================================================================*
000400*    MEMBER......: WSVSVC01                                     *
000500*    PROJECT.....: WORKER SERVICE ASSIGNMENT - WSVASG           *
000600*    DESCRIPTION.: ONE SERVICE/BOOKING REQUEST RECORD - TYPE,   *
000700*                  PLAN, REQUESTED WORKS, SCHEDULE WINDOW AND   *
000800*                  ASSIGNMENT RESULT.  USED AS THE SERVICE FILE *
000900*                  I/O BUFFER AND REPEATED UNDER THE IN-MEMORY  *
001000*                  SERVICE TABLE IN WSV0001 AND WSV0002.        *
001100*----------------------------------------------------------------*
001200*    CHANGE LOG:                                                *
001300*    DATE       INIT  REQ/TKT     DESCRIPTION                   *
001400*    ---------- ----  ----------  -----------------------------*
001500*    1984-02-14 JRA   WSV-0001    ORIGINAL MEMBER                *
001600*    1987-05-30 JRA   WSV-0031    ADDED SVC-GENDER-PREF - SOME   *
001700*                                 CUSTOMERS REQUEST A PARTICULAR *
001800*                                 WORKER GENDER                  *
001900*    1992-01-09 LFS   WSV-0140    ADDED SVC-REASON FOR REJECTED  *
002000*                                 REQUESTS (AUDIT REQUEST #140)  *
002100*    1999-03-02 MCS   WSV-0260    Y2K REMEDIATION - DATE/TIME    *
002200*                                 FIELDS REVIEWED, ALL STORED AS *
002300*                                 FULL CCYY-MM-DD TEXT, NO CHANGE*
002400*                                 REQUIRED TO THIS MEMBER        *
002500*    2004-04-19 LFS   WSV-0324    PRICE REPACKED COMP-3 PER      *
002600*                                 DP STANDARDS, FILLER WIDENED   *
002700*                                 TO HOLD THE LRECL              *
002800*----------------------------------------------------------------*
002900    03  WSVSVC01-SVC-ID                   PIC 9(06).
003000    03  WSVSVC01-SVC-STATUS               PIC S9(02).
003100        88  WSVSVC01-STATUS-REJECTED          VALUE -1.
003200        88  WSVSVC01-STATUS-PENDING           VALUE 0.
003300        88  WSVSVC01-STATUS-ASSIGNED          VALUE 1.
003400        88  WSVSVC01-STATUS-COMPLETED         VALUE 2.
003500    03  WSVSVC01-SVC-TYPE                 PIC X(10).
003600        88  WSVSVC01-TYPE-IMMEDIATE           VALUE 'Immediate '.
003700        88  WSVSVC01-TYPE-SCHEDULING          VALUE 'Scheduling'.
003800    03  WSVSVC01-SVC-PLAN                 PIC X(12).
003900        88  WSVSVC01-PLAN-BASIC          VALUE 'Basic       '.
004000        88  WSVSVC01-PLAN-INTERMEDIATE    VALUE 'Intermediate'.
004100        88  WSVSVC01-PLAN-PREMIUM        VALUE 'Premium     '.
004200    03  WSVSVC01-BOOKING-DATE             PIC X(10).
004300    03  WSVSVC01-BOOKING-TIME             PIC X(08).
004400    03  WSVSVC01-LOCALITY                 PIC X(20).
004500    03  WSVSVC01-CUSTOMER-ID              PIC X(10).
004600    03  WSVSVC01-CUSTOMER-GENDER          PIC X(01).
004700    03  WSVSVC01-ADDRESS                  PIC X(60).
004800    03  WSVSVC01-REQ-WORK-COUNT           PIC 9(02).
004900    03  WSVSVC01-REQ-WORKS.
005000        05  WSVSVC01-REQ-WORK-ID OCCURS 10 TIMES
005100                                       PIC 9(03).
005200    03  WSVSVC01-REQ-WORKS-ALPHA REDEFINES
005300        WSVSVC01-REQ-WORKS             PIC X(30).
005400    03  WSVSVC01-GENDER-PREF              PIC X(02).
005500        88  WSVSVC01-PREF-NONE                VALUE 'NP'.
005600        88  WSVSVC01-PREF-MALE                VALUE 'M '.
005700        88  WSVSVC01-PREF-FEMALE              VALUE 'F '.
005800    03  WSVSVC01-SCHEDULED-DATE           PIC X(10).
005900    03  WSVSVC01-SCHEDULED-TIME           PIC X(08).
006000    03  WSVSVC01-WORK-DATE                PIC X(10).
006100    03  WSVSVC01-WORK-START-TIME          PIC X(08).
006200    03  WSVSVC01-WORK-END-TIME            PIC X(08).
006300    03  WSVSVC01-PRICE                    PIC 9(07)V99 COMP-3.
006400    03  WSVSVC01-ASSIGNED-COUNT           PIC 9(02).
006500    03  WSVSVC01-ASSIGNED-WORKERS.
006600        05  WSVSVC01-ASSIGNED-WORKER-ID OCCURS 10 TIMES
006700                                       PIC X(10).
006800    03  WSVSVC01-ASSIGNED-ALPHA REDEFINES
006900        WSVSVC01-ASSIGNED-WORKERS      PIC X(100).
007000    03  WSVSVC01-REASON                   PIC X(80).
007100    03  FILLER                            PIC X(14).
