000100*================================================================*
000200*                 C O P Y   L I B R A R Y   M E M B E R          *
000300*================================================================*
000400*    MEMBER......: WSVWRK01                                     *
000500*    PROJECT.....: WORKER SERVICE ASSIGNMENT - WSVASG           *
000600*    DESCRIPTION.: ONE ROW OF THE FIXED WORK CATALOG (10 ROWS,  *
000700*                  WORK-ID 1 THRU 10).  USED AS THE CATALOG     *
000800*                  FILE I/O BUFFER AND REPEATED UNDER THE       *
000900*                  IN-MEMORY CATALOG TABLE IN WSV0001.          *
001000*----------------------------------------------------------------*
001100*    CHANGE LOG:                                                *
001200*    DATE       INIT  REQ/TKT     DESCRIPTION                   *
001300*    ---------- ----  ----------  -----------------------------*
001400*    1984-02-14 JRA   WSV-0001    ORIGINAL MEMBER - 10-ROW      *
001500*                                 CATALOG LAYOUT                 *
001600*    1991-08-09 MCS   WSV-0118    ADDED FILLER PAD FOR FUTURE   *
001700*                                 CATALOG EXPANSION              *
001800*    2004-04-19 LFS   WSV-0324    WORK-PRICE REPACKED COMP-3 -  *
001900*                                 BROUGHT IN LINE WITH THE      *
002000*                                 SVCREFIL PRICE FIELD, WIDENED *
002100*                                 FILLER TO HOLD THE LRECL      *
002200*----------------------------------------------------------------*
002300    03  WSVWRK01-WORK-ID                  PIC 9(03).
002400    03  WSVWRK01-WORK-NAME                PIC X(20).
002500    03  WSVWRK01-WORK-TIME-MINUTES        PIC 9(04).
002600    03  WSVWRK01-WORK-PRICE               PIC 9(05)V99 COMP-3.
002700    03  FILLER                            PIC X(09).
