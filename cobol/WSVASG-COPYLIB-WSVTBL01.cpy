000100*================================================================*
000200*                 C O P Y   L I B R A R Y   M E M B E R          *
000300*================================================================*
000400*    MEMBER......: WSVTBL01                                     *
000500*    PROJECT.....: WORKER SERVICE ASSIGNMENT - WSVASG           *
000600*    DESCRIPTION.: WORKING-STORAGE TABLES, SUBSCRIPTS, SWITCHES *
000700*                  AND BUSINESS-RULE WORK FIELDS SHARED BY ANY  *
000800*                  PROGRAM THAT COPIES WSVRUL01 (THE ASSIGNMENT *
000900*                  RULE PARAGRAPHS).  HOLDS THE IN-MEMORY        *
001000*                  CATALOG/WORKER/SERVICE/SELECTION TABLES, THE *
001100*                  POOL-BUILDING SCRATCH AREAS, AND THE LOOP    *
001200*                  CONTROLS AND PRICE/TIME ACCUMULATORS 4000    *
001300*                  THRU 7444 RUN AGAINST.  FILE I/O FIELDS       *
001400*                  (FD BUFFERS, FILE STATUS, EOF FLAGS) ARE NOT *
001500*                  HERE - THOSE STAY LOCAL TO EACH PROGRAM'S OWN*
001600*                  WORKING-STORAGE SINCE WSVRUL01 NEVER OPENS,  *
001700*                  READS OR WRITES A FILE ITSELF.                *
001800*----------------------------------------------------------------*
001900*    CHANGE LOG:                                                *
002000*    DATE       INIT  REQ/TKT     DESCRIPTION                   *
002100*    ---------- ----  ----------  -----------------------------*
002200*    2004-05-03 LFS   WSV-0327    ORIGINAL MEMBER - SPLIT OUT   *
002300*                                 OF WSV0001'S WORKING-STORAGE   *
002400*                                 SO WSVTST01 (SELF-TEST DRIVER) *
002500*                                 COULD SHARE THE SAME TABLES    *
002600*                                 AND SCRATCH FIELDS THE RULE    *
002700*                                 PARAGRAPHS IN WSVRUL01 USE     *
002800*    2004-05-17 LFS   WSV-0328    ADDED WRK-COMMIT-FULL-POOL-SW,*
002900*                                 WRK-ALREADY-COMMITTED-SW AND   *
003000*                                 WRK-PRIOR-REQ-IX FOR THE 7440  *
003100*                                 COMMIT-PATH SPLIT (SEE         *
003200*                                 WSVRUL01).  DROPPED WSV-WRK-   *
003300*                                 DIRTY - WORKRFIL IS REWRITTEN  *
003400*                                 IN FULL EVERY CALL (SEQUENTIAL *
003500*                                 ORGANIZATION), SO A PER-ROW    *
003600*                                 DIRTY FLAG COULD NEVER SKIP    *
003700*                                 WRITING A RECORD AND WAS NEVER *
003800*                                 READ BY ANY PARAGRAPH          *
003900*----------------------------------------------------------------*
004000*COUNTS OF ROWS LOADED INTO THE TABLES BELOW:
004100 77  WRK-CATALOG-COUNT               PIC 9(02) COMP VALUE ZERO.
004200 77  WRK-WORKER-COUNT                PIC 9(04) COMP VALUE ZERO.
004300 77  WRK-SELECTION-COUNT             PIC 9(04) COMP VALUE ZERO.
004400 77  WRK-ASSIGNED-TOTAL              PIC 9(04) COMP VALUE ZERO.
004500 77  WRK-REJECTED-TOTAL              PIC 9(04) COMP VALUE ZERO.
004600*----------------------------------------------------------------*
004700*IN-MEMORY CATALOG TABLE - LOADED ONCE FROM CATLGFIL.
004800*----------------------------------------------------------------*
004900 01  WSV-CATALOG-TABLE.
005000     05  WSV-CAT-ENTRY OCCURS 10 TIMES.
005100         10  WSV-CAT-WORK-ID         PIC 9(03).
005200         10  WSV-CAT-WORK-NAME       PIC X(20).
005300         10  WSV-CAT-WORK-TIME       PIC 9(04).
005400         10  WSV-CAT-WORK-PRICE      PIC 9(05)V99 COMP-3.
005500*----------------------------------------------------------------*
005600*IN-MEMORY WORKER TABLE - LOADED ONCE FROM WORKRFIL, REWRITTEN IN
005700*PLACE (RECORD BY RECORD) AS WORKERS PICK UP ASSIGNMENTS.
005800*----------------------------------------------------------------*
005900 01  WSV-WORKER-TABLE.
006000     05  WSV-WRK-ENTRY OCCURS 500 TIMES.
006100         10  WSV-WRK-ID              PIC X(10).
006200         10  WSV-WRK-PASS            PIC X(10).
006300         10  WSV-WRK-NAME            PIC X(30).
006400         10  WSV-WRK-GENDER          PIC X(01).
006500         10  WSV-WRK-AREA            PIC X(20).
006600         10  WSV-WRK-CAPABLE-COUNT   PIC 9(02).
006700         10  WSV-WRK-CAPABLE-WORK-ID OCCURS 10 TIMES
006800                                     PIC 9(03).
006900         10  WSV-WRK-AVAILABLE       PIC X(01).
007000         10  WSV-WRK-MATCHING-COUNT  PIC 9(02).
007100         10  WSV-WRK-BOOKING-COUNT   PIC 9(03).
007200         10  WSV-WRK-BOOKING-ID OCCURS 50 TIMES
007300                                     PIC 9(06).
007400         10  WSV-WRK-LOAD-COUNT      PIC 9(03) COMP.
007500*----------------------------------------------------------------*
007600*IN-MEMORY SERVICE-REQUEST TABLE - LOADED ONCE FROM SVCREFIL,
007700*UPDATED IN PLACE, REWRITTEN IN FULL AT 3000-FINALIZE.
007800*----------------------------------------------------------------*
007900 01  WSV-SERVICE-TABLE.
008000     05  WSV-SVC-ENTRY OCCURS 2000 TIMES.
008100         10  WSV-SVC-ID              PIC 9(06).
008200         10  WSV-SVC-STATUS          PIC S9(02).
008300         10  WSV-SVC-TYPE            PIC X(10).
008400         10  WSV-SVC-PLAN            PIC X(12).
008500         10  WSV-SVC-BOOKING-DATE    PIC X(10).
008600         10  WSV-SVC-BOOKING-TIME    PIC X(08).
008700         10  WSV-SVC-LOCALITY        PIC X(20).
008800         10  WSV-SVC-CUSTOMER-ID     PIC X(10).
008900         10  WSV-SVC-CUSTOMER-GENDER PIC X(01).
009000         10  WSV-SVC-ADDRESS         PIC X(60).
009100         10  WSV-SVC-REQ-WORK-COUNT  PIC 9(02).
009200         10  WSV-SVC-REQ-WORK-ID OCCURS 10 TIMES
009300                                     PIC 9(03).
009400         10  WSV-SVC-GENDER-PREF     PIC X(02).
009500         10  WSV-SVC-SCHEDULED-DATE  PIC X(10).
009600         10  WSV-SVC-SCHEDULED-TIME  PIC X(08).
009700         10  WSV-SVC-WORK-DATE       PIC X(10).
009800         10  WSV-SVC-WORK-START      PIC X(08).
009900         10  WSV-SVC-WORK-END        PIC X(08).
010000         10  WSV-SVC-PRICE           PIC 9(07)V99 COMP-3.
010100         10  WSV-SVC-ASSIGNED-COUNT  PIC 9(02).
010200         10  WSV-SVC-ASSIGNED-ID OCCURS 10 TIMES
010300                                     PIC X(10).
010400         10  WSV-SVC-REASON          PIC X(80).
010500*----------------------------------------------------------------*
010600*SELECTION CONTROL TABLE - LOADED ONCE FROM SELCTFIL.
010700*----------------------------------------------------------------*
010800 01  WSV-SELECTION-TABLE.
010900     05  WSV-SEL-ENTRY OCCURS 500 TIMES.
011000         10  WSV-SEL-SVC-ID          PIC 9(06).
011100         10  WSV-SEL-WORKER-COUNT    PIC 9(02).
011200         10  WSV-SEL-WORKER-ID OCCURS 10 TIMES
011300                                     PIC X(10).
011400*----------------------------------------------------------------*
011500*WORKING POOL - ELIGIBLE-WORKER SCRATCH LIST BUILT BY THE FILTER
011600*PARAGRAPHS, CONSUMED BY THE GREEDY ASSIGNMENT PARAGRAPH.  HOLDS
011700*SUBSCRIPTS INTO WSV-WRK-ENTRY, NOT COPIES OF THE WORKER ROW.
011800*----------------------------------------------------------------*
011900 01  WSV-POOL-TABLE.
012000     05  WSV-POOL-WRK-IX OCCURS 500 TIMES
012100                                     PIC 9(04) COMP.
012200 77  WRK-POOL-COUNT                  PIC 9(04) COMP VALUE ZERO.
012300*SCRATCH COPY OF THE POOL - USED WHILE THE POOL IS BEING REBUILT
012400*AGAINST THE ADMIN SELECTION LIST (SEE 5200-BUILD-SELECTED-POOL).
012500 01  WSV-POOL-SCRATCH-TABLE.
012600     05  WSV-POOL-SCRATCH-IX OCCURS 500 TIMES
012700                                     PIC 9(04) COMP.
012800 77  WRK-OLD-POOL-COUNT              PIC 9(04) COMP VALUE ZERO.
012900 77  WRK-POOL-NEXT-IX                PIC 9(04) COMP VALUE ZERO.
013000 77  WRK-REQUIRE-AVAIL-SW            PIC X(01) VALUE 'N'.
013100*SET BY 4000/5000 - 'N' DEDUPES STAGED WINNERS AT COMMIT TIME
013200*(IMMEDIATE), 'Y' COMMITS THE WHOLE SELECTED POOL (SCHEDULED).
013300 77  WRK-COMMIT-FULL-POOL-SW         PIC X(01) VALUE 'N'.
013400*WORK-ITEM UNASSIGNED LIST - BUILT DURING GREEDY ASSIGNMENT, USED
013500*TO COMPOSE THE REJECTION REASON TEXT.
013600 01  WSV-UNASSIGNED-TABLE.
013700     05  WSV-UNASSIGNED-WORK-ID OCCURS 10 TIMES
013800                                     PIC 9(03) COMP.
013900 77  WRK-UNASSIGNED-COUNT            PIC 9(02) COMP VALUE ZERO.
014000*STAGED BOOKING LIST (ADDED REQ WSV-0323) - ONE ENTRY PER REQUEST-
014100*ED WORK ITEM, HOLDING THE WINNING POOL WORKER'S SUBSCRIPT.  7430
014200*STAGES HERE WHILE THE REQUEST IS STILL BEING FILLED; THE BOOKING
014300*IS NOT COMMITTED AGAINST THE WORKER/SERVICE RECORD UNTIL 7440
014400*CONFIRMS EVERY REQUESTED WORK ITEM FOUND A WORKER.
014500 01  WSV-STAGE-TABLE.
014600     05  WSV-STAGE-WRK-IX OCCURS 10 TIMES
014700                                     PIC 9(04) COMP.
014800*SUBSCRIPTS AND LOOP CONTROLS USED BY THE RULE PARAGRAPHS:
014900 77  WRK-CAT-IX                      PIC 9(02) COMP VALUE ZERO.
015000 77  WRK-WRK-IX                      PIC 9(04) COMP VALUE ZERO.
015100 77  WRK-SEL-IX                      PIC 9(04) COMP VALUE ZERO.
015200 77  WRK-REQ-IX                      PIC 9(02) COMP VALUE ZERO.
015300 77  WRK-PRIOR-REQ-IX                PIC 9(02) COMP VALUE ZERO.
015400 77  WRK-POOL-IX                     PIC 9(04) COMP VALUE ZERO.
015500 77  WRK-CAP-IX                      PIC 9(02) COMP VALUE ZERO.
015600 77  WRK-SWAP-IX                     PIC 9(04) COMP VALUE ZERO.
015700 77  WRK-BEST-IX                     PIC 9(04) COMP VALUE ZERO.
015800 77  WRK-BEST-LOAD                   PIC 9(03) COMP VALUE ZERO.
015900 77  WRK-FOUND-SW                    PIC X(01) VALUE 'N'.
016000 77  WRK-CAN-DO-SW                   PIC X(01) VALUE 'N'.
016100 77  WRK-SELECTION-FOUND-SW          PIC X(01) VALUE 'N'.
016200 77  WRK-SORT-SWAPPED-SW             PIC X(01) VALUE 'N'.
016300 77  WRK-ALREADY-COMMITTED-SW        PIC X(01) VALUE 'N'.
016400 77  WRK-CURRENT-SVC-IX              PIC 9(04) COMP VALUE ZERO.
016500 77  WRK-SEL-MATCH-IX                PIC 9(04) COMP VALUE ZERO.
016600 77  WRK-SEL-CAND-IX                 PIC 9(02) COMP VALUE ZERO.
016700*BUSINESS-RULE WORKING FIELDS:
016800 77  WRK-DISCOUNT-RATE               PIC V999 COMP VALUE ZERO.
016900 77  WRK-WORK-TOTAL              PIC 9(07)V99 COMP-3 VALUE ZERO.
017000 77  WRK-WORK-ITEM-PRICE         PIC 9(05)V99 COMP-3 VALUE ZERO.
017100 77  WRK-WORK-ITEM-TIME              PIC 9(04) COMP VALUE ZERO.
017200 77  WRK-END-HH                      PIC 9(02) COMP VALUE ZERO.
017300 77  WRK-END-MM                      PIC 9(02) COMP VALUE ZERO.
017400 77  WRK-END-SS                      PIC 9(02) COMP VALUE ZERO.
017500 77  WRK-START-HH                    PIC 9(02) COMP VALUE ZERO.
017600 77  WRK-START-MM                    PIC 9(02) COMP VALUE ZERO.
017700 77  WRK-START-SS                    PIC 9(02) COMP VALUE ZERO.
017800 77  WRK-TOTAL-MINUTES               PIC 9(05) COMP VALUE ZERO.
017900 01  WRK-HHMMSS-FORMATTED.
018000     03  WRK-HH-OUT                  PIC 9(02).
018100     03  FILLER                      PIC X(01) VALUE ':'.
018200     03  WRK-MM-OUT                  PIC 9(02).
018300     03  FILLER                      PIC X(01) VALUE ':'.
018400     03  WRK-SS-OUT                  PIC 9(02).
