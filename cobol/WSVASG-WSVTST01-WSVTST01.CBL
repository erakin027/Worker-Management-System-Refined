000100*================================================================*
000200*        I D E N T I F I C A T I O N      D I V I S I O N        *
000300*================================================================*
000400 IDENTIFICATION  DIVISION.
000500 PROGRAM-ID.     WSVTST01.
000600 AUTHOR.         J R ALVES.
000700 INSTALLATION.   DATA PROCESSING - HOUSEHOLD SERVICES DIVISION.
000800 DATE-WRITTEN.   15/03/1984.
000900 DATE-COMPILED.  WHEN-COMPILED.
001000 SECURITY.       COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
001100*----------------------------------------------------------------*
001200*                WORKER SERVICE ASSIGNMENT - WSVASG              *
001300*----------------------------------------------------------------*
001400*    PROGRAM-ID..: WSVTST01.                                     *
001500*    ANALYST.....: J R ALVES                                     *
001600*    PROGRAMMER..: J R ALVES                                     *
001700*    DATE........: 15/03/1984                                    *
001800*----------------------------------------------------------------*
001900*    PROJECT.....: WORKER SERVICE ASSIGNMENT - WSVASG            *
002000*----------------------------------------------------------------*
002100*    GOAL........: DESK-CHECK HARNESS FOR THE IMMEDIATE AND      *
002200*                  SCHEDULED ASSIGNMENT RULE PARAGRAPHS (4000    *
002300*                  THRU 7444, COPY WSVRUL01).  LOADS A HANDFUL   *
002400*                  OF WORKING-STORAGE TEST VECTORS - NO FILE ON  *
002500*                  THIS SYSTEM IS OPENED - PERFORMS EACH RULE    *
002600*                  PARAGRAPH AGAINST THEM AND DISPLAYS A PASS/   *
002700*                  FAIL LINE PER CASE.  RUN FROM THE TEST JCL    *
002800*                  WHENEVER THE ASSIGNMENT RULES CHANGE, BEFORE  *
002900*                  WSV0001 GOES BACK TO PRODUCTION.              *
003000*----------------------------------------------------------------*
003100*    FILES.......:  DDNAME          LRECL       INCLUDE/BOOK     *
003200*                   NONE - WORKING-STORAGE TEST VECTORS ONLY     *
003300*----------------------------------------------------------------*
003400*    TABLE DB2...:  NONE - SEQUENTIAL FILES / IN-MEMORY TABLES   *
003500*                   ONLY (NO INDEXED OR KEYED ACCESS REQUIRED).  *
003600*----------------------------------------------------------------*
003700*    CHANGE LOG:                                                 *
003800*    DATE       INIT  REQ/TKT     DESCRIPTION                    *
003900*    ---------- ----  ----------  -----------------------------*
004000*    1984-03-15 JRA   WSV-0002    ORIGINAL PROGRAM - DESK-CHECK  *
004100*                                 HARNESS FOR WSV0001'S IMMEDIATE*
004200*                                 AND SCHEDULED ASSIGNMENT LOGIC.*
004300*                                 RULE PARAGRAPHS WERE HAND-     *
004400*                                 COPIED HERE FROM WSV0001 AND   *
004500*                                 HAD TO BE RE-COPIED BY HAND    *
004600*                                 EVERY TIME WSV0001 CHANGED     *
004700*    1986-09-10 JRA   WSV-0023    ADDED GENDER-PREFERENCE TEST   *
004800*                                 CASE (TIES TO WSV0001 WSV-0022)*
004900*    1989-11-09 LFS   WSV-0065    ADDED SCHEDULED-REQUEST TEST   *
005000*                                 CASE AGAINST A SELCTFIL-STYLE  *
005100*                                 SELECTION VECTOR (TIES TO      *
005200*                                 WSV0001 WSV-0064)              *
005300*    1998-12-03 MCS   WSV-0256    Y2K REMEDIATION - TEST VECTOR  *
005400*                                 DATE FIELDS WIDENED TO FULL    *
005500*                                 CCYY-MM-DD TEXT, NO WINDOWING  *
005600*    1999-03-02 MCS   WSV-0261    Y2K SIGN-OFF - REGRESSION RUN  *
005700*                                 COMPLETE, NO CHANGES NEEDED    *
005800*    2004-04-21 LFS   WSV-0324    TEST CASES UPDATED FOR THE     *
005900*                                 STAGE/COMMIT SPLIT AT 7430/    *
006000*                                 7440/7441 (TIES TO WSV-0323) - *
006100*                                 ADDED THE REJECT-PARTIAL CASE  *
006200*                                 TO PROVE A REJECTED REQUEST    *
006300*                                 LEAVES NO BOOKING BEHIND       *
006400*    2004-05-03 LFS   WSV-0327    REWORKED TO COPY WSVRUL01 AND  *
006500*                                 WSVTBL01 INSTEAD OF KEEPING A  *
006600*                                 SEPARATE HAND-MAINTAINED COPY  *
006700*                                 OF THE RULE PARAGRAPHS - THIS  *
006800*                                 HARNESS NOW DESK-CHECKS THE    *
006900*                                 EXACT CODE WSV0001 RUNS IN     *
007000*                                 PRODUCTION.  TEST CASES AND    *
007100*                                 EXPECTED RESULTS UNCHANGED     *
007200*    2004-05-17 LFS   WSV-0328    ADDED TSTWRK0006 (SOUTH, OUT-  *
007300*                                 LOADED) TO 1200/1300 AND NEW   *
007400*                                 ASSIGNED-COUNT/BOOKING-COUNT   *
007500*                                 CHECKS TO 2400 - THE OLD CASE  *
007600*                                 NEVER CAUGHT 7440 DOUBLE-      *
007700*                                 BOOKING A REPEAT WINNER OR     *
007800*                                 DROPPING A SELECTED WORKER WHO *
007900*                                 NEVER WON A WORK ITEM          *
008000*----------------------------------------------------------------*
008100*================================================================*
008200*              ENVIRONMENT DIVISION                              *
008300*================================================================*
008400 ENVIRONMENT DIVISION.
008500 CONFIGURATION SECTION.
008600 SPECIAL-NAMES.
008700     C01 IS TOP-OF-FORM
008800     CLASS WORK-ID-CLASS   IS "0" THRU "9".
008900*================================================================*
009000*                  D A T A      D I V I S I O N                  *
009100*================================================================*
009200 DATA DIVISION.
009300 WORKING-STORAGE SECTION.
009400
009500*IN-MEMORY TABLES, SUBSCRIPTS AND BUSINESS-RULE WORK FIELDS THE
009600*ASSIGNMENT RULE PARAGRAPHS (COPY WSVRUL01, BELOW IN PROCEDURE
009700*DIVISION) RUN AGAINST - SAME COPYBOOK WSV0001 USES (WSV-0327):
009800     COPY WSVTBL01.
009900
010000*ADDITIONAL SUBSCRIPTS AND COUNTERS USED ONLY BY THIS HARNESS'S
010100*OWN DRIVER AND REPORT PARAGRAPHS, NOT BY WSVRUL01 ITSELF:
010200 77  WRK-SERVICE-COUNT               PIC 9(04) COMP VALUE ZERO.
010300 77  WRK-CASE-IX                     PIC 9(02) COMP VALUE ZERO.
010400 77  WRK-TESTS-RUN                   PIC 9(02) COMP VALUE ZERO.
010500 77  WRK-TESTS-PASSED                PIC 9(02) COMP VALUE ZERO.
010600 77  WRK-TESTS-FAILED                PIC 9(02) COMP VALUE ZERO.
010700 77  WRK-CHECKS-FAILED-SW            PIC X(01) VALUE 'N'.
010800 77  WRK-ABEND-PGM                   PIC X(08) VALUE 'ABENDPGM'.
010900
011000 01  WRK-ERROR-LOG.
011100     03  WRK-PROGRAM                 PIC X(08) VALUE 'WSVTST01'.
011200     03  WRK-ERROR-MSG                PIC X(30) VALUE SPACES.
011300     03  WRK-ERROR-CODE               PIC X(30) VALUE SPACES.
011400     03  WRK-ERROR-DATE               PIC X(10) VALUE SPACES.
011500     03  WRK-ERROR-TIME               PIC X(08) VALUE SPACES.
011600
011700*TWO-WORK-ITEM REQUEST VECTORS, LOADED AS ONE ALPHA LITERAL AND
011800*RE-VIEWED AS A NUMERIC WORK-ID PAIR - SAME TRICK WSVWRK02/
011900*USE FOR THEIR ALPHA/OCCURS PAIRS, JUST ON A SMALLER SCALE HERE:
012000 01  WRK-TEST3-REQ-WORKS-ALPHA       PIC X(08) VALUE '001003  '.
012100 01  WRK-TEST3-REQ-WORKS REDEFINES
012200     WRK-TEST3-REQ-WORKS-ALPHA.
012300     03  WRK-TEST3-WORK-ID OCCURS 2 TIMES
012400                                     PIC 9(03).
012500     03  FILLER                      PIC X(02).
012600
012700 01  WRK-TEST4-REQ-WORKS-ALPHA       PIC X(08) VALUE '001003  '.
012800 01  WRK-TEST4-REQ-WORKS REDEFINES
012900     WRK-TEST4-REQ-WORKS-ALPHA.
013000     03  WRK-TEST4-WORK-ID OCCURS 2 TIMES
013100                                     PIC 9(03).
013200     03  FILLER                      PIC X(02).
013300
013400*ONE EXPECTED-RESULT ROW PER TEST CASE, CHECKED BY THE CASE'S OWN
013500*PARAGRAPH AFTER THE RULE PARAGRAPHS RUN.  THE ALPHA REDEFINES IS
013600*A ONE-SHOT DUMP VIEW FOR 9900-SHOW-EXPECTED WHEN A CHECK FAILS.
013700 01  WRK-TEST-EXPECTED.
013800     03  WRK-EXP-ENTRY OCCURS 5 TIMES.
013900         05  WRK-EXP-CASE-NAME       PIC X(30).
014000         05  WRK-EXP-STATUS          PIC S9(02).
014100         05  WRK-EXP-ASSIGNED-ID     PIC X(10).
014200         05  WRK-EXP-PRICE           PIC 9(07)V99.
014300         05  WRK-EXP-REASON          PIC X(48).
014400         05  FILLER                  PIC X(05).
014500 01  WRK-TEST-EXPECTED-ALPHA REDEFINES
014600     WRK-TEST-EXPECTED               PIC X(500).
014700
014800*REPORT LINE FOR THE PASS/FAIL DISPLAY:
014900 01  WRK-REPORT-LINE.
015000     03  WRK-RPT-CASE                PIC X(30) VALUE SPACES.
015100     03  FILLER                      PIC X(02) VALUE SPACES.
015200     03  WRK-RPT-RESULT              PIC X(04) VALUE SPACES.
015300     03  FILLER                      PIC X(10) VALUE SPACES.
015400
015500*WORKING DATA FOR THE SYSTEM DATE AND TIME (HEADER/TRAILER ONLY):
015600 01  WRK-SYSTEM-DATE.
015700     03  YY                          PIC 9(02) VALUE ZEROS.
015800     03  MM                          PIC 9(02) VALUE ZEROS.
015900     03  DD                          PIC 9(02) VALUE ZEROS.
016000*
016100 01  WRK-DATE-FORMATTED.
016200     03  DD-FORMATTED                PIC 9(02) VALUE ZEROS.
016300     03  FILLER                      PIC X(01) VALUE '-'.
016400     03  MM-FORMATTED                PIC 9(02) VALUE ZEROS.
016500     03  FILLER                      PIC X(01) VALUE '-'.
016600     03  YYYY-FORMATTED              PIC 9(04) VALUE ZEROS.
016700*
016800 01  WRK-SYSTEM-TIME.
016900     03  HOUR                        PIC 9(02) VALUE ZEROS.
017000     03  MINUTE                      PIC 9(02) VALUE ZEROS.
017100     03  SECOND                      PIC 9(02) VALUE ZEROS.
017200     03  HUNDREDTH                   PIC 9(02) VALUE ZEROS.
017300*
017400 01  WRK-TIME-FORMATTED.
017500     03  HOUR-FORMATTED              PIC 9(02) VALUE ZEROS.
017600     03  FILLER                      PIC X(01) VALUE ':'.
017700     03  MINUTE-FORMATTED            PIC 9(02) VALUE ZEROS.
017800     03  FILLER                      PIC X(01) VALUE ':'.
017900     03  SECOND-FORMATTED            PIC 9(02) VALUE ZEROS.
018000
018100 01  WRK-WHEN-COMPILED.
018200     03  MM-COMPILED                 PIC X(02) VALUE SPACES.
018300     03  FILLER                      PIC X(01) VALUE '/'.
018400     03  DD-COMPILED                 PIC X(02) VALUE SPACES.
018500     03  FILLER                      PIC X(01) VALUE '/'.
018600     03  YY-COMPILED                 PIC X(02) VALUE SPACES.
018700     03  HOUR-COMPILED               PIC X(02) VALUE SPACES.
018800     03  FILLER                      PIC X(01) VALUE '-'.
018900     03  MINUTE-COMPILED             PIC X(02) VALUE SPACES.
019000     03  FILLER                      PIC X(01) VALUE '-'.
019100     03  SECOND-COMPILED             PIC X(02) VALUE SPACES.
019200
019300*================================================================*
019400 PROCEDURE                       DIVISION.
019500*================================================================*
019600*----------------------------------------------------------------*
019700 0000-MAIN-PROCESS               SECTION.
019800*----------------------------------------------------------------*
019900     MOVE WHEN-COMPILED          TO WRK-WHEN-COMPILED.
020000
020100     PERFORM 1000-INITIALIZE THRU 1000-99-EXIT.
020200
020300     PERFORM 2100-TEST-IMMEDIATE-ASSIGN THRU 2100-99-EXIT.
020400     PERFORM 2200-TEST-IMMEDIATE-NO-WORKER THRU 2200-99-EXIT.
020500     PERFORM 2300-TEST-IMMEDIATE-PARTIAL THRU 2300-99-EXIT.
020600     PERFORM 2400-TEST-SCHEDULED-ASSIGN THRU 2400-99-EXIT.
020700     PERFORM 2500-TEST-SCHEDULED-EMPTY-POOL THRU 2500-99-EXIT.
020800
020900     PERFORM 3000-REPORT-RESULTS THRU 3000-99-EXIT.
021000*----------------------------------------------------------------*
021100 0000-99-EXIT.                   EXIT.
021200*----------------------------------------------------------------*
021300*----------------------------------------------------------------*
021400 1000-INITIALIZE                 SECTION.
021500*LOADS THE CATALOG, WORKER AND SELECTION TABLES WITH A SMALL
021600*TEST DECK.  NO CATLGFIL/WORKRFIL/SELCTFIL EXISTS ON THIS SYSTEM -
021700*THE ROWS BELOW ARE THE ENTIRE INPUT.
021800*----------------------------------------------------------------*
021900     PERFORM 9000-GET-DATE-TIME THRU 9000-99-EXIT.
022000
022100     INITIALIZE WSV-CATALOG-TABLE
022200                WSV-WORKER-TABLE
022300                WSV-SERVICE-TABLE
022400                WSV-SELECTION-TABLE
022500                WRK-TEST-EXPECTED.
022600
022700     PERFORM 1100-LOAD-CATALOG THRU 1100-99-EXIT.
022800     PERFORM 1200-LOAD-WORKERS THRU 1200-99-EXIT.
022900     PERFORM 1300-LOAD-SELECTION THRU 1300-99-EXIT.
023000*----------------------------------------------------------------*
023100 1000-99-EXIT.                   EXIT.
023200*----------------------------------------------------------------*
023300*----------------------------------------------------------------*
023400 1100-LOAD-CATALOG               SECTION.
023500*THREE CATALOG ROWS - ENOUGH TO EXERCISE A PRICED/TIMED WORK ITEM
023600*EVERY TEST CASE NEEDS, PLUS A SKILL NO NORTH WORKER CAN COVER.
023700*----------------------------------------------------------------*
023800     MOVE 3                       TO WRK-CATALOG-COUNT.
023900
024000     MOVE 001                     TO WSV-CAT-WORK-ID (1).
024100     MOVE 'LAWN MOWING         '  TO WSV-CAT-WORK-NAME (1).
024200     MOVE 0060                    TO WSV-CAT-WORK-TIME (1).
024300     MOVE 025.00                  TO WSV-CAT-WORK-PRICE (1).
024400
024500     MOVE 002                     TO WSV-CAT-WORK-ID (2).
024600     MOVE 'WINDOW WASHING       ' TO WSV-CAT-WORK-NAME (2).
024700     MOVE 0030                    TO WSV-CAT-WORK-TIME (2).
024800     MOVE 015.00                  TO WSV-CAT-WORK-PRICE (2).
024900
025000     MOVE 003                     TO WSV-CAT-WORK-ID (3).
025100     MOVE 'DEEP HOUSE CLEANING  ' TO WSV-CAT-WORK-NAME (3).
025200     MOVE 0090                    TO WSV-CAT-WORK-TIME (3).
025300     MOVE 040.00                  TO WSV-CAT-WORK-PRICE (3).
025400*----------------------------------------------------------------*
025500 1100-99-EXIT.                   EXIT.
025600*----------------------------------------------------------------*
025700*----------------------------------------------------------------*
025800 1200-LOAD-WORKERS               SECTION.
025900*SIX WORKERS - FOUR IN LOCALITY NORTH WITH DIFFERENT LOAD-COUNTS
026000*AND SKILLS TO EXERCISE THE GREEDY LEAST-LOADED PICK, TWO IN
026100*LOCALITY SOUTH FOR THE SCHEDULED TEST - TSTWRK0005 OUT-SCORES AND
026200*OUT-LOADS TSTWRK0006 ON EVERY REQUESTED WORK ITEM SO IT ALONE
026300*WINS BOTH, BUT TSTWRK0006 STILL BELONGS TO THE ADMIN'S SELECTED
026400*POOL AND MUST STILL BE BOOKED (WSV-0328, SPEC RULE 8).
026500*NONE OF THE NORTH WORKERS IS CAPABLE OF WORK-ID 003 ON PURPOSE -
026600*SEE 2300-TEST-IMMEDIATE-PARTIAL.
026700*----------------------------------------------------------------*
026800     MOVE 6                       TO WRK-WORKER-COUNT.
026900
027000     MOVE 'TSTWRK0001' TO WSV-WRK-ID (1).
027100     MOVE 'TEST WORKER ONE               ' TO WSV-WRK-NAME (1).
027200     MOVE 'M'           TO WSV-WRK-GENDER (1).
027300     MOVE 'NORTH               ' TO WSV-WRK-AREA (1).
027400     MOVE 2              TO WSV-WRK-CAPABLE-COUNT (1).
027500     MOVE 001            TO WSV-WRK-CAPABLE-WORK-ID (1 1).
027600     MOVE 002            TO WSV-WRK-CAPABLE-WORK-ID (1 2).
027700     MOVE 'Y'            TO WSV-WRK-AVAILABLE (1).
027800     MOVE 300            TO WSV-WRK-LOAD-COUNT (1).
027900
028000     MOVE 'TSTWRK0002' TO WSV-WRK-ID (2).
028100     MOVE 'TEST WORKER TWO               ' TO WSV-WRK-NAME (2).
028200     MOVE 'M'           TO WSV-WRK-GENDER (2).
028300     MOVE 'NORTH               ' TO WSV-WRK-AREA (2).
028400     MOVE 2              TO WSV-WRK-CAPABLE-COUNT (2).
028500     MOVE 001            TO WSV-WRK-CAPABLE-WORK-ID (2 1).
028600     MOVE 002            TO WSV-WRK-CAPABLE-WORK-ID (2 2).
028700     MOVE 'Y'            TO WSV-WRK-AVAILABLE (2).
028800     MOVE 000            TO WSV-WRK-LOAD-COUNT (2).
028900
029000     MOVE 'TSTWRK0003' TO WSV-WRK-ID (3).
029100     MOVE 'TEST WORKER THREE             ' TO WSV-WRK-NAME (3).
029200     MOVE 'M'           TO WSV-WRK-GENDER (3).
029300     MOVE 'NORTH               ' TO WSV-WRK-AREA (3).
029400     MOVE 1              TO WSV-WRK-CAPABLE-COUNT (3).
029500     MOVE 001            TO WSV-WRK-CAPABLE-WORK-ID (3 1).
029600     MOVE 'Y'            TO WSV-WRK-AVAILABLE (3).
029700     MOVE 010            TO WSV-WRK-LOAD-COUNT (3).
029800
029900     MOVE 'TSTWRK0004' TO WSV-WRK-ID (4).
030000     MOVE 'TEST WORKER FOUR              ' TO WSV-WRK-NAME (4).
030100     MOVE 'M'           TO WSV-WRK-GENDER (4).
030200     MOVE 'NORTH               ' TO WSV-WRK-AREA (4).
030300     MOVE 2              TO WSV-WRK-CAPABLE-COUNT (4).
030400     MOVE 001            TO WSV-WRK-CAPABLE-WORK-ID (4 1).
030500     MOVE 002            TO WSV-WRK-CAPABLE-WORK-ID (4 2).
030600     MOVE 'Y'            TO WSV-WRK-AVAILABLE (4).
030700     MOVE 020            TO WSV-WRK-LOAD-COUNT (4).
030800
030900     MOVE 'TSTWRK0005' TO WSV-WRK-ID (5).
031000     MOVE 'TEST WORKER FIVE              ' TO WSV-WRK-NAME (5).
031100     MOVE 'M'           TO WSV-WRK-GENDER (5).
031200     MOVE 'SOUTH               ' TO WSV-WRK-AREA (5).
031300     MOVE 2              TO WSV-WRK-CAPABLE-COUNT (5).
031400     MOVE 001            TO WSV-WRK-CAPABLE-WORK-ID (5 1).
031500     MOVE 003            TO WSV-WRK-CAPABLE-WORK-ID (5 2).
031600     MOVE 'Y'            TO WSV-WRK-AVAILABLE (5).
031700     MOVE 000            TO WSV-WRK-LOAD-COUNT (5).
031800
031900     MOVE 'TSTWRK0006' TO WSV-WRK-ID (6).
032000     MOVE 'TEST WORKER SIX               ' TO WSV-WRK-NAME (6).
032100     MOVE 'M'           TO WSV-WRK-GENDER (6).
032200     MOVE 'SOUTH               ' TO WSV-WRK-AREA (6).
032300     MOVE 1              TO WSV-WRK-CAPABLE-COUNT (6).
032400     MOVE 001            TO WSV-WRK-CAPABLE-WORK-ID (6 1).
032500     MOVE 'Y'            TO WSV-WRK-AVAILABLE (6).
032600     MOVE 050            TO WSV-WRK-LOAD-COUNT (6).
032700*----------------------------------------------------------------*
032800 1200-99-EXIT.                   EXIT.
032900*----------------------------------------------------------------*
033000*----------------------------------------------------------------*
033100 1300-LOAD-SELECTION              SECTION.
033200*ONE SELECTION ROW - THE ADMIN'S CHOICE FOR THE SCHEDULED TEST
033300*CASE (SVC-ID 000004), PICKING BOTH SOUTH WORKERS EVEN THOUGH ONLY
033400*TSTWRK0005 WILL ACTUALLY WIN A WORK ITEM (WSV-0328).
033500*----------------------------------------------------------------*
033600     MOVE 1                       TO WRK-SELECTION-COUNT.
033700     MOVE 000004                  TO WSV-SEL-SVC-ID (1).
033800     MOVE 2                       TO WSV-SEL-WORKER-COUNT (1).
033900     MOVE 'TSTWRK0005'            TO WSV-SEL-WORKER-ID (1 1).
034000     MOVE 'TSTWRK0006'            TO WSV-SEL-WORKER-ID (1 2).
034100*----------------------------------------------------------------*
034200 1300-99-EXIT.                   EXIT.
034300*----------------------------------------------------------------*
034400*----------------------------------------------------------------*
034500 2100-TEST-IMMEDIATE-ASSIGN      SECTION.
034600*IMMEDIATE, LOCALITY NORTH, SINGLE WORK ITEM - EXPECT THE LEAST-
034700*LOADED ELIGIBLE WORKER (TSTWRK0002, LOAD-COUNT ZERO) TO WIN OVER
034800*THREE OTHER CAPABLE NORTH WORKERS CARRYING A HEAVIER LOAD.
034900*----------------------------------------------------------------*
035000     ADD 1                        TO WRK-SERVICE-COUNT.
035100     MOVE WRK-SERVICE-COUNT       TO WRK-CURRENT-SVC-IX.
035200
035300     MOVE 00000             TO
035400          WSV-SVC-ID (WRK-CURRENT-SVC-IX).
035500     MOVE 0                       TO
035600          WSV-SVC-STATUS (WRK-CURRENT-SVC-IX).
035700     MOVE 'Immediate '            TO
035800          WSV-SVC-TYPE (WRK-CURRENT-SVC-IX).
035900     MOVE 'Basic       '          TO
036000          WSV-SVC-PLAN (WRK-CURRENT-SVC-IX).
036100     MOVE '2004-06-01'            TO
036200          WSV-SVC-BOOKING-DATE (WRK-CURRENT-SVC-IX).
036300     MOVE '09:00:00'              TO
036400          WSV-SVC-BOOKING-TIME (WRK-CURRENT-SVC-IX).
036500     MOVE 'NORTH               ' TO
036600          WSV-SVC-LOCALITY (WRK-CURRENT-SVC-IX).
036700     MOVE 'NP'                    TO
036800          WSV-SVC-GENDER-PREF (WRK-CURRENT-SVC-IX).
036900     MOVE 1                       TO
037000          WSV-SVC-REQ-WORK-COUNT (WRK-CURRENT-SVC-IX).
037100     MOVE 001                     TO
037200          WSV-SVC-REQ-WORK-ID (WRK-CURRENT-SVC-IX 1).
037300
037400     PERFORM 4000-IMMEDIATE-ASSIGN THRU 4000-99-EXIT.
037500
037600     MOVE 'IMMEDIATE ASSIGN - SUCCESS   ' TO
037700          WRK-EXP-CASE-NAME (1).
037800     MOVE 1                       TO WRK-EXP-STATUS (1).
037900     MOVE 'TSTWRK0002'            TO WRK-EXP-ASSIGNED-ID (1).
038000     MOVE 025.00                  TO WRK-EXP-PRICE (1).
038100
038200     MOVE 'N'                     TO WRK-CHECKS-FAILED-SW.
038300
038400     IF WSV-SVC-STATUS (WRK-CURRENT-SVC-IX) NOT EQUAL
038500        WRK-EXP-STATUS (1)
038600        MOVE 'Y'                  TO WRK-CHECKS-FAILED-SW
038700     END-IF.
038800
038900     IF WSV-SVC-ASSIGNED-ID (WRK-CURRENT-SVC-IX 1) NOT EQUAL
039000        WRK-EXP-ASSIGNED-ID (1)
039100        MOVE 'Y'                  TO WRK-CHECKS-FAILED-SW
039200     END-IF.
039300
039400     IF WSV-SVC-PRICE (WRK-CURRENT-SVC-IX) NOT EQUAL
039500        WRK-EXP-PRICE (1)
039600        MOVE 'Y'                  TO WRK-CHECKS-FAILED-SW
039700     END-IF.
039800
039900     IF WSV-SVC-WORK-END (WRK-CURRENT-SVC-IX) NOT EQUAL '10:00:00'
040000        MOVE 'Y'                  TO WRK-CHECKS-FAILED-SW
040100     END-IF.
040200
040300     PERFORM 9100-POST-RESULT THRU 9100-99-EXIT.
040400*----------------------------------------------------------------*
040500 2100-99-EXIT.                   EXIT.
040600*----------------------------------------------------------------*
040700*----------------------------------------------------------------*
040800 2200-TEST-IMMEDIATE-NO-WORKER   SECTION.
040900*IMMEDIATE, LOCALITY EAST - NO WORKER IS STATIONED THERE AT ALL -
041000*EXPECT AN OUTRIGHT REJECT, NO ELIGIBLE POOL.
041100*----------------------------------------------------------------*
041200     ADD 1                        TO WRK-SERVICE-COUNT.
041300     MOVE WRK-SERVICE-COUNT       TO WRK-CURRENT-SVC-IX.
041400
041500     MOVE 00000             TO
041600          WSV-SVC-ID (WRK-CURRENT-SVC-IX).
041700     MOVE 0                       TO
041800          WSV-SVC-STATUS (WRK-CURRENT-SVC-IX).
041900     MOVE 'Immediate '            TO
042000          WSV-SVC-TYPE (WRK-CURRENT-SVC-IX).
042100     MOVE 'Basic       '          TO
042200          WSV-SVC-PLAN (WRK-CURRENT-SVC-IX).
042300     MOVE '2004-06-01'            TO
042400          WSV-SVC-BOOKING-DATE (WRK-CURRENT-SVC-IX).
042500     MOVE '09:00:00'              TO
042600          WSV-SVC-BOOKING-TIME (WRK-CURRENT-SVC-IX).
042700     MOVE 'EAST                ' TO
042800          WSV-SVC-LOCALITY (WRK-CURRENT-SVC-IX).
042900     MOVE 'NP'                    TO
043000          WSV-SVC-GENDER-PREF (WRK-CURRENT-SVC-IX).
043100     MOVE 1                       TO
043200          WSV-SVC-REQ-WORK-COUNT (WRK-CURRENT-SVC-IX).
043300     MOVE 001                     TO
043400          WSV-SVC-REQ-WORK-ID (WRK-CURRENT-SVC-IX 1).
043500
043600     PERFORM 4000-IMMEDIATE-ASSIGN THRU 4000-99-EXIT.
043700
043800     MOVE 'IMMEDIATE - NO WORKER AT ALL ' TO
043900          WRK-EXP-CASE-NAME (2).
044000     MOVE -1                      TO WRK-EXP-STATUS (2).
044100     MOVE 'NO ELIGIBLE AVAILABLE WORKER FOUND              ' TO
044200          WRK-EXP-REASON (2).
044300
044400     MOVE 'N'                     TO WRK-CHECKS-FAILED-SW.
044500
044600     IF WSV-SVC-STATUS (WRK-CURRENT-SVC-IX) NOT EQUAL
044700        WRK-EXP-STATUS (2)
044800        MOVE 'Y'                  TO WRK-CHECKS-FAILED-SW
044900     END-IF.
045000
045100     IF WSV-SVC-REASON (WRK-CURRENT-SVC-IX) NOT EQUAL
045200        'NO ELIGIBLE AVAILABLE WORKER FOUND'
045300        MOVE 'Y'                  TO WRK-CHECKS-FAILED-SW
045400     END-IF.
045500
045600     PERFORM 9100-POST-RESULT THRU 9100-99-EXIT.
045700*----------------------------------------------------------------*
045800 2200-99-EXIT.                   EXIT.
045900*----------------------------------------------------------------*
046000*----------------------------------------------------------------*
046100 2300-TEST-IMMEDIATE-PARTIAL     SECTION.
046200*IMMEDIATE, LOCALITY NORTH, TWO WORK ITEMS (001, 003) - A NORTH
046300*WORKER CAN FILL 001 BUT NONE IS CAPABLE OF 003 (RULE 6 - NO
046400*PARTIAL FULFILLMENT).  EXPECT THE WHOLE REQUEST REJECTED AND
046500*NO BOOKING LEFT ON TSTWRK0003, EVEN THOUGH 7430 STAGED IT A
046600*WINNER FOR WORK-ID 001 BEFORE THE REJECT WAS KNOWN (WSV-0323).
046700*----------------------------------------------------------------*
046800     ADD 1                        TO WRK-SERVICE-COUNT.
046900     MOVE WRK-SERVICE-COUNT       TO WRK-CURRENT-SVC-IX.
047000
047100     MOVE 00000             TO
047200          WSV-SVC-ID (WRK-CURRENT-SVC-IX).
047300     MOVE 0                       TO
047400          WSV-SVC-STATUS (WRK-CURRENT-SVC-IX).
047500     MOVE 'Immediate '            TO
047600          WSV-SVC-TYPE (WRK-CURRENT-SVC-IX).
047700     MOVE 'Basic       '          TO
047800          WSV-SVC-PLAN (WRK-CURRENT-SVC-IX).
047900     MOVE '2004-06-01'            TO
048000          WSV-SVC-BOOKING-DATE (WRK-CURRENT-SVC-IX).
048100     MOVE '09:00:00'              TO
048200          WSV-SVC-BOOKING-TIME (WRK-CURRENT-SVC-IX).
048300     MOVE 'NORTH               ' TO
048400          WSV-SVC-LOCALITY (WRK-CURRENT-SVC-IX).
048500     MOVE 'NP'                    TO
048600          WSV-SVC-GENDER-PREF (WRK-CURRENT-SVC-IX).
048700     MOVE 2                       TO
048800          WSV-SVC-REQ-WORK-COUNT (WRK-CURRENT-SVC-IX).
048900     MOVE WRK-TEST3-WORK-ID (1)   TO
049000          WSV-SVC-REQ-WORK-ID (WRK-CURRENT-SVC-IX 1).
049100     MOVE WRK-TEST3-WORK-ID (2)   TO
049200          WSV-SVC-REQ-WORK-ID (WRK-CURRENT-SVC-IX 2).
049300
049400     PERFORM 4000-IMMEDIATE-ASSIGN THRU 4000-99-EXIT.
049500
049600     MOVE 'IMMEDIATE - PARTIAL REJECT   ' TO
049700          WRK-EXP-CASE-NAME (3).
049800     MOVE -1                      TO WRK-EXP-STATUS (3).
049900
050000     MOVE 'N'                     TO WRK-CHECKS-FAILED-SW.
050100
050200     IF WSV-SVC-STATUS (WRK-CURRENT-SVC-IX) NOT EQUAL
050300        WRK-EXP-STATUS (3)
050400        MOVE 'Y'                  TO WRK-CHECKS-FAILED-SW
050500     END-IF.
050600
050700     IF WSV-SVC-REASON (WRK-CURRENT-SVC-IX) NOT EQUAL
050800        'NOT ENOUGH CAPABLE WORKERS FOR ALL WORK ITEMS'
050900        MOVE 'Y'                  TO WRK-CHECKS-FAILED-SW
051000     END-IF.
051100
051200     IF WSV-SVC-ASSIGNED-COUNT (WRK-CURRENT-SVC-IX) NOT EQUAL ZERO
051300        MOVE 'Y'                  TO WRK-CHECKS-FAILED-SW
051400     END-IF.
051500
051600     IF WSV-WRK-BOOKING-COUNT (3) NOT EQUAL ZERO
051700        MOVE 'Y'                  TO WRK-CHECKS-FAILED-SW
051800     END-IF.
051900
052000     PERFORM 9100-POST-RESULT THRU 9100-99-EXIT.
052100*----------------------------------------------------------------*
052200 2300-99-EXIT.                   EXIT.
052300*----------------------------------------------------------------*
052400*----------------------------------------------------------------*
052500 2400-TEST-SCHEDULED-ASSIGN      SECTION.
052600*SCHEDULED, LOCALITY SOUTH, TWO WORK ITEMS, BOTH WON BY TSTWRK0005
052700*(LEAST-LOADED FOR EACH) - EXERCISES TWO THINGS AT ONCE:
052800*  1) TSTWRK0005 MUST BE COMMITTED ONLY ONCE EVEN THOUGH IT WAS
052900*     STAGED AS WINNER FOR BOTH WORK ITEMS (WSV-0328 BUG 1 -
053000*     SVC-ASSIGNED-COUNT AND WSV-WRK-BOOKING-COUNT(5) MUST NOT
053100*     DOUBLE-COUNT IT).
053200*  2) TSTWRK0006, ALSO ADMIN-SELECTED (SEE 1300) BUT OUT-LOADED SO
053300*     IT NEVER WINS EITHER ITEM, MUST STILL BE COMMITTED - A
053400*     SECOND SLOT IN SVC-ASSIGNED-ID AND A BOOKING AGAINST ITS OWN
053500*     RECORD (WSV-0328 BUG 2).
053600*----------------------------------------------------------------*
053700     ADD 1                        TO WRK-SERVICE-COUNT.
053800     MOVE WRK-SERVICE-COUNT       TO WRK-CURRENT-SVC-IX.
053900
054000     MOVE 00000             TO
054100          WSV-SVC-ID (WRK-CURRENT-SVC-IX).
054200     MOVE 0                       TO
054300          WSV-SVC-STATUS (WRK-CURRENT-SVC-IX).
054400     MOVE 'Scheduling'            TO
054500          WSV-SVC-TYPE (WRK-CURRENT-SVC-IX).
054600     MOVE 'Premium     '          TO
054700          WSV-SVC-PLAN (WRK-CURRENT-SVC-IX).
054800     MOVE 'NP'                    TO
054900          WSV-SVC-GENDER-PREF (WRK-CURRENT-SVC-IX).
055000     MOVE 'SOUTH               ' TO
055100          WSV-SVC-LOCALITY (WRK-CURRENT-SVC-IX).
055200     MOVE '2004-06-05'            TO
055300          WSV-SVC-SCHEDULED-DATE (WRK-CURRENT-SVC-IX).
055400     MOVE '09:00:00'              TO
055500          WSV-SVC-SCHEDULED-TIME (WRK-CURRENT-SVC-IX).
055600     MOVE 2                       TO
055700          WSV-SVC-REQ-WORK-COUNT (WRK-CURRENT-SVC-IX).
055800     MOVE WRK-TEST4-WORK-ID (1)   TO
055900          WSV-SVC-REQ-WORK-ID (WRK-CURRENT-SVC-IX 1).
056000     MOVE WRK-TEST4-WORK-ID (2)   TO
056100          WSV-SVC-REQ-WORK-ID (WRK-CURRENT-SVC-IX 2).
056200
056300     PERFORM 5000-SCHEDULED-ASSIGN THRU 5000-99-EXIT.
056400
056500     MOVE 'SCHEDULED ASSIGN - SUCCESS   ' TO
056600          WRK-EXP-CASE-NAME (4).
056700     MOVE 1                       TO WRK-EXP-STATUS (4).
056800     MOVE 'TSTWRK0005'            TO WRK-EXP-ASSIGNED-ID (4).
056900     MOVE 052.00                  TO WRK-EXP-PRICE (4).
057000
057100     MOVE 'N'                     TO WRK-CHECKS-FAILED-SW.
057200
057300     IF WSV-SVC-STATUS (WRK-CURRENT-SVC-IX) NOT EQUAL
057400        WRK-EXP-STATUS (4)
057500        MOVE 'Y'                  TO WRK-CHECKS-FAILED-SW
057600     END-IF.
057700
057800     IF WSV-SVC-ASSIGNED-ID (WRK-CURRENT-SVC-IX 1) NOT EQUAL
057900        WRK-EXP-ASSIGNED-ID (4)
058000        MOVE 'Y'                  TO WRK-CHECKS-FAILED-SW
058100     END-IF.
058200
058300     IF WSV-SVC-PRICE (WRK-CURRENT-SVC-IX) NOT EQUAL
058400        WRK-EXP-PRICE (4)
058500        MOVE 'Y'                  TO WRK-CHECKS-FAILED-SW
058600     END-IF.
058700
058800     IF WSV-SVC-WORK-END (WRK-CURRENT-SVC-IX) NOT EQUAL '11:30:00'
058900        MOVE 'Y'                  TO WRK-CHECKS-FAILED-SW
059000     END-IF.
059100
059200*BUG 1 GUARD - TSTWRK0005 WON BOTH WORK ITEMS BUT MUST BE
059300*COMMITTED ONCE, NOT TWICE (WSV-0328).
059400     IF WSV-SVC-ASSIGNED-COUNT (WRK-CURRENT-SVC-IX) NOT EQUAL 2
059500        MOVE 'Y'                  TO WRK-CHECKS-FAILED-SW
059600     END-IF.
059700
059800     IF WSV-WRK-BOOKING-COUNT (5) NOT EQUAL 1
059900        MOVE 'Y'                  TO WRK-CHECKS-FAILED-SW
060000     END-IF.
060100
060200*BUG 2 GUARD - TSTWRK0006 IS ADMIN-SELECTED BUT NEVER WINS A WORK
060300*ITEM - IT MUST STILL LAND IN THE ASSIGNED LIST AND GET A BOOKING
060400*AGAINST ITS OWN RECORD (WSV-0328).
060500     IF WSV-SVC-ASSIGNED-ID (WRK-CURRENT-SVC-IX 2) NOT EQUAL
060600        'TSTWRK0006'
060700        MOVE 'Y'                  TO WRK-CHECKS-FAILED-SW
060800     END-IF.
060900
061000     IF WSV-WRK-BOOKING-COUNT (6) NOT EQUAL 1
061100        MOVE 'Y'                  TO WRK-CHECKS-FAILED-SW
061200     END-IF.
061300
061400     PERFORM 9100-POST-RESULT THRU 9100-99-EXIT.
061500*----------------------------------------------------------------*
061600 2400-99-EXIT.                   EXIT.
061700*----------------------------------------------------------------*
061800*----------------------------------------------------------------*
061900 2500-TEST-SCHEDULED-EMPTY-POOL  SECTION.
062000*SCHEDULED, LOCALITY WEST - NO WORKER IS STATIONED THERE EITHER -
062100*EXPECT A REJECT AT THE EMPTY-ELIGIBLE-POOL TEST, BEFORE THE
062200*ADMIN SELECTION LIST IS EVEN CONSULTED.
062300*----------------------------------------------------------------*
062400     ADD 1                        TO WRK-SERVICE-COUNT.
062500     MOVE WRK-SERVICE-COUNT       TO WRK-CURRENT-SVC-IX.
062600
062700     MOVE 00000             TO
062800          WSV-SVC-ID (WRK-CURRENT-SVC-IX).
062900     MOVE 0                       TO
063000          WSV-SVC-STATUS (WRK-CURRENT-SVC-IX).
063100     MOVE 'Scheduling'            TO
063200          WSV-SVC-TYPE (WRK-CURRENT-SVC-IX).
063300     MOVE 'Basic       '          TO
063400          WSV-SVC-PLAN (WRK-CURRENT-SVC-IX).
063500     MOVE 'NP'                    TO
063600          WSV-SVC-GENDER-PREF (WRK-CURRENT-SVC-IX).
063700     MOVE 'WEST                ' TO
063800          WSV-SVC-LOCALITY (WRK-CURRENT-SVC-IX).
063900     MOVE '2004-06-05'            TO
064000          WSV-SVC-SCHEDULED-DATE (WRK-CURRENT-SVC-IX).
064100     MOVE '09:00:00'              TO
064200          WSV-SVC-SCHEDULED-TIME (WRK-CURRENT-SVC-IX).
064300     MOVE 1                       TO
064400          WSV-SVC-REQ-WORK-COUNT (WRK-CURRENT-SVC-IX).
064500     MOVE 001                     TO
064600          WSV-SVC-REQ-WORK-ID (WRK-CURRENT-SVC-IX 1).
064700
064800     PERFORM 5000-SCHEDULED-ASSIGN THRU 5000-99-EXIT.
064900
065000     MOVE 'SCHEDULED - EMPTY POOL        ' TO
065100          WRK-EXP-CASE-NAME (5).
065200     MOVE -1                      TO WRK-EXP-STATUS (5).
065300     MOVE 'NO ELIGIBLE WORKER FOUND FOR SCHEDULING         ' TO
065400          WRK-EXP-REASON (5).
065500
065600     MOVE 'N'                     TO WRK-CHECKS-FAILED-SW.
065700
065800     IF WSV-SVC-STATUS (WRK-CURRENT-SVC-IX) NOT EQUAL
065900        WRK-EXP-STATUS (5)
066000        MOVE 'Y'                  TO WRK-CHECKS-FAILED-SW
066100     END-IF.
066200
066300     IF WSV-SVC-REASON (WRK-CURRENT-SVC-IX) NOT EQUAL
066400        'NO ELIGIBLE WORKER FOUND FOR SCHEDULING'
066500        MOVE 'Y'                  TO WRK-CHECKS-FAILED-SW
066600     END-IF.
066700
066800     PERFORM 9100-POST-RESULT THRU 9100-99-EXIT.
066900*----------------------------------------------------------------*
067000 2500-99-EXIT.                   EXIT.
067100*----------------------------------------------------------------*
067200*----------------------------------------------------------------*
067300 3000-REPORT-RESULTS             SECTION.
067400*----------------------------------------------------------------*
067500     DISPLAY '***************************'.
067600     DISPLAY '*  SUCCESSFUL  EXECUTION  *'.
067700     DISPLAY '***************************'.
067800     DISPLAY '*MODULE..........:WSVTST01*'.
067900     DISPLAY '*-------------------------*'.
068000     DISPLAY '*TEST CASES RUN......:' WRK-TESTS-RUN '*'.
068100     DISPLAY '*TEST CASES PASSED...:' WRK-TESTS-PASSED '*'.
068200     DISPLAY '*TEST CASES FAILED...:' WRK-TESTS-FAILED '*'.
068300     DISPLAY '*-------------------------*'.
068400     DISPLAY '*EXECUTED......:' WRK-DATE-FORMATTED '*'.
068500     DISPLAY '*.................' WRK-TIME-FORMATTED '*'.
068600     DISPLAY '***************************'.
068700
068800     IF WRK-TESTS-FAILED          GREATER ZERO
068900        MOVE 'ONE OR MORE TEST CASES FAILED' TO WRK-ERROR-MSG
069000        PERFORM 9999-CALL-ABEND-PGM THRU 9999-99-EXIT
069100     END-IF.
069200
069300     STOP RUN.
069400*----------------------------------------------------------------*
069500 3000-99-EXIT.                   EXIT.
069600*----------------------------------------------------------------*
069700*----------------------------------------------------------------*
069800*IMMEDIATE AND SCHEDULED ASSIGNMENT RULE PARAGRAPHS (4000 THRU
069900*7444) LIVE IN WSVRUL01 - THE SAME COPYBOOK WSV0001 COPIES, SO
070000*THIS HARNESS DESK-CHECKS THE EXACT CODE THAT RUNS IN PRODUCTION
070100*RATHER THAN A SEPARATE COPY OF THE RULES (WSV-0327).
070200*----------------------------------------------------------------*
070300     COPY WSVRUL01.
070400*----------------------------------------------------------------*
070500*----------------------------------------------------------------*
070600 6000-REWRITE-WORKERS            SECTION.
070700*NO-OP ON THIS SYSTEM - THERE IS NO WORKRFIL TO REWRITE.  WSVRUL01
070800*STILL PERFORMS THIS PARAGRAPH (THRU 6000-99-EXIT) AFTER EVERY
070900*COMMITTED BOOKING, SO EACH COPYING PROGRAM MUST SUPPLY ITS OWN -
071000*WSV0001'S VERSION DOES THE REAL REWRITE, THIS ONE DOES NOTHING.
071100*----------------------------------------------------------------*
071200     CONTINUE.
071300*----------------------------------------------------------------*
071400 6000-99-EXIT.                   EXIT.
071500*----------------------------------------------------------------*
071600*----------------------------------------------------------------*
071700 9000-GET-DATE-TIME              SECTION.
071800*----------------------------------------------------------------*
071900     ACCEPT  WRK-SYSTEM-DATE      FROM DATE.
072000     ACCEPT  WRK-SYSTEM-TIME      FROM TIME.
072100
072200     MOVE DD                      TO DD-FORMATTED.
072300     MOVE MM                      TO MM-FORMATTED.
072400     IF YY                        LESS 70
072500        COMPUTE YYYY-FORMATTED = 2000 + YY
072600     ELSE
072700        COMPUTE YYYY-FORMATTED = 1900 + YY
072800     END-IF.
072900
073000     MOVE HOUR                    TO HOUR-FORMATTED.
073100     MOVE MINUTE                  TO MINUTE-FORMATTED.
073200     MOVE SECOND                  TO SECOND-FORMATTED.
073300*----------------------------------------------------------------*
073400 9000-99-EXIT.                   EXIT.
073500*----------------------------------------------------------------*
073600*----------------------------------------------------------------*
073700 9100-POST-RESULT                SECTION.
073800*CHECKS WRK-CHECKS-FAILED-SW SET BY THE CALLING TEST CASE AND
073900*BUMPS THE RUN/PASS/FAIL COUNTERS AND DISPLAYS ONE REPORT LINE.
074000*----------------------------------------------------------------*
074100     ADD 1                        TO WRK-TESTS-RUN.
074200     MOVE WRK-EXP-CASE-NAME (WRK-TESTS-RUN) TO WRK-RPT-CASE.
074300
074400     IF WRK-CHECKS-FAILED-SW      EQUAL 'Y'
074500        ADD 1                     TO WRK-TESTS-FAILED
074600        MOVE 'FAIL'               TO WRK-RPT-RESULT
074700        PERFORM 9110-SHOW-ACTUAL THRU 9110-99-EXIT
074800     ELSE
074900        ADD 1                     TO WRK-TESTS-PASSED
075000        MOVE 'PASS'               TO WRK-RPT-RESULT
075100     END-IF.
075200
075300     DISPLAY WRK-REPORT-LINE.
075400*----------------------------------------------------------------*
075500 9100-99-EXIT.                   EXIT.
075600*----------------------------------------------------------------*
075700*----------------------------------------------------------------*
075800 9110-SHOW-ACTUAL                SECTION.
075900*DIAGNOSTIC DUMP FOR A FAILED CASE - STATUS/PRICE/REASON ACTUALLY
076000*LEFT ON THE SERVICE-TABLE ROW FOR WHOEVER REWORKS THE TEST DECK.
076100*----------------------------------------------------------------*
076200     DISPLAY '   ACTUAL STATUS...:' WSV-SVC-STATUS
076300             (WRK-CURRENT-SVC-IX).
076400     DISPLAY '   ACTUAL PRICE....:' WSV-SVC-PRICE
076500             (WRK-CURRENT-SVC-IX).
076600     DISPLAY '   ACTUAL REASON...:' WSV-SVC-REASON
076700             (WRK-CURRENT-SVC-IX).
076800*----------------------------------------------------------------*
076900 9110-99-EXIT.                   EXIT.
077000*----------------------------------------------------------------*
077100*----------------------------------------------------------------*
077200 9999-CALL-ABEND-PGM             SECTION.
077300*----------------------------------------------------------------*
077400     MOVE WRK-DATE-FORMATTED      TO WRK-ERROR-DATE.
077500     MOVE WRK-TIME-FORMATTED      TO WRK-ERROR-TIME.
077600     CALL WRK-ABEND-PGM           USING WRK-ERROR-LOG.
077700*----------------------------------------------------------------*
077800 9999-99-EXIT.                   EXIT.
077900*----------------------------------------------------------------*
